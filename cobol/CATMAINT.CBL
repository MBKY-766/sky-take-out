000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE TAKE-OUT OPERATIONS GROUP  00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CATMAINT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  K. Patel                                              00000700
000800*                                                                 00000800
000900* CATALOG MAINTENANCE RUN.  APPLIES DISH BATCH-DELETE,            00000900
001000* DISH-WITH-FLAVORS INSERT AND SETMEAL-WITH-MEMBERS INSERT        00001000
001100* REQUESTS FROM THE CATALOG-TRANSACTIONS FILE AGAINST THE         00001100
001200* DISH/DISH-FLAVOR/SETMEAL/SETMEAL-DISH MASTERS.  ALL FOUR        00001200
001300* MASTERS ARE LOADED ENTIRE INTO WORKING STORAGE, UPDATED IN      00001300
001400* PLACE, AND REWRITTEN AT END-OF-RUN - THE SAME TECHNIQUE         00001400
001500* CRTPOST USES FOR THE SHOPPING CART.                             00001500
001600*                                                                 00001600
001700* A DISH-DELETE REQUEST IS VALIDATED AS ONE ALL-OR-NOTHING        00001700
001800* BATCH: EVERY LISTED DISH MUST BE OFF SALE, AND NONE MAY         00001800
001900* APPEAR ON A MEAL SET, OR THE WHOLE REQUEST IS REJECTED WITH     00001900
002000* NO MASTER CHANGES.  EVERY INSERT IS AUDIT-STAMPED PER THE       00002000
002100* STANDARD RULE (SEE 800-STAMP-INSERT).                           00002100
002200****************************************************************  00002200
002300* CHANGE LOG                                                      00002300
002400*   03/14/96  KP   ORIGINAL PROGRAM                               00002400
002500*   10/02/96  KP   SET-LINK CHECK ADDED TO DISH DELETE, AFTER     00002500
002600*                  A DELETED DISH LEFT A DANGLING SETMEAL LINE    00002600
002700*   06/19/98  RMT  AUDIT-STAMP FIELDS ADDED TO DISH/SETMEAL       00002700
002800*                  MASTERS PER CORPORATE AUDIT REQUEST 98-114     00002800
002900*   08/08/98  RMT  Y2K - AUDIT TIMESTAMPS CONFIRMED 14-DIGIT      00002900
003000*                  CCYY, NO 2-DIGIT YEAR FIELDS IN THIS PGM       00003000
003100*   02/11/02  DO   BINARY SEARCH REPLACES LINEAR DISH SCAN FOR    00003100
003200*                  THE SETMEAL MEMBER PRICE/NAME COPY             00003200
003300*   09/07/05  KP   RAISED FLAVOR AND SETMEAL-DISH TABLE LIMITS    00003300
003400*   04/23/11  DO   DELETE VALIDATION ORDER CORRECTED - ON-SALE    00003400
003500*                  CHECK MUST RUN BEFORE THE SET-LINK CHECK       00003500
003600*   03/02/15  KP   AUDIT MOVES PULLED OUT OF 300/400 AND INTO     00003600
003700*                  800-STAMP-INSERT ITSELF - CALLER NOW JUST      00003700
003800*                  SETS THE TARGET SWITCH, ONE RULE ONE PLACE     00003800
003900****************************************************************  00003900
004000 IDENTIFICATION DIVISION.                                         00004000
004100 PROGRAM-ID.    CATMAINT.                                         00004100
004200 AUTHOR.        K. PATEL.                                         00004200
004300 INSTALLATION.  TAKE-OUT OPERATIONS GROUP.                        00004300
004400 DATE-WRITTEN.  03/14/96.                                         00004400
004500 DATE-COMPILED.                                                   00004500
004600 SECURITY.      NON-CONFIDENTIAL.                                 00004600
004700                                                                  00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER. IBM-390.                                        00005000
005100 OBJECT-COMPUTER. IBM-390.                                        00005100
005200 SPECIAL-NAMES.                                                   00005200
005300     C01 IS TOP-OF-FORM                                           00005300
005400     CLASS ACTION-CLASS IS 'A' THRU 'Z'                           00005400
005500     UPSI-0 ON STATUS IS CAT-DEBUG-TRACE                          00005500
005600            OFF STATUS IS CAT-NO-DEBUG-TRACE.                     00005600
005700                                                                  00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000                                                                  00006000
006100     SELECT CATALOG-TRANSACTIONS ASSIGN TO CATTRAN                00006100
006200            ACCESS IS SEQUENTIAL                                  00006200
006300            FILE STATUS IS WS-CATTRAN-STATUS.                     00006300
006400                                                                  00006400
006500     SELECT DISHES-IN         ASSIGN TO DISHFILE                  00006500
006600            ACCESS IS SEQUENTIAL                                  00006600
006700            FILE STATUS IS WS-DSHIN-STATUS.                       00006700
006800                                                                  00006800
006900     SELECT DISHES-OUT        ASSIGN TO DISHOUT                   00006900
007000            ACCESS IS SEQUENTIAL                                  00007000
007100            FILE STATUS IS WS-DSHOUT-STATUS.                      00007100
007200                                                                  00007200
007300     SELECT DISH-FLAVORS-IN   ASSIGN TO FLVFILE                   00007300
007400            ACCESS IS SEQUENTIAL                                  00007400
007500            FILE STATUS IS WS-FLVIN-STATUS.                       00007500
007600                                                                  00007600
007700     SELECT DISH-FLAVORS-OUT  ASSIGN TO FLVOUT                    00007700
007800            ACCESS IS SEQUENTIAL                                  00007800
007900            FILE STATUS IS WS-FLVOUT-STATUS.                      00007900
008000                                                                  00008000
008100     SELECT SETMEALS-IN       ASSIGN TO SETFILE                   00008100
008200            ACCESS IS SEQUENTIAL                                  00008200
008300            FILE STATUS IS WS-SETIN-STATUS.                       00008300
008400                                                                  00008400
008500     SELECT SETMEALS-OUT      ASSIGN TO SETOUT                    00008500
008600            ACCESS IS SEQUENTIAL                                  00008600
008700            FILE STATUS IS WS-SETOUT-STATUS.                      00008700
008800                                                                  00008800
008900     SELECT SETMEAL-DISHES-IN  ASSIGN TO SMDFILE                  00008900
009000            ACCESS IS SEQUENTIAL                                  00009000
009100            FILE STATUS IS WS-SMDIN-STATUS.                       00009100
009200                                                                  00009200
009300     SELECT SETMEAL-DISHES-OUT ASSIGN TO SMDOUT                   00009300
009400            ACCESS IS SEQUENTIAL                                  00009400
009500            FILE STATUS IS WS-SMDOUT-STATUS.                      00009500
009600                                                                  00009600
009700     SELECT REPORT-FILE       ASSIGN TO CATRPT                    00009700
009800            FILE STATUS IS WS-REPORT-STATUS.                      00009800
009900                                                                  00009900
010000****************************************************************  00010000
010100 DATA DIVISION.                                                   00010100
010200 FILE SECTION.                                                    00010200
010300                                                                  00010300
010400 FD  CATALOG-TRANSACTIONS                                         00010400
010500     RECORDING MODE IS F.                                         00010500
010600 COPY CATTRN.                                                     00010600
010700                                                                  00010700
010800 FD  DISHES-IN                                                    00010800
010900     RECORDING MODE IS F.                                         00010900
011000 COPY DSHREC.                                                     00011000
011100                                                                  00011100
011200 FD  DISHES-OUT                                                   00011200
011300     RECORDING MODE IS F.                                         00011300
011400 01  DSH-OUT-RECORD              PIC X(139).                      00011400
011500                                                                  00011500
011600 FD  DISH-FLAVORS-IN                                              00011600
011700     RECORDING MODE IS F.                                         00011700
011800 COPY FLVREC.                                                     00011800
011900                                                                  00011900
012000 FD  DISH-FLAVORS-OUT                                             00012000
012100     RECORDING MODE IS F.                                         00012100
012200 01  FLV-OUT-RECORD              PIC X(80).                       00012200
012300                                                                  00012300
012400 FD  SETMEALS-IN                                                  00012400
012500     RECORDING MODE IS F.                                         00012500
012600 COPY SETREC.                                                     00012600
012700                                                                  00012700
012800 FD  SETMEALS-OUT                                                 00012800
012900     RECORDING MODE IS F.                                         00012900
013000 01  SET-OUT-RECORD              PIC X(138).                      00013000
013100                                                                  00013100
013200 FD  SETMEAL-DISHES-IN                                            00013200
013300     RECORDING MODE IS F.                                         00013300
013400 COPY SMDREC.                                                     00013400
013500                                                                  00013500
013600 FD  SETMEAL-DISHES-OUT                                           00013600
013700     RECORDING MODE IS F.                                         00013700
013800 01  SMD-OUT-RECORD               PIC X(64).                      00013800
013900                                                                  00013900
014000 FD  REPORT-FILE                                                  00014000
014100     RECORDING MODE IS F.                                         00014100
014200 01  REPORT-RECORD                PIC X(132).                     00014200
014300                                                                  00014300
014400****************************************************************  00014400
014500 WORKING-STORAGE SECTION.                                         00014500
014600****************************************************************  00014600
014700 01  SYSTEM-DATE-AND-TIME.                                        00014700
014800     05  CURRENT-DATE.                                            00014800
014900         10  CURRENT-YEAR            PIC 9(2).                    00014900
015000         10  CURRENT-MONTH           PIC 9(2).                    00015000
015100         10  CURRENT-DAY             PIC 9(2).                    00015100
015200     05  CURRENT-TIME.                                            00015200
015300         10  CURRENT-HOUR            PIC 9(2).                    00015300
015400         10  CURRENT-MINUTE          PIC 9(2).                    00015400
015500         10  CURRENT-SECOND          PIC 9(2).                    00015500
015600         10  CURRENT-HNDSEC          PIC 9(2).                    00015600
015700     05  FILLER                      PIC X(08).                   00015700
015800                                                                  00015800
015900 01  WS-FIELDS.                                                   00015900
016000     05  WS-CATTRAN-STATUS       PIC X(2)  VALUE SPACES.          00016000
016100     05  WS-DSHIN-STATUS         PIC X(2)  VALUE SPACES.          00016100
016200     05  WS-DSHOUT-STATUS        PIC X(2)  VALUE SPACES.          00016200
016300     05  WS-FLVIN-STATUS         PIC X(2)  VALUE SPACES.          00016300
016400     05  WS-FLVOUT-STATUS        PIC X(2)  VALUE SPACES.          00016400
016500     05  WS-SETIN-STATUS         PIC X(2)  VALUE SPACES.          00016500
016600     05  WS-SETOUT-STATUS        PIC X(2)  VALUE SPACES.          00016600
016700     05  WS-SMDIN-STATUS         PIC X(2)  VALUE SPACES.          00016700
016800     05  WS-SMDOUT-STATUS        PIC X(2)  VALUE SPACES.          00016800
016900     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00016900
017000     05  WS-CAT-EOF-SW           PIC X     VALUE 'N'.             00017000
017100         88  CAT-EOF             VALUE 'Y'.                       00017100
017200     05  WS-RUN-TIME             PIC 9(14) VALUE 0.               00017200
017300     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.                 00017300
017400         10  WS-RUN-DATE-PART        PIC 9(08).                   00017400
017500         10  WS-RUN-CLOCK-PART       PIC 9(06).                   00017500
017600     05  WS-NEXT-DSH-ID          PIC 9(10) COMP VALUE 0.          00017600
017700     05  WS-NEXT-SET-ID          PIC 9(10) COMP VALUE 0.          00017700
017800     05  FILLER                  PIC X(08) VALUE SPACES.          00017800
017900                                                                  00017900
018000*--------------------------------------------------------------   00018000
018100*    DISH TABLE - OLD MASTER LOADED ENTIRE, UPDATED IN PLACE,     00018100
018200*    REWRITTEN AT END-OF-RUN.  STAYS ASCENDING BY DSH-ID SO       00018200
018300*    THE BINARY SEARCH AT 600-FIND-DISH REMAINS VALID EVEN        00018300
018400*    AFTER NEW ROWS ARE APPENDED (NEW KEYS ARE ALWAYS HIGHER      00018400
018500*    THAN ANY KEY ALREADY ON FILE).                               00018500
018600*--------------------------------------------------------------   00018600
018700 01  WS-DISH-TABLE.                                               00018700
018800     05  WS-DISH-COUNT           PIC 9(5) COMP VALUE 0.           00018800
018900     05  FILLER                  PIC X(04) VALUE SPACES.          00018900
019000     05  WS-DISH-ENTRY OCCURS 1 TO 8000 TIMES                     00019000
019100                 DEPENDING ON WS-DISH-COUNT                       00019100
019200                 INDEXED BY WS-DSH-IX.                            00019200
019300         10  TBL-DSH-ID          PIC 9(10).                       00019300
019400         10  TBL-DSH-NAME        PIC X(30).                       00019400
019500         10  TBL-DSH-PRICE       PIC S9(5)V99 COMP-3.             00019500
019600         10  TBL-DSH-STATUS      PIC 9(01).                       00019600
019700             88  TBL-DSH-ON-SALE VALUE 1.                         00019700
019800         10  TBL-DSH-IMAGE       PIC X(40).                       00019800
019900         10  TBL-DSH-AUD-CR-TIME PIC 9(14).                       00019900
020000*        BROKEN-OUT VIEW OF THE DISH'S CREATE TIMESTAMP -         00020000
020100*        USED BY THE DEBUG TRACE WHEN UPSI-0 IS ON.               00020100
020200         10  TBL-DSH-CR-TM-PARTS REDEFINES                        00020200
020300                             TBL-DSH-AUD-CR-TIME.                 00020300
020400             15  TBL-DSH-CR-DATE PIC 9(08).                       00020400
020500             15  TBL-DSH-CR-CLOCK PIC 9(06).                      00020500
020600         10  TBL-DSH-AUD-UP-TIME PIC 9(14).                       00020600
020700         10  TBL-DSH-AUD-CR-USER PIC 9(10).                       00020700
020800         10  TBL-DSH-AUD-UP-USER PIC 9(10).                       00020800
020900         10  TBL-DSH-DELETE-SW   PIC X(01) VALUE 'N'.             00020900
021000             88  TBL-DSH-DELETED VALUE 'Y'.                       00021000
021100                                                                  00021100
021200 01  WS-FLAVOR-TABLE.                                             00021200
021300     05  WS-FLAVOR-COUNT         PIC 9(5) COMP VALUE 0.           00021300
021400     05  FILLER                  PIC X(04) VALUE SPACES.          00021400
021500     05  WS-FLAVOR-ENTRY OCCURS 1 TO 20000 TIMES                  00021500
021600                 DEPENDING ON WS-FLAVOR-COUNT                     00021600
021700                 INDEXED BY WS-FLV-IX.                            00021700
021800         10  TBL-FLV-DISH-ID     PIC 9(10).                       00021800
021900         10  TBL-FLV-NAME        PIC X(20).                       00021900
022000         10  TBL-FLV-VALUE       PIC X(40).                       00022000
022100         10  TBL-FLV-DELETE-SW   PIC X(01) VALUE 'N'.             00022100
022200             88  TBL-FLV-DELETED VALUE 'Y'.                       00022200
022300                                                                  00022300
022400 01  WS-SETMEAL-TABLE.                                            00022400
022500     05  WS-SETMEAL-COUNT        PIC 9(4) COMP VALUE 0.           00022500
022600     05  FILLER                  PIC X(04) VALUE SPACES.          00022600
022700     05  WS-SETMEAL-ENTRY OCCURS 1 TO 3000 TIMES                  00022700
022800                 DEPENDING ON WS-SETMEAL-COUNT                    00022800
022900                 INDEXED BY WS-SET-IX.                            00022900
023000         10  TBL-SET-ID          PIC 9(10).                       00023000
023100         10  TBL-SET-NAME        PIC X(30).                       00023100
023200         10  TBL-SET-PRICE       PIC S9(5)V99 COMP-3.             00023200
023300         10  TBL-SET-IMAGE       PIC X(40).                       00023300
023400         10  TBL-SET-AUD-CR-TIME PIC 9(14).                       00023400
023500*        BROKEN-OUT VIEW OF THE SETMEAL'S CREATE TIMESTAMP -      00023500
023600*        USED BY THE DEBUG TRACE WHEN UPSI-0 IS ON.               00023600
023700         10  TBL-SET-CR-TM-PARTS REDEFINES                        00023700
023800                             TBL-SET-AUD-CR-TIME.                 00023800
023900             15  TBL-SET-CR-DATE PIC 9(08).                       00023900
024000             15  TBL-SET-CR-CLOCK PIC 9(06).                      00024000
024100         10  TBL-SET-AUD-UP-TIME PIC 9(14).                       00024100
024200         10  TBL-SET-AUD-CR-USER PIC 9(10).                       00024200
024300         10  TBL-SET-AUD-UP-USER PIC 9(10).                       00024300
024400                                                                  00024400
024500 01  WS-SMD-TABLE.                                                00024500
024600     05  WS-SMD-COUNT            PIC 9(5) COMP VALUE 0.           00024600
024700     05  FILLER                  PIC X(04) VALUE SPACES.          00024700
024800     05  WS-SMD-ENTRY OCCURS 1 TO 20000 TIMES                     00024800
024900                 DEPENDING ON WS-SMD-COUNT                        00024900
025000                 INDEXED BY WS-SMD-IX.                            00025000
025100         10  TBL-SMD-SETMEAL-ID  PIC 9(10).                       00025100
025200         10  TBL-SMD-DISH-ID     PIC 9(10).                       00025200
025300         10  TBL-SMD-NAME        PIC X(30).                       00025300
025400         10  TBL-SMD-PRICE       PIC S9(5)V99 COMP-3.             00025400
025500         10  TBL-SMD-COPIES      PIC 9(03).                       00025500
025600                                                                  00025600
025700 01  WS-SEARCH-FIELDS.                                            00025700
025800     05  WS-SEARCH-DISH-ID       PIC 9(10) VALUE 0.               00025800
025900     05  WS-BS-LOW               PIC S9(5) COMP VALUE 0.          00025900
026000     05  WS-BS-HIGH              PIC S9(5) COMP VALUE 0.          00026000
026100     05  WS-BS-MID               PIC S9(5) COMP VALUE 0.          00026100
026200     05  WS-DEL-IX               PIC S9(3) COMP VALUE 0.          00026200
026300     05  WS-DISH-FOUND-SW        PIC X(01) VALUE 'N'.             00026300
026400         88  DISH-FOUND          VALUE 'Y'.                       00026400
026500     05  WS-ONSALE-FAIL-SW       PIC X(01) VALUE 'N'.             00026500
026600         88  ONSALE-CHECK-FAILED VALUE 'Y'.                       00026600
026700     05  WS-SETLINK-FAIL-SW      PIC X(01) VALUE 'N'.             00026700
026800         88  SETLINK-CHECK-FAILED VALUE 'Y'.                      00026800
026900     05  WS-STAMP-TARGET-SW      PIC X(01) VALUE SPACE.           00026900
027000         88  STAMP-IS-DISH       VALUE 'D'.                       00027000
027100         88  STAMP-IS-SETMEAL    VALUE 'S'.                       00027100
027200     05  FILLER                  PIC X(08) VALUE SPACES.          00027200
027300                                                                  00027300
027400 01  REPORT-TOTALS.                                               00027400
027500     05  NUM-REQUESTS-READ       PIC S9(7) COMP VALUE +0.         00027500
027600     05  NUM-DELETE-REQUESTS     PIC S9(7) COMP VALUE +0.         00027600
027700     05  NUM-DELETE-ACCEPTED     PIC S9(7) COMP VALUE +0.         00027700
027800     05  NUM-DELETE-REJECTED     PIC S9(7) COMP VALUE +0.         00027800
027900     05  NUM-DISHES-DELETED      PIC S9(7) COMP VALUE +0.         00027900
028000     05  NUM-FLAVORS-DELETED     PIC S9(7) COMP VALUE +0.         00028000
028100     05  NUM-DISH-INSERTS        PIC S9(7) COMP VALUE +0.         00028100
028200     05  NUM-FLAVOR-INSERTS      PIC S9(7) COMP VALUE +0.         00028200
028300     05  NUM-SETMEAL-INSERTS     PIC S9(7) COMP VALUE +0.         00028300
028400     05  NUM-SMD-INSERTS         PIC S9(7) COMP VALUE +0.         00028400
028500     05  FILLER                  PIC X(08) VALUE SPACES.          00028500
028600                                                                  00028600
028700*--------------------------------------------------------------   00028700
028800*    PRINT LINES                                                  00028800
028900*--------------------------------------------------------------   00028900
029000 01  RPT-HEADER1.                                                 00029000
029100     05  FILLER                  PIC X(40)                        00029100
029200         VALUE 'CATALOG MAINTENANCE REPORT       DATE: '.         00029200
029300     05  RPT-MM                  PIC 99.                          00029300
029400     05  FILLER                  PIC X     VALUE '/'.             00029400
029500     05  RPT-DD                  PIC 99.                          00029500
029600     05  FILLER                  PIC X     VALUE '/'.             00029600
029700     05  RPT-YY                  PIC 99.                          00029700
029800     05  FILLER                  PIC X(57) VALUE SPACES.          00029800
029900 01  RPT-STATS-HDR1.                                              00029900
030000     05  FILLER PIC X(28) VALUE 'Catalog maintenance totals:'.    00030000
030100     05  FILLER PIC X(104) VALUE SPACES.                          00030100
030200 01  RPT-STATS-DETAIL.                                            00030200
030300     05  RPT-LABEL               PIC X(30).                       00030300
030400     05  FILLER                  PIC X(4) VALUE SPACES.           00030400
030500     05  RPT-COUNT               PIC ZZZ,ZZZ,ZZ9.                 00030500
030600     05  FILLER                  PIC X(85) VALUE SPACES.          00030600
030700                                                                  00030700
030800 LINKAGE SECTION.                                                 00030800
030900                                                                  00030900
031000****************************************************************  00031000
031100 PROCEDURE DIVISION.                                              00031100
031200****************************************************************  00031200
031300                                                                  00031300
031400 000-MAIN.                                                        00031400
031500     ACCEPT CURRENT-DATE FROM DATE.                               00031500
031600     ACCEPT CURRENT-TIME FROM TIME.                               00031600
031700     DISPLAY 'CATMAINT STARTED DATE = ' CURRENT-MONTH '/'         00031700
031800            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00031800
031900                                                                  00031900
032000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00032000
032100     COMPUTE WS-RUN-TIME =                                        00032100
032200             (20000000000000 +                                    00032200
032300              (CURRENT-YEAR * 10000000000) +                      00032300
032400              (CURRENT-MONTH * 100000000) +                       00032400
032500              (CURRENT-DAY * 1000000) +                           00032500
032600              (CURRENT-HOUR * 10000) +                            00032600
032700              (CURRENT-MINUTE * 100) +                            00032700
032800              CURRENT-SECOND).                                    00032800
032900     IF CAT-DEBUG-TRACE                                           00032900
033000         DISPLAY 'CATMAINT TRACE - RUN STAMP DATE/CLOCK = '       00033000
033100                 WS-RUN-DATE-PART '/' WS-RUN-CLOCK-PART           00033100
033200     END-IF.                                                      00033200
033300     PERFORM 040-INIT-REPORT THRU 040-EXIT.                       00033300
033400                                                                  00033400
033500     PERFORM 750-LOAD-DISH-TABLE THRU 750-EXIT.                   00033500
033600     PERFORM 760-LOAD-FLAVOR-TABLE THRU 760-EXIT.                 00033600
033700     PERFORM 770-LOAD-SETMEAL-TABLE THRU 770-EXIT.                00033700
033800     PERFORM 780-LOAD-SMD-TABLE THRU 780-EXIT.                    00033800
033900                                                                  00033900
034000     PERFORM 790-READ-REQUEST THRU 790-EXIT.                      00034000
034100     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT                   00034100
034200             UNTIL CAT-EOF.                                       00034200
034300                                                                  00034300
034400     PERFORM 795-WRITE-MASTERS THRU 795-EXIT.                     00034400
034500     PERFORM 850-REPORT-STATS THRU 850-EXIT.                      00034500
034600     PERFORM 796-CLOSE-FILES THRU 796-EXIT.                       00034600
034700                                                                  00034700
034800     GOBACK.                                                      00034800
034900                                                                  00034900
035000*--------------------------------------------------------------   00035000
035100 100-PROCESS-REQUESTS.                                            00035100
035200     ADD 1 TO NUM-REQUESTS-READ.                                  00035200
035300     EVALUATE TRUE                                                00035300
035400         WHEN CAT-IS-DISH-DELETE                                  00035400
035500             ADD 1 TO NUM-DELETE-REQUESTS                         00035500
035600             PERFORM 200-DO-DISH-DELETE THRU 200-EXIT             00035600
035700         WHEN CAT-IS-DISH-INSERT                                  00035700
035800             PERFORM 300-DO-DISH-INSERT THRU 300-EXIT             00035800
035900         WHEN CAT-IS-SETMEAL-INSERT                               00035900
036000             PERFORM 400-DO-SETMEAL-INSERT THRU 400-EXIT          00036000
036100         WHEN OTHER                                               00036100
036200             DISPLAY 'CATMAINT - UNKNOWN CATALOG ACTION: '        00036200
036300                     CAT-ACTION                                   00036300
036400     END-EVALUATE.                                                00036400
036500     PERFORM 790-READ-REQUEST THRU 790-EXIT.                      00036500
036600 100-EXIT.                                                        00036600
036700     EXIT.                                                        00036700
036800                                                                  00036800
036900*--------------------------------------------------------------   00036900
037000*    200 - DISH BATCH DELETE.  ALL-OR-NOTHING: 210 VALIDATES      00037000
037100*    THE WHOLE LIST (ON-SALE CHECK FIRST, THEN SET-LINK           00037100
037200*    CHECK) BEFORE 220 TOUCHES A SINGLE TABLE ENTRY.              00037200
037300*--------------------------------------------------------------   00037300
037400 200-DO-DISH-DELETE.                                              00037400
037500     PERFORM 210-VALIDATE-DELETE-BATCH THRU 210-EXIT.             00037500
037600     IF ONSALE-CHECK-FAILED                                       00037600
037700         ADD 1 TO NUM-DELETE-REJECTED                             00037700
037800         DISPLAY 'CATMAINT - DISH DELETE BATCH REJECTED, '        00037800
037900                 'DISH IS ON SALE, CANNOT DELETE'                 00037900
038000     ELSE                                                         00038000
038100         IF SETLINK-CHECK-FAILED                                  00038100
038200             ADD 1 TO NUM-DELETE-REJECTED                         00038200
038300             DISPLAY 'CATMAINT - DISH DELETE BATCH REJECTED, '    00038300
038400                     'DISH IS LINKED TO A MEAL SET, CANNOT '      00038400
038500                     'DELETE'                                     00038500
038600         ELSE                                                     00038600
038700             ADD 1 TO NUM-DELETE-ACCEPTED                         00038700
038800             PERFORM 220-APPLY-DELETE-BATCH THRU 220-EXIT         00038800
038900         END-IF                                                   00038900
039000     END-IF.                                                      00039000
039100 200-EXIT.                                                        00039100
039200     EXIT.                                                        00039200
039300                                                                  00039300
039400 210-VALIDATE-DELETE-BATCH.                                       00039400
039500     MOVE 'N' TO WS-ONSALE-FAIL-SW.                               00039500
039600     MOVE 'N' TO WS-SETLINK-FAIL-SW.                              00039600
039700     PERFORM 211-CHECK-ONE-ONSALE THRU 211-EXIT                   00039700
039800             VARYING WS-DEL-IX FROM 1 BY 1                        00039800
039900             UNTIL WS-DEL-IX > CAT-DEL-COUNT                      00039900
040000                OR ONSALE-CHECK-FAILED.                           00040000
040100     IF NOT ONSALE-CHECK-FAILED                                   00040100
040200         PERFORM 215-CHECK-ONE-SETLINK THRU 215-EXIT              00040200
040300                 VARYING WS-DEL-IX FROM 1 BY 1                    00040300
040400                 UNTIL WS-DEL-IX > CAT-DEL-COUNT                  00040400
040500                    OR SETLINK-CHECK-FAILED                       00040500
040600     END-IF.                                                      00040600
040700 210-EXIT.                                                        00040700
040800     EXIT.                                                        00040800
040900                                                                  00040900
041000 211-CHECK-ONE-ONSALE.                                            00041000
041100     MOVE CAT-DEL-DISH-ID(WS-DEL-IX) TO WS-SEARCH-DISH-ID.        00041100
041200     PERFORM 600-FIND-DISH THRU 600-EXIT.                         00041200
041300     IF DISH-FOUND                                                00041300
041400         IF TBL-DSH-ON-SALE(WS-DSH-IX)                            00041400
041500             SET ONSALE-CHECK-FAILED TO TRUE                      00041500
041600         END-IF                                                   00041600
041700     END-IF.                                                      00041700
041800 211-EXIT.                                                        00041800
041900     EXIT.                                                        00041900
042000                                                                  00042000
042100 215-CHECK-ONE-SETLINK.                                           00042100
042200     MOVE CAT-DEL-DISH-ID(WS-DEL-IX) TO WS-SEARCH-DISH-ID.        00042200
042300     IF WS-SMD-COUNT > 0                                          00042300
042400         PERFORM 216-SCAN-SMD-FOR-DISH                            00042400
042500                 VARYING WS-SMD-IX FROM 1 BY 1                    00042500
042600                 UNTIL WS-SMD-IX > WS-SMD-COUNT                   00042600
042700                    OR SETLINK-CHECK-FAILED                       00042700
042800     END-IF.                                                      00042800
042900 215-EXIT.                                                        00042900
043000     EXIT.                                                        00043000
043100                                                                  00043100
043200 216-SCAN-SMD-FOR-DISH.                                           00043200
043300     IF TBL-SMD-DISH-ID(WS-SMD-IX) = WS-SEARCH-DISH-ID            00043300
043400         SET SETLINK-CHECK-FAILED TO TRUE                         00043400
043500     END-IF.                                                      00043500
043600                                                                  00043600
043700*--------------------------------------------------------------   00043700
043800 220-APPLY-DELETE-BATCH.                                          00043800
043900     PERFORM 225-MARK-ONE-DISH-DELETED THRU 225-EXIT              00043900
044000             VARYING WS-DEL-IX FROM 1 BY 1                        00044000
044100             UNTIL WS-DEL-IX > CAT-DEL-COUNT.                     00044100
044200 220-EXIT.                                                        00044200
044300     EXIT.                                                        00044300
044400                                                                  00044400
044500 225-MARK-ONE-DISH-DELETED.                                       00044500
044600     MOVE CAT-DEL-DISH-ID(WS-DEL-IX) TO WS-SEARCH-DISH-ID.        00044600
044700     PERFORM 600-FIND-DISH THRU 600-EXIT.                         00044700
044800     IF DISH-FOUND                                                00044800
044900         SET TBL-DSH-DELETED(WS-DSH-IX) TO TRUE                   00044900
045000         ADD 1 TO NUM-DISHES-DELETED                              00045000
045100         IF WS-FLAVOR-COUNT > 0                                   00045100
045200             PERFORM 230-MARK-FLAVORS-FOR-DISH                    00045200
045300                     VARYING WS-FLV-IX FROM 1 BY 1                00045300
045400                     UNTIL WS-FLV-IX > WS-FLAVOR-COUNT            00045400
045500         END-IF                                                   00045500
045600     END-IF.                                                      00045600
045700 225-EXIT.                                                        00045700
045800     EXIT.                                                        00045800
045900                                                                  00045900
046000 230-MARK-FLAVORS-FOR-DISH.                                       00046000
046100     IF TBL-FLV-DISH-ID(WS-FLV-IX) = WS-SEARCH-DISH-ID            00046100
046200        AND NOT TBL-FLV-DELETED(WS-FLV-IX)                        00046200
046300         SET TBL-FLV-DELETED(WS-FLV-IX) TO TRUE                   00046300
046400         ADD 1 TO NUM-FLAVORS-DELETED                             00046400
046500     END-IF.                                                      00046500
046600                                                                  00046600
046700*--------------------------------------------------------------   00046700
046800*    300 - DISH INSERT WITH FLAVORS.  KEY IS ASSIGNED HERE;       00046800
046900*    AUDIT FIELDS ARE STAMPED BY 800-STAMP-INSERT.                00046900
047000*--------------------------------------------------------------   00047000
047100 300-DO-DISH-INSERT.                                              00047100
047200     IF WS-DISH-COUNT >= 8000                                     00047200
047300         DISPLAY 'CATMAINT - DISH TABLE FULL, INSERT REJECTED'    00047300
047400         GO TO 300-EXIT                                           00047400
047500     END-IF.                                                      00047500
047600     ADD 1 TO WS-DISH-COUNT.                                      00047600
047700     ADD 1 TO WS-NEXT-DSH-ID.                                     00047700
047800     MOVE WS-NEXT-DSH-ID     TO TBL-DSH-ID(WS-DISH-COUNT).        00047800
047900     MOVE CAT-NEW-DSH-NAME   TO TBL-DSH-NAME(WS-DISH-COUNT).      00047900
048000     MOVE CAT-NEW-DSH-PRICE  TO TBL-DSH-PRICE(WS-DISH-COUNT).     00048000
048100     MOVE CAT-NEW-DSH-STATUS TO TBL-DSH-STATUS(WS-DISH-COUNT).    00048100
048200     MOVE CAT-NEW-DSH-IMAGE  TO TBL-DSH-IMAGE(WS-DISH-COUNT).     00048200
048300     MOVE 'N'                TO                                   00048300
048400                             TBL-DSH-DELETE-SW(WS-DISH-COUNT).    00048400
048500     SET STAMP-IS-DISH TO TRUE.                                   00048500
048600     PERFORM 800-STAMP-INSERT THRU 800-EXIT.                      00048600
048700     ADD 1 TO NUM-DISH-INSERTS.                                   00048700
048800     IF CAT-FLV-COUNT > 0                                         00048800
048900         PERFORM 310-INSERT-ONE-FLAVOR THRU 310-EXIT              00048900
049000                 VARYING WS-DEL-IX FROM 1 BY 1                    00049000
049100                 UNTIL WS-DEL-IX > CAT-FLV-COUNT                  00049100
049200     END-IF.                                                      00049200
049300 300-EXIT.                                                        00049300
049400     EXIT.                                                        00049400
049500                                                                  00049500
049600 310-INSERT-ONE-FLAVOR.                                           00049600
049700     IF WS-FLAVOR-COUNT >= 20000                                  00049700
049800         DISPLAY 'CATMAINT - FLAVOR TABLE FULL, LINE REJECTED'    00049800
049900         GO TO 310-EXIT                                           00049900
050000     END-IF.                                                      00050000
050100     ADD 1 TO WS-FLAVOR-COUNT.                                    00050100
050200     MOVE TBL-DSH-ID(WS-DISH-COUNT) TO                            00050200
050300                         TBL-FLV-DISH-ID(WS-FLAVOR-COUNT).        00050300
050400     MOVE CAT-FLV-NAME(WS-DEL-IX) TO                              00050400
050500                         TBL-FLV-NAME(WS-FLAVOR-COUNT).           00050500
050600     MOVE CAT-FLV-VALUE(WS-DEL-IX) TO                             00050600
050700                         TBL-FLV-VALUE(WS-FLAVOR-COUNT).          00050700
050800     MOVE 'N' TO TBL-FLV-DELETE-SW(WS-FLAVOR-COUNT).              00050800
050900     ADD 1 TO NUM-FLAVOR-INSERTS.                                 00050900
051000 310-EXIT.                                                        00051000
051100     EXIT.                                                        00051100
051200                                                                  00051200
051300*--------------------------------------------------------------   00051300
051400*    400 - SETMEAL INSERT WITH MEMBER DISHES.  EACH MEMBER'S      00051400
051500*    NAME/PRICE IS COPIED FROM THE DISH MASTER AT THE TIME OF     00051500
051600*    THE INSERT, NOT LINKED BY REFERENCE.                         00051600
051700*--------------------------------------------------------------   00051700
051800 400-DO-SETMEAL-INSERT.                                           00051800
051900     IF WS-SETMEAL-COUNT >= 3000                                  00051900
052000         DISPLAY 'CATMAINT - SETMEAL TABLE FULL, INSERT '         00052000
052100                 'REJECTED'                                       00052100
052200         GO TO 400-EXIT                                           00052200
052300     END-IF.                                                      00052300
052400     ADD 1 TO WS-SETMEAL-COUNT.                                   00052400
052500     ADD 1 TO WS-NEXT-SET-ID.                                     00052500
052600     MOVE WS-NEXT-SET-ID     TO TBL-SET-ID(WS-SETMEAL-COUNT).     00052600
052700     MOVE CAT-NEW-SET-NAME   TO TBL-SET-NAME(WS-SETMEAL-COUNT).   00052700
052800     MOVE CAT-NEW-SET-PRICE  TO TBL-SET-PRICE(WS-SETMEAL-COUNT).  00052800
052900     MOVE CAT-NEW-SET-IMAGE  TO TBL-SET-IMAGE(WS-SETMEAL-COUNT).  00052900
053000     SET STAMP-IS-SETMEAL TO TRUE.                                00053000
053100     PERFORM 800-STAMP-INSERT THRU 800-EXIT.                      00053100
053200     ADD 1 TO NUM-SETMEAL-INSERTS.                                00053200
053300     IF CAT-MBR-COUNT > 0                                         00053300
053400         PERFORM 410-INSERT-ONE-MEMBER THRU 410-EXIT              00053400
053500                 VARYING WS-DEL-IX FROM 1 BY 1                    00053500
053600                 UNTIL WS-DEL-IX > CAT-MBR-COUNT                  00053600
053700     END-IF.                                                      00053700
053800 400-EXIT.                                                        00053800
053900     EXIT.                                                        00053900
054000                                                                  00054000
054100 410-INSERT-ONE-MEMBER.                                           00054100
054200     IF WS-SMD-COUNT >= 20000                                     00054200
054300         DISPLAY 'CATMAINT - SETMEAL-DISH TABLE FULL, LINE '      00054300
054400                 'REJECTED'                                       00054400
054500         GO TO 410-EXIT                                           00054500
054600     END-IF.                                                      00054600
054700     MOVE CAT-MBR-DISH-ID(WS-DEL-IX) TO WS-SEARCH-DISH-ID.        00054700
054800     PERFORM 600-FIND-DISH THRU 600-EXIT.                         00054800
054900     IF NOT DISH-FOUND                                            00054900
055000         DISPLAY 'CATMAINT - MEMBER DISH NOT FOUND: '             00055000
055100                 WS-SEARCH-DISH-ID                                00055100
055200         GO TO 410-EXIT                                           00055200
055300     END-IF.                                                      00055300
055400     ADD 1 TO WS-SMD-COUNT.                                       00055400
055500     MOVE TBL-SET-ID(WS-SETMEAL-COUNT) TO                         00055500
055600                         TBL-SMD-SETMEAL-ID(WS-SMD-COUNT).        00055600
055700     MOVE WS-SEARCH-DISH-ID  TO TBL-SMD-DISH-ID(WS-SMD-COUNT).    00055700
055800     MOVE TBL-DSH-NAME(WS-DSH-IX)  TO TBL-SMD-NAME(WS-SMD-COUNT). 00055800
055900     MOVE TBL-DSH-PRICE(WS-DSH-IX) TO                             00055900
056000                         TBL-SMD-PRICE(WS-SMD-COUNT).             00056000
056100     MOVE CAT-MBR-COPIES(WS-DEL-IX) TO                            00056100
056200                         TBL-SMD-COPIES(WS-SMD-COUNT).            00056200
056300     ADD 1 TO NUM-SMD-INSERTS.                                    00056300
056400 410-EXIT.                                                        00056400
056500     EXIT.                                                        00056500
056600                                                                  00056600
056700*--------------------------------------------------------------   00056700
056800*    600 - BINARY SEARCH OF THE ASCENDING-BY-DSH-ID DISH          00056800
056900*    TABLE.  SHARED BY THE ON-SALE CHECK, THE SETMEAL MEMBER      00056900
057000*    PRICE/NAME COPY, AND THE DELETE-MARK PASS.                   00057000
057100*--------------------------------------------------------------   00057100
057200 600-FIND-DISH.                                                   00057200
057300     MOVE 'N' TO WS-DISH-FOUND-SW.                                00057300
057400     MOVE 1             TO WS-BS-LOW.                             00057400
057500     MOVE WS-DISH-COUNT TO WS-BS-HIGH.                            00057500
057600     PERFORM 610-BISECT-DISH                                      00057600
057700         UNTIL WS-BS-LOW > WS-BS-HIGH                             00057700
057800            OR DISH-FOUND.                                        00057800
057900 600-EXIT.                                                        00057900
058000     EXIT.                                                        00058000
058100                                                                  00058100
058200 610-BISECT-DISH.                                                 00058200
058300     COMPUTE WS-BS-MID = (WS-BS-LOW + WS-BS-HIGH) / 2.            00058300
058400     SET WS-DSH-IX TO WS-BS-MID.                                  00058400
058500     EVALUATE TRUE                                                00058500
058600         WHEN TBL-DSH-ID(WS-DSH-IX) = WS-SEARCH-DISH-ID           00058600
058700             SET DISH-FOUND TO TRUE                               00058700
058800         WHEN TBL-DSH-ID(WS-DSH-IX) < WS-SEARCH-DISH-ID           00058800
058900             COMPUTE WS-BS-LOW = WS-BS-MID + 1                    00058900
059000         WHEN OTHER                                               00059000
059100             COMPUTE WS-BS-HIGH = WS-BS-MID - 1                   00059100
059200     END-EVALUATE.                                                00059200
059300                                                                  00059300
059400*--------------------------------------------------------------   00059400
059500*    800 - AUTOFILLASPECT AUDIT-STAMP RULE.  INSERT SETS THE      00059500
059600*    CREATE AND UPDATE PAIRS EQUAL TO RUN TIME/OPERATOR ID.       00059600
059700*    THE DISH AND SETMEAL TABLE ROWS DO NOT SHARE A COMMON        00059700
059800*    GROUP LAYOUT, SO THE CALLER SETS WS-STAMP-TARGET-SW AND      00059800
059900*    LEAVES THE NEW ROW AT THE CURRENT WS-DISH-COUNT OR           00059900
060000*    WS-SETMEAL-COUNT SUBSCRIPT; THIS PARAGRAPH IS THE ONLY       00060000
060100*    PLACE THE FOUR AUDIT FIELDS ARE ACTUALLY MOVED.              00060100
060200*--------------------------------------------------------------   00060200
060300 800-STAMP-INSERT.                                                00060300
060400     EVALUATE TRUE                                                00060400
060500         WHEN STAMP-IS-DISH                                       00060500
060600             MOVE WS-RUN-TIME TO                                  00060600
060700                     TBL-DSH-AUD-CR-TIME(WS-DISH-COUNT)           00060700
060800                     TBL-DSH-AUD-UP-TIME(WS-DISH-COUNT)           00060800
060900             MOVE CAT-OPERATOR-ID TO                              00060900
061000                     TBL-DSH-AUD-CR-USER(WS-DISH-COUNT)           00061000
061100                     TBL-DSH-AUD-UP-USER(WS-DISH-COUNT)           00061100
061200         WHEN STAMP-IS-SETMEAL                                    00061200
061300             MOVE WS-RUN-TIME TO                                  00061300
061400                     TBL-SET-AUD-CR-TIME(WS-SETMEAL-COUNT)        00061400
061500                     TBL-SET-AUD-UP-TIME(WS-SETMEAL-COUNT)        00061500
061600             MOVE CAT-OPERATOR-ID TO                              00061600
061700                     TBL-SET-AUD-CR-USER(WS-SETMEAL-COUNT)        00061700
061800                     TBL-SET-AUD-UP-USER(WS-SETMEAL-COUNT)        00061800
061900     END-EVALUATE.                                                00061900
062000 800-EXIT.                                                        00062000
062100     EXIT.                                                        00062100
062200                                                                  00062200
062300*--------------------------------------------------------------   00062300
062400 700-OPEN-FILES.                                                  00062400
062500     OPEN INPUT  CATALOG-TRANSACTIONS                             00062500
062600                 DISHES-IN                                        00062600
062700                 DISH-FLAVORS-IN                                  00062700
062800                 SETMEALS-IN                                      00062800
062900                 SETMEAL-DISHES-IN                                00062900
063000          OUTPUT DISHES-OUT                                       00063000
063100                 DISH-FLAVORS-OUT                                 00063100
063200                 SETMEALS-OUT                                     00063200
063300                 SETMEAL-DISHES-OUT                               00063300
063400                 REPORT-FILE.                                     00063400
063500     IF WS-CATTRAN-STATUS NOT = '00'                              00063500
063600         DISPLAY 'CATMAINT - ERROR OPENING CATALOG-TRANS '        00063600
063700                 WS-CATTRAN-STATUS                                00063700
063800         MOVE 16 TO RETURN-CODE                                   00063800
063900         SET CAT-EOF TO TRUE                                      00063900
064000     END-IF.                                                      00064000
064100 700-EXIT.                                                        00064100
064200     EXIT.                                                        00064200
064300                                                                  00064300
064400 750-LOAD-DISH-TABLE.                                             00064400
064500     PERFORM 755-READ-ONE-DISH-REC.                               00064500
064600     PERFORM 756-STORE-DISH-REC                                   00064600
064700         UNTIL WS-DSHIN-STATUS = '10'.                            00064700
064800 750-EXIT.                                                        00064800
064900     EXIT.                                                        00064900
065000                                                                  00065000
065100 755-READ-ONE-DISH-REC.                                           00065100
065200     READ DISHES-IN.                                              00065200
065300                                                                  00065300
065400 756-STORE-DISH-REC.                                              00065400
065500     ADD 1 TO WS-DISH-COUNT.                                      00065500
065600     MOVE DSH-ID     TO TBL-DSH-ID(WS-DISH-COUNT).                00065600
065700     MOVE DSH-NAME   TO TBL-DSH-NAME(WS-DISH-COUNT).              00065700
065800     MOVE DSH-PRICE  TO TBL-DSH-PRICE(WS-DISH-COUNT).             00065800
065900     MOVE DSH-STATUS TO TBL-DSH-STATUS(WS-DISH-COUNT).            00065900
066000     MOVE DSH-IMAGE  TO TBL-DSH-IMAGE(WS-DISH-COUNT).             00066000
066100     MOVE AUD-CREATE-TIME OF DISH-RECORD TO                       00066100
066200                         TBL-DSH-AUD-CR-TIME(WS-DISH-COUNT).      00066200
066300     MOVE AUD-UPDATE-TIME OF DISH-RECORD TO                       00066300
066400                         TBL-DSH-AUD-UP-TIME(WS-DISH-COUNT).      00066400
066500     MOVE AUD-CREATE-USER OF DISH-RECORD TO                       00066500
066600                         TBL-DSH-AUD-CR-USER(WS-DISH-COUNT).      00066600
066700     MOVE AUD-UPDATE-USER OF DISH-RECORD TO                       00066700
066800                         TBL-DSH-AUD-UP-USER(WS-DISH-COUNT).      00066800
066900     MOVE 'N'        TO TBL-DSH-DELETE-SW(WS-DISH-COUNT).         00066900
067000     IF DSH-ID > WS-NEXT-DSH-ID                                   00067000
067100         MOVE DSH-ID TO WS-NEXT-DSH-ID                            00067100
067200     END-IF.                                                      00067200
067300     PERFORM 755-READ-ONE-DISH-REC.                               00067300
067400                                                                  00067400
067500 760-LOAD-FLAVOR-TABLE.                                           00067500
067600     PERFORM 765-READ-ONE-FLAVOR-REC.                             00067600
067700     PERFORM 766-STORE-FLAVOR-REC                                 00067700
067800         UNTIL WS-FLVIN-STATUS = '10'.                            00067800
067900 760-EXIT.                                                        00067900
068000     EXIT.                                                        00068000
068100                                                                  00068100
068200 765-READ-ONE-FLAVOR-REC.                                         00068200
068300     READ DISH-FLAVORS-IN.                                        00068300
068400                                                                  00068400
068500 766-STORE-FLAVOR-REC.                                            00068500
068600     ADD 1 TO WS-FLAVOR-COUNT.                                    00068600
068700     MOVE FLV-DISH-ID TO TBL-FLV-DISH-ID(WS-FLAVOR-COUNT).        00068700
068800     MOVE FLV-NAME    TO TBL-FLV-NAME(WS-FLAVOR-COUNT).           00068800
068900     MOVE FLV-VALUE   TO TBL-FLV-VALUE(WS-FLAVOR-COUNT).          00068900
069000     MOVE 'N'         TO TBL-FLV-DELETE-SW(WS-FLAVOR-COUNT).      00069000
069100     PERFORM 765-READ-ONE-FLAVOR-REC.                             00069100
069200                                                                  00069200
069300 770-LOAD-SETMEAL-TABLE.                                          00069300
069400     PERFORM 775-READ-ONE-SETMEAL-REC.                            00069400
069500     PERFORM 776-STORE-SETMEAL-REC                                00069500
069600         UNTIL WS-SETIN-STATUS = '10'.                            00069600
069700 770-EXIT.                                                        00069700
069800     EXIT.                                                        00069800
069900                                                                  00069900
070000 775-READ-ONE-SETMEAL-REC.                                        00070000
070100     READ SETMEALS-IN.                                            00070100
070200                                                                  00070200
070300 776-STORE-SETMEAL-REC.                                           00070300
070400     ADD 1 TO WS-SETMEAL-COUNT.                                   00070400
070500     MOVE SET-ID    TO TBL-SET-ID(WS-SETMEAL-COUNT).              00070500
070600     MOVE SET-NAME  TO TBL-SET-NAME(WS-SETMEAL-COUNT).            00070600
070700     MOVE SET-PRICE TO TBL-SET-PRICE(WS-SETMEAL-COUNT).           00070700
070800     MOVE SET-IMAGE TO TBL-SET-IMAGE(WS-SETMEAL-COUNT).           00070800
070900     MOVE AUD-CREATE-TIME OF SETMEAL-RECORD TO                    00070900
071000                         TBL-SET-AUD-CR-TIME(WS-SETMEAL-COUNT).   00071000
071100     MOVE AUD-UPDATE-TIME OF SETMEAL-RECORD TO                    00071100
071200                         TBL-SET-AUD-UP-TIME(WS-SETMEAL-COUNT).   00071200
071300     MOVE AUD-CREATE-USER OF SETMEAL-RECORD TO                    00071300
071400                         TBL-SET-AUD-CR-USER(WS-SETMEAL-COUNT).   00071400
071500     MOVE AUD-UPDATE-USER OF SETMEAL-RECORD TO                    00071500
071600                         TBL-SET-AUD-UP-USER(WS-SETMEAL-COUNT).   00071600
071700     IF SET-ID > WS-NEXT-SET-ID                                   00071700
071800         MOVE SET-ID TO WS-NEXT-SET-ID                            00071800
071900     END-IF.                                                      00071900
072000     PERFORM 775-READ-ONE-SETMEAL-REC.                            00072000
072100                                                                  00072100
072200 780-LOAD-SMD-TABLE.                                              00072200
072300     PERFORM 785-READ-ONE-SMD-REC.                                00072300
072400     PERFORM 786-STORE-SMD-REC                                    00072400
072500         UNTIL WS-SMDIN-STATUS = '10'.                            00072500
072600 780-EXIT.                                                        00072600
072700     EXIT.                                                        00072700
072800                                                                  00072800
072900 785-READ-ONE-SMD-REC.                                            00072900
073000     READ SETMEAL-DISHES-IN.                                      00073000
073100                                                                  00073100
073200 786-STORE-SMD-REC.                                               00073200
073300     ADD 1 TO WS-SMD-COUNT.                                       00073300
073400     MOVE SMD-SETMEAL-ID TO TBL-SMD-SETMEAL-ID(WS-SMD-COUNT).     00073400
073500     MOVE SMD-DISH-ID    TO TBL-SMD-DISH-ID(WS-SMD-COUNT).        00073500
073600     MOVE SMD-NAME       TO TBL-SMD-NAME(WS-SMD-COUNT).           00073600
073700     MOVE SMD-PRICE      TO TBL-SMD-PRICE(WS-SMD-COUNT).          00073700
073800     MOVE SMD-COPIES     TO TBL-SMD-COPIES(WS-SMD-COUNT).         00073800
073900     PERFORM 785-READ-ONE-SMD-REC.                                00073900
074000                                                                  00074000
074100 790-READ-REQUEST.                                                00074100
074200     READ CATALOG-TRANSACTIONS                                    00074200
074300         AT END                                                   00074300
074400             SET CAT-EOF TO TRUE.                                 00074400
074500 790-EXIT.                                                        00074500
074600     EXIT.                                                        00074600
074700                                                                  00074700
074800*--------------------------------------------------------------   00074800
074900*    795 - REWRITE ALL FOUR MASTERS.  DELETED DISH/FLAVOR         00074900
075000*    ROWS ARE DROPPED; SETMEAL AND SETMEAL-DISH ROWS HAVE NO      00075000
075100*    DELETE PATH IN THIS SUITE AND ARE ALWAYS REWRITTEN IN        00075100
075200*    FULL.                                                        00075200
075300*--------------------------------------------------------------   00075300
075400 795-WRITE-MASTERS.                                               00075400
075500     IF WS-DISH-COUNT > 0                                         00075500
075600         PERFORM 900-WRITE-ONE-DISH                               00075600
075700                 VARYING WS-DSH-IX FROM 1 BY 1                    00075700
075800                 UNTIL WS-DSH-IX > WS-DISH-COUNT                  00075800
075900     END-IF.                                                      00075900
076000     IF WS-FLAVOR-COUNT > 0                                       00076000
076100         PERFORM 910-WRITE-ONE-FLAVOR                             00076100
076200                 VARYING WS-FLV-IX FROM 1 BY 1                    00076200
076300                 UNTIL WS-FLV-IX > WS-FLAVOR-COUNT                00076300
076400     END-IF.                                                      00076400
076500     IF WS-SETMEAL-COUNT > 0                                      00076500
076600         PERFORM 920-WRITE-ONE-SETMEAL                            00076600
076700                 VARYING WS-SET-IX FROM 1 BY 1                    00076700
076800                 UNTIL WS-SET-IX > WS-SETMEAL-COUNT               00076800
076900     END-IF.                                                      00076900
077000     IF WS-SMD-COUNT > 0                                          00077000
077100         PERFORM 930-WRITE-ONE-SMD                                00077100
077200                 VARYING WS-SMD-IX FROM 1 BY 1                    00077200
077300                 UNTIL WS-SMD-IX > WS-SMD-COUNT                   00077300
077400     END-IF.                                                      00077400
077500 795-EXIT.                                                        00077500
077600     EXIT.                                                        00077600
077700                                                                  00077700
077800 900-WRITE-ONE-DISH.                                              00077800
077900     IF NOT TBL-DSH-DELETED(WS-DSH-IX)                            00077900
078000         MOVE TBL-DSH-ID(WS-DSH-IX)     TO DSH-ID                 00078000
078100         MOVE TBL-DSH-NAME(WS-DSH-IX)   TO DSH-NAME               00078100
078200         MOVE TBL-DSH-PRICE(WS-DSH-IX)  TO DSH-PRICE              00078200
078300         MOVE TBL-DSH-STATUS(WS-DSH-IX) TO DSH-STATUS             00078300
078400         MOVE TBL-DSH-IMAGE(WS-DSH-IX)  TO DSH-IMAGE              00078400
078500         MOVE TBL-DSH-AUD-CR-TIME(WS-DSH-IX) TO                   00078500
078600                         AUD-CREATE-TIME OF DISH-RECORD           00078600
078700         MOVE TBL-DSH-AUD-UP-TIME(WS-DSH-IX) TO                   00078700
078800                         AUD-UPDATE-TIME OF DISH-RECORD           00078800
078900         MOVE TBL-DSH-AUD-CR-USER(WS-DSH-IX) TO                   00078900
079000                         AUD-CREATE-USER OF DISH-RECORD           00079000
079100         MOVE TBL-DSH-AUD-UP-USER(WS-DSH-IX) TO                   00079100
079200                         AUD-UPDATE-USER OF DISH-RECORD           00079200
079300         WRITE DSH-OUT-RECORD FROM DISH-RECORD                    00079300
079400         IF CAT-DEBUG-TRACE                                       00079400
079500             DISPLAY 'CATMAINT TRACE - DISH '                     00079500
079600                     TBL-DSH-ID(WS-DSH-IX) ' CREATED '            00079600
079700                     TBL-DSH-CR-DATE(WS-DSH-IX) '/'               00079700
079800                     TBL-DSH-CR-CLOCK(WS-DSH-IX)                  00079800
079900         END-IF                                                   00079900
080000     END-IF.                                                      00080000
080100                                                                  00080100
080200 910-WRITE-ONE-FLAVOR.                                            00080200
080300     IF NOT TBL-FLV-DELETED(WS-FLV-IX)                            00080300
080400         MOVE TBL-FLV-DISH-ID(WS-FLV-IX) TO FLV-DISH-ID           00080400
080500         MOVE TBL-FLV-NAME(WS-FLV-IX)    TO FLV-NAME              00080500
080600         MOVE TBL-FLV-VALUE(WS-FLV-IX)    TO FLV-VALUE            00080600
080700         WRITE FLV-OUT-RECORD FROM DISH-FLAVOR-RECORD             00080700
080800     END-IF.                                                      00080800
080900                                                                  00080900
081000 920-WRITE-ONE-SETMEAL.                                           00081000
081100     MOVE TBL-SET-ID(WS-SET-IX)     TO SET-ID.                    00081100
081200     MOVE TBL-SET-NAME(WS-SET-IX)   TO SET-NAME.                  00081200
081300     MOVE TBL-SET-PRICE(WS-SET-IX)  TO SET-PRICE.                 00081300
081400     MOVE TBL-SET-IMAGE(WS-SET-IX)  TO SET-IMAGE.                 00081400
081500     MOVE TBL-SET-AUD-CR-TIME(WS-SET-IX) TO                       00081500
081600                     AUD-CREATE-TIME OF SETMEAL-RECORD.           00081600
081700     MOVE TBL-SET-AUD-UP-TIME(WS-SET-IX) TO                       00081700
081800                     AUD-UPDATE-TIME OF SETMEAL-RECORD.           00081800
081900     MOVE TBL-SET-AUD-CR-USER(WS-SET-IX) TO                       00081900
082000                     AUD-CREATE-USER OF SETMEAL-RECORD.           00082000
082100     MOVE TBL-SET-AUD-UP-USER(WS-SET-IX) TO                       00082100
082200                     AUD-UPDATE-USER OF SETMEAL-RECORD.           00082200
082300     WRITE SET-OUT-RECORD FROM SETMEAL-RECORD.                    00082300
082400     IF CAT-DEBUG-TRACE                                           00082400
082500         DISPLAY 'CATMAINT TRACE - SETMEAL '                      00082500
082600                 TBL-SET-ID(WS-SET-IX) ' CREATED '                00082600
082700                 TBL-SET-CR-DATE(WS-SET-IX) '/'                   00082700
082800                 TBL-SET-CR-CLOCK(WS-SET-IX)                      00082800
082900     END-IF.                                                      00082900
083000                                                                  00083000
083100 930-WRITE-ONE-SMD.                                               00083100
083200     MOVE TBL-SMD-SETMEAL-ID(WS-SMD-IX) TO SMD-SETMEAL-ID.        00083200
083300     MOVE TBL-SMD-DISH-ID(WS-SMD-IX)    TO SMD-DISH-ID.           00083300
083400     MOVE TBL-SMD-NAME(WS-SMD-IX)       TO SMD-NAME.              00083400
083500     MOVE TBL-SMD-PRICE(WS-SMD-IX)      TO SMD-PRICE.             00083500
083600     MOVE TBL-SMD-COPIES(WS-SMD-IX)     TO SMD-COPIES.            00083600
083700     WRITE SMD-OUT-RECORD FROM SETMEAL-DISH-RECORD.               00083700
083800                                                                  00083800
083900 796-CLOSE-FILES.                                                 00083900
084000     CLOSE CATALOG-TRANSACTIONS                                   00084000
084100           DISHES-IN     DISHES-OUT                               00084100
084200           DISH-FLAVORS-IN DISH-FLAVORS-OUT                       00084200
084300           SETMEALS-IN   SETMEALS-OUT                             00084300
084400           SETMEAL-DISHES-IN SETMEAL-DISHES-OUT                   00084400
084500           REPORT-FILE.                                           00084500
084600 796-EXIT.                                                        00084600
084700     EXIT.                                                        00084700
084800                                                                  00084800
084900*--------------------------------------------------------------   00084900
085000 040-INIT-REPORT.                                                 00085000
085100     MOVE CURRENT-YEAR  TO RPT-YY.                                00085100
085200     MOVE CURRENT-MONTH TO RPT-MM.                                00085200
085300     MOVE CURRENT-DAY   TO RPT-DD.                                00085300
085400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00085400
085500 040-EXIT.                                                        00085500
085600     EXIT.                                                        00085600
085700                                                                  00085700
085800 850-REPORT-STATS.                                                00085800
085900     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00085900
086000     MOVE 'Requests read'             TO RPT-LABEL.               00086000
086100     MOVE NUM-REQUESTS-READ           TO RPT-COUNT.               00086100
086200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00086200
086300     MOVE 'Delete batches accepted'   TO RPT-LABEL.               00086300
086400     MOVE NUM-DELETE-ACCEPTED         TO RPT-COUNT.               00086400
086500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00086500
086600     MOVE 'Delete batches rejected'   TO RPT-LABEL.               00086600
086700     MOVE NUM-DELETE-REJECTED         TO RPT-COUNT.               00086700
086800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00086800
086900     MOVE 'Dishes deleted'            TO RPT-LABEL.               00086900
087000     MOVE NUM-DISHES-DELETED          TO RPT-COUNT.               00087000
087100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00087100
087200     MOVE 'Flavors deleted'           TO RPT-LABEL.               00087200
087300     MOVE NUM-FLAVORS-DELETED         TO RPT-COUNT.               00087300
087400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00087400
087500     MOVE 'Dishes inserted'           TO RPT-LABEL.               00087500
087600     MOVE NUM-DISH-INSERTS            TO RPT-COUNT.               00087600
087700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00087700
087800     MOVE 'Flavors inserted'          TO RPT-LABEL.               00087800
087900     MOVE NUM-FLAVOR-INSERTS          TO RPT-COUNT.               00087900
088000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00088000
088100     MOVE 'Setmeals inserted'         TO RPT-LABEL.               00088100
088200     MOVE NUM-SETMEAL-INSERTS         TO RPT-COUNT.               00088200
088300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00088300
088400     MOVE 'Setmeal-dish links added'  TO RPT-LABEL.               00088400
088500     MOVE NUM-SMD-INSERTS             TO RPT-COUNT.               00088500
088600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00088600
088700 850-EXIT.                                                        00088700
088800     EXIT.                                                        00088800
