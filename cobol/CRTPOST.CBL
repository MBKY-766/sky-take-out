000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE TAKE-OUT OPERATIONS GROUP  00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CRTPOST                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  D. Okafor                                             00000700
000800*                                                                 00000800
000900* READS THE CART-TRANSACTIONS FILE (ADD/SUB/CLR ACTIONS) AND      00000900
001000* APPLIES THEM AGAINST THE SHOPPING-CART FILE.  NEW LINES ARE     00001000
001100* PRICED FROM THE DISH OR SETMEAL MASTER.  THE OLD CART IS        00001100
001200* LOADED ENTIRELY INTO A WORKING-STORAGE TABLE, THE               00001200
001300* TRANSACTIONS ARE APPLIED AGAINST THE TABLE, AND THE             00001300
001400* SURVIVING LINES ARE REWRITTEN TO THE NEW CART FILE.             00001400
001500****************************************************************  00001500
001600* CHANGE LOG                                                      00001600
001700*   06/14/93  DO   ORIGINAL PROGRAM - NIGHTLY CART POSTING RUN    00001700
001800*   09/02/93  DO   ADDED CLR ACTION AFTER HELP-DESK TICKET 1140   00001800
001900*   01/11/94  RMT  FIXED SUB-TO-ZERO DELETE, TICKET 1206          00001900
002000*   06/30/94  DO   SET-MEAL LOOKUP ADDED FOR BUNDLE CART LINES    00002000
002100*   11/03/95  KP   BINARY SEARCH REPLACES LINEAR DISH SCAN        00002100
002200*   02/19/97  DO   RAISED CART TABLE LIMIT TO 2000 LINES          00002200
002300*   08/08/98  RMT  Y2K - ALL TIMESTAMPS CONFIRMED 14-DIGIT CCYY   00002300
002400*   04/12/99  KP   TRAN COUNT REPORT ADDED TO JOB LOG             00002400
002500*   10/05/01  DO   RAISED DISH/SETMEAL TABLE LIMITS               00002500
002600*   03/27/04  RMT  CLEANUP - REMOVED DEAD HOLD-AREA CODE          00002600
002700*   07/19/08  KP   CART TABLE LIMIT RAISED AGAIN, 3000 LINES      00002700
002800*   05/02/13  DO   TRAN COUNT REPORT LINE RELABELED TO MATCH      00002800
002900*                  THE OPERATIONS LOG GLOSSARY, NO LOGIC CHANGE   00002900
003000****************************************************************  00003000
003100 IDENTIFICATION DIVISION.                                         00003100
003200 PROGRAM-ID.    CRTPOST.                                          00003200
003300 AUTHOR.        D. OKAFOR.                                        00003300
003400 INSTALLATION.  TAKE-OUT OPERATIONS GROUP.                        00003400
003500 DATE-WRITTEN.  06/14/93.                                         00003500
003600 DATE-COMPILED.                                                   00003600
003700 SECURITY.      NON-CONFIDENTIAL.                                 00003700
003800                                                                  00003800
003900 ENVIRONMENT DIVISION.                                            00003900
004000 CONFIGURATION SECTION.                                           00004000
004100 SOURCE-COMPUTER. IBM-390.                                        00004100
004200 OBJECT-COMPUTER. IBM-390.                                        00004200
004300 SPECIAL-NAMES.                                                   00004300
004400     CLASS ACTION-CLASS IS 'A' THRU 'Z'                           00004400
004500     UPSI-0 ON STATUS IS CRT-DEBUG-TRACE                          00004500
004600            OFF STATUS IS CRT-NO-DEBUG-TRACE.                     00004600
004700                                                                  00004700
004800 INPUT-OUTPUT SECTION.                                            00004800
004900 FILE-CONTROL.                                                    00004900
005000                                                                  00005000
005100     SELECT SHOPPING-CART-IN  ASSIGN TO CARTFILE                  00005100
005200            ACCESS IS SEQUENTIAL                                  00005200
005300            FILE STATUS IS WS-CARTIN-STATUS.                      00005300
005400                                                                  00005400
005500     SELECT SHOPPING-CART-OUT ASSIGN TO CARTOUT                   00005500
005600            ACCESS IS SEQUENTIAL                                  00005600
005700            FILE STATUS IS WS-CARTOUT-STATUS.                     00005700
005800                                                                  00005800
005900     SELECT CART-TRANSACTIONS ASSIGN TO CARTTRAN                  00005900
006000            ACCESS IS SEQUENTIAL                                  00006000
006100            FILE STATUS IS WS-CTXFILE-STATUS.                     00006100
006200                                                                  00006200
006300     SELECT DISHES             ASSIGN TO DISHFILE                 00006300
006400            ACCESS IS SEQUENTIAL                                  00006400
006500            FILE STATUS IS WS-DSHFILE-STATUS.                     00006500
006600                                                                  00006600
006700     SELECT SETMEALS           ASSIGN TO SETFILE                  00006700
006800            ACCESS IS SEQUENTIAL                                  00006800
006900            FILE STATUS IS WS-SETFILE-STATUS.                     00006900
007000                                                                  00007000
007100     SELECT REPORT-FILE        ASSIGN TO CARTRPT                  00007100
007200            FILE STATUS IS WS-REPORT-STATUS.                      00007200
007300                                                                  00007300
007400****************************************************************  00007400
007500 DATA DIVISION.                                                   00007500
007600 FILE SECTION.                                                    00007600
007700                                                                  00007700
007800 FD  SHOPPING-CART-IN                                             00007800
007900     RECORDING MODE IS F                                          00007900
008000     BLOCK CONTAINS 0 RECORDS.                                    00008000
008100     COPY CRTREC REPLACING ==:TAG:== BY ==CRT==.                  00008100
008200                                                                  00008200
008300 FD  SHOPPING-CART-OUT                                            00008300
008400     RECORDING MODE IS F                                          00008400
008500     BLOCK CONTAINS 0 RECORDS.                                    00008500
008600     COPY CRTREC REPLACING ==:TAG:== BY ==OUT==.                  00008600
008700                                                                  00008700
008800 FD  CART-TRANSACTIONS                                            00008800
008900     RECORDING MODE IS F.                                         00008900
009000 COPY CTXREC.                                                     00009000
009100                                                                  00009100
009200 FD  DISHES                                                       00009200
009300     RECORDING MODE IS F.                                         00009300
009400 COPY DSHREC.                                                     00009400
009500                                                                  00009500
009600 FD  SETMEALS                                                     00009600
009700     RECORDING MODE IS F.                                         00009700
009800 COPY SETREC.                                                     00009800
009900                                                                  00009900
010000 FD  REPORT-FILE                                                  00010000
010100     RECORDING MODE IS F.                                         00010100
010200 01  REPORT-RECORD              PIC X(132).                       00010200
010300                                                                  00010300
010400****************************************************************  00010400
010500 WORKING-STORAGE SECTION.                                         00010500
010600****************************************************************  00010600
010700 01  SYSTEM-DATE-AND-TIME.                                        00010700
010800     05  CURRENT-DATE.                                            00010800
010900         10  CURRENT-YEAR            PIC 9(2).                    00010900
011000         10  CURRENT-MONTH           PIC 9(2).                    00011000
011100         10  CURRENT-DAY             PIC 9(2).                    00011100
011200     05  CURRENT-TIME.                                            00011200
011300         10  CURRENT-HOUR            PIC 9(2).                    00011300
011400         10  CURRENT-MINUTE          PIC 9(2).                    00011400
011500         10  CURRENT-SECOND          PIC 9(2).                    00011500
011600         10  CURRENT-HNDSEC          PIC 9(2).                    00011600
011700     05  FILLER                      PIC X(08).                   00011700
011800                                                                  00011800
011900*    ALTERNATE FLAT VIEW OF THE SAME EIGHT DATE/TIME DIGITS,      00011900
012000*    USED WHEN THE RUN-TIME STAMP IS BUILT AT 000-MAIN.           00012000
012100 01  CURRENT-DATE-TIME-R REDEFINES SYSTEM-DATE-AND-TIME           00012100
012200                         PIC 9(22).                               00012200
012300                                                                  00012300
012400 01  WS-FIELDS.                                                   00012400
012500     05  WS-CARTIN-STATUS        PIC X(2)  VALUE SPACES.          00012500
012600     05  WS-CARTOUT-STATUS       PIC X(2)  VALUE SPACES.          00012600
012700     05  WS-CTXFILE-STATUS       PIC X(2)  VALUE SPACES.          00012700
012800     05  WS-DSHFILE-STATUS       PIC X(2)  VALUE SPACES.          00012800
012900     05  WS-SETFILE-STATUS       PIC X(2)  VALUE SPACES.          00012900
013000     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00013000
013100     05  WS-CTX-EOF-SW           PIC X     VALUE 'N'.             00013100
013200         88  CTX-EOF             VALUE 'Y'.                       00013200
013300     05  WS-RUN-TIME             PIC 9(14) VALUE 0.               00013300
013400*    RUN-TIME STAMP SPLIT BACK INTO DATE AND CLOCK HALVES -       00013400
013500*    CARRIED ON THE CART-POSTING LOG LINE FOR THE OPERATOR.       00013500
013600     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.                 00013600
013700         10  WS-RUN-DATE-PART        PIC 9(08).                   00013700
013800         10  WS-RUN-CLOCK-PART       PIC 9(06).                   00013800
013900     05  WS-NEXT-CART-ID         PIC 9(10) COMP VALUE 0.          00013900
014000     05  FILLER                  PIC X(08) VALUE SPACES.          00014000
014100                                                                  00014100
014200 01  WORK-VARIABLES.                                              00014200
014300     05  I                       PIC S9(9) COMP VALUE +0.         00014300
014400     05  WS-SEARCH-DISH-ID       PIC 9(10) VALUE 0.               00014400
014500     05  WS-SEARCH-SET-ID        PIC 9(10) VALUE 0.               00014500
014600     05  FILLER                  PIC X(08) VALUE SPACES.          00014600
014700                                                                  00014700
014800*--------------------------------------------------------------   00014800
014900*    CART TABLE - OLD MASTER LOADED ENTIRE, UPDATED IN PLACE,     00014900
015000*    REWRITTEN AT END-OF-RUN.  LINE IDENTITY FOR ADD/SUB IS       00015000
015100*    (USER, DISH-OR-SET, FLAVOR) EXACT MATCH - NOT THE SORT       00015100
015200*    KEY - SO THE TABLE IS SCANNED, NOT MATCH-MERGED.             00015200
015300*--------------------------------------------------------------   00015300
015400 01  WS-CART-TABLE.                                               00015400
015500     05  WS-CART-COUNT           PIC 9(4) COMP VALUE 0.           00015500
015600     05  FILLER                  PIC X(04) VALUE SPACES.          00015600
015700     05  WS-CART-ENTRY OCCURS 1 TO 3000 TIMES                     00015700
015800                 DEPENDING ON WS-CART-COUNT                       00015800
015900                 INDEXED BY WS-CART-IX.                           00015900
016000         10  TBL-CRT-ID          PIC 9(10).                       00016000
016100         10  TBL-CRT-USER-ID     PIC 9(10).                       00016100
016200         10  TBL-CRT-DISH-ID     PIC 9(10).                       00016200
016300         10  TBL-CRT-SETMEAL-ID  PIC 9(10).                       00016300
016400         10  TBL-CRT-FLAVOR      PIC X(40).                       00016400
016500         10  TBL-CRT-NAME        PIC X(30).                       00016500
016600         10  TBL-CRT-IMAGE       PIC X(40).                       00016600
016700         10  TBL-CRT-AMOUNT      PIC S9(5)V99 COMP-3.             00016700
016800         10  TBL-CRT-NUMBER      PIC 9(3) COMP-3.                 00016800
016900         10  TBL-CRT-CREATE-TIME PIC 9(14).                       00016900
017000*        BROKEN-OUT VIEW OF THE LINE'S CREATE TIMESTAMP -         00017000
017100*        USED BY THE DEBUG TRACE WHEN UPSI-0 IS ON.               00017100
017200         10  TBL-CRT-CR-TM-PARTS REDEFINES                        00017200
017300                             TBL-CRT-CREATE-TIME.                 00017300
017400             15  TBL-CRT-CR-DATE PIC 9(08).                       00017400
017500             15  TBL-CRT-CR-CLOCK PIC 9(06).                      00017500
017600         10  TBL-CRT-DELETE-SW   PIC X(01) VALUE 'N'.             00017600
017700             88  TBL-CRT-DELETED VALUE 'Y'.                       00017700
017800                                                                  00017800
017900 01  WS-SEARCH-SWITCHES.                                          00017900
018000     05  WS-LINE-FOUND-SW        PIC X(01) VALUE 'N'.             00018000
018100         88  CART-LINE-FOUND     VALUE 'Y'.                       00018100
018200     05  WS-DISH-FOUND-SW        PIC X(01) VALUE 'N'.             00018200
018300         88  DISH-FOUND          VALUE 'Y'.                       00018300
018400     05  WS-SET-FOUND-SW         PIC X(01) VALUE 'N'.             00018400
018500         88  SET-FOUND           VALUE 'Y'.                       00018500
018600     05  WS-ADD-FAILED-SW        PIC X(01) VALUE 'N'.             00018600
018700         88  WS-ADD-FAILED       VALUE 'Y'.                       00018700
018800     05  FILLER                  PIC X(08) VALUE SPACES.          00018800
018900                                                                  00018900
019000*--------------------------------------------------------------   00019000
019100*    DISH AND SETMEAL LOOKUP TABLES - LOADED ASCENDING BY KEY,    00019100
019200*    SEARCHED BY BINARY SEARCH PER THE SUITE'S KEYED-LOOKUP       00019200
019300*    STANDARD (JOB-EXECUTION SPEC PARAGRAPH ON MASTER LOOKUPS).   00019300
019400*--------------------------------------------------------------   00019400
019500 01  WS-DISH-TABLE.                                               00019500
019600     05  WS-DISH-COUNT           PIC 9(4) COMP VALUE 0.           00019600
019700     05  FILLER                  PIC X(04) VALUE SPACES.          00019700
019800     05  WS-DISH-ENTRY OCCURS 1 TO 4000 TIMES                     00019800
019900                 DEPENDING ON WS-DISH-COUNT                       00019900
020000                 INDEXED BY WS-DSH-IX.                            00020000
020100         10  TBL-DSH-ID          PIC 9(10).                       00020100
020200         10  TBL-DSH-NAME        PIC X(30).                       00020200
020300         10  TBL-DSH-PRICE       PIC S9(5)V99 COMP-3.             00020300
020400         10  TBL-DSH-IMAGE       PIC X(40).                       00020400
020500                                                                  00020500
020600 01  WS-SETMEAL-TABLE.                                            00020600
020700     05  WS-SETMEAL-COUNT        PIC 9(4) COMP VALUE 0.           00020700
020800     05  FILLER                  PIC X(04) VALUE SPACES.          00020800
020900     05  WS-SETMEAL-ENTRY OCCURS 1 TO 1500 TIMES                  00020900
021000                 DEPENDING ON WS-SETMEAL-COUNT                    00021000
021100                 INDEXED BY WS-SET-IX.                            00021100
021200         10  TBL-SET-ID          PIC 9(10).                       00021200
021300         10  TBL-SET-NAME        PIC X(30).                       00021300
021400         10  TBL-SET-PRICE       PIC S9(5)V99 COMP-3.             00021400
021500         10  TBL-SET-IMAGE       PIC X(40).                       00021500
021600                                                                  00021600
021700 01  WS-BSEARCH-FIELDS.                                           00021700
021800     05  WS-BS-LOW               PIC S9(5) COMP VALUE 0.          00021800
021900     05  WS-BS-HIGH              PIC S9(5) COMP VALUE 0.          00021900
022000     05  WS-BS-MID               PIC S9(5) COMP VALUE 0.          00022000
022100     05  FILLER                  PIC X(08) VALUE SPACES.          00022100
022200                                                                  00022200
022300 01  REPORT-TOTALS.                                               00022300
022400     05  NUM-TRAN-RECS           PIC S9(7) COMP VALUE +0.         00022400
022500     05  NUM-TRAN-ERRORS         PIC S9(7) COMP VALUE +0.         00022500
022600     05  NUM-ADD-REQUESTS        PIC S9(7) COMP VALUE +0.         00022600
022700     05  NUM-ADD-PROCESSED       PIC S9(7) COMP VALUE +0.         00022700
022800     05  NUM-SUB-REQUESTS        PIC S9(7) COMP VALUE +0.         00022800
022900     05  NUM-SUB-PROCESSED       PIC S9(7) COMP VALUE +0.         00022900
023000     05  NUM-CLR-REQUESTS        PIC S9(7) COMP VALUE +0.         00023000
023100     05  NUM-CLR-LINES-REMOVED   PIC S9(7) COMP VALUE +0.         00023100
023200     05  NUM-CART-LINES-IN       PIC S9(7) COMP VALUE +0.         00023200
023300     05  NUM-CART-LINES-OUT      PIC S9(7) COMP VALUE +0.         00023300
023400     05  FILLER                  PIC X(08) VALUE SPACES.          00023400
023500                                                                  00023500
023600*--------------------------------------------------------------   00023600
023700*    PRINT LINES                                                  00023700
023800*--------------------------------------------------------------   00023800
023900 01  RPT-HEADER1.                                                 00023900
024000     05  FILLER                  PIC X(40)                        00024000
024100         VALUE 'SHOPPING CART POSTING REPORT      DATE: '.        00024100
024200     05  RPT-MM                  PIC 99.                          00024200
024300     05  FILLER                  PIC X     VALUE '/'.             00024300
024400     05  RPT-DD                  PIC 99.                          00024400
024500     05  FILLER                  PIC X     VALUE '/'.             00024500
024600     05  RPT-YY                  PIC 99.                          00024600
024700     05  FILLER                  PIC X(20)                        00024700
024800         VALUE ' (mm/dd/yy)   TIME: '.                            00024800
024900     05  RPT-HH                  PIC 99.                          00024900
025000     05  FILLER                  PIC X     VALUE ':'.             00025000
025100     05  RPT-MIN                 PIC 99.                          00025100
025200     05  FILLER                  PIC X     VALUE ':'.             00025200
025300     05  RPT-SS                  PIC 99.                          00025300
025400     05  FILLER                  PIC X(55) VALUE SPACES.          00025400
025500 01  RPT-STATS-HDR1.                                              00025500
025600     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.     00025600
025700     05  FILLER PIC X(106) VALUE SPACES.                          00025700
025800 01  RPT-STATS-HDR2.                                              00025800
025900     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.     00025900
026000     05  FILLER PIC X(28) VALUE '        Number        Number'.   00026000
026100     05  FILLER PIC X(78) VALUE SPACES.                           00026100
026200 01  RPT-STATS-HDR3.                                              00026200
026300     05  FILLER PIC X(26) VALUE 'Type          Transactions'.     00026300
026400     05  FILLER PIC X(28) VALUE '     Processed      In Error'.   00026400
026500     05  FILLER PIC X(78) VALUE SPACES.                           00026500
026600 01  RPT-STATS-DETAIL.                                            00026600
026700     05  RPT-TRAN                PIC X(10).                       00026700
026800     05  FILLER                  PIC X(4)  VALUE SPACES.          00026800
026900     05  RPT-NUM-TRANS           PIC ZZZ,ZZZ,ZZ9.                 00026900
027000     05  FILLER                  PIC X(3)  VALUE SPACES.          00027000
027100     05  RPT-NUM-TRAN-PROC       PIC ZZZ,ZZZ,ZZ9.                 00027100
027200     05  FILLER                  PIC X(3)  VALUE SPACES.          00027200
027300     05  RPT-NUM-TRAN-ERR        PIC ZZZ,ZZZ,ZZ9.                 00027300
027400     05  FILLER                  PIC X(79) VALUE SPACES.          00027400
027500 01  RPT-CART-LINE-TOTAL.                                         00027500
027600     05  FILLER PIC X(18) VALUE 'CART LINES IN:    '.             00027600
027700     05  RPT-LINES-IN            PIC ZZZ,ZZZ,ZZ9.                 00027700
027800     05  FILLER PIC X(18) VALUE '   CART LINES OUT:'.             00027800
027900     05  RPT-LINES-OUT           PIC ZZZ,ZZZ,ZZ9.                 00027900
028000     05  FILLER PIC X(67) VALUE SPACES.                           00028000
028100                                                                  00028100
028200 LINKAGE SECTION.                                                 00028200
028300                                                                  00028300
028400****************************************************************  00028400
028500 PROCEDURE DIVISION.                                              00028500
028600****************************************************************  00028600
028700                                                                  00028700
028800 000-MAIN.                                                        00028800
028900     ACCEPT CURRENT-DATE FROM DATE.                               00028900
029000     ACCEPT CURRENT-TIME FROM TIME.                               00029000
029100     DISPLAY 'CRTPOST STARTED DATE = ' CURRENT-MONTH '/'          00029100
029200            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00029200
029300                                                                  00029300
029400     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00029400
029500     COMPUTE WS-RUN-TIME =                                        00029500
029600             (20000000000000 +                                    00029600
029700              (CURRENT-YEAR * 10000000000) +                      00029700
029800              (CURRENT-MONTH * 100000000) +                       00029800
029900              (CURRENT-DAY * 1000000) +                           00029900
030000              (CURRENT-HOUR * 10000) +                            00030000
030100              (CURRENT-MINUTE * 100) +                            00030100
030200              CURRENT-SECOND).                                    00030200
030300     IF CRT-DEBUG-TRACE                                           00030300
030400         DISPLAY 'CRTPOST TRACE - RUN STAMP DATE/CLOCK = '        00030400
030500                 WS-RUN-DATE-PART '/' WS-RUN-CLOCK-PART           00030500
030600     END-IF.                                                      00030600
030700     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00030700
030800                                                                  00030800
030900     PERFORM 750-LOAD-CART-TABLE THRU 750-EXIT.                   00030900
031000     PERFORM 760-LOAD-DISH-TABLE THRU 760-EXIT.                   00031000
031100     PERFORM 770-LOAD-SETMEAL-TABLE THRU 770-EXIT.                00031100
031200                                                                  00031200
031300     PERFORM 780-READ-TRANSACTION THRU 780-EXIT.                  00031300
031400     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00031400
031500             UNTIL CTX-EOF.                                       00031500
031600                                                                  00031600
031700     PERFORM 790-WRITE-CART-TABLE THRU 790-EXIT.                  00031700
031800     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.                 00031800
031900     PERFORM 795-CLOSE-FILES THRU 795-EXIT.                       00031900
032000                                                                  00032000
032100     GOBACK.                                                      00032100
032200                                                                  00032200
032300*--------------------------------------------------------------   00032300
032400 100-PROCESS-TRANSACTIONS.                                        00032400
032500     ADD 1 TO NUM-TRAN-RECS.                                      00032500
032600     EVALUATE TRUE                                                00032600
032700         WHEN CTX-IS-ADD                                          00032700
032800             ADD 1 TO NUM-ADD-REQUESTS                            00032800
032900             PERFORM 200-DO-ADD THRU 200-EXIT                     00032900
033000         WHEN CTX-IS-SUB                                          00033000
033100             ADD 1 TO NUM-SUB-REQUESTS                            00033100
033200             PERFORM 300-DO-SUB THRU 300-EXIT                     00033200
033300         WHEN CTX-IS-CLR                                          00033300
033400             ADD 1 TO NUM-CLR-REQUESTS                            00033400
033500             PERFORM 400-DO-CLR THRU 400-EXIT                     00033500
033600         WHEN OTHER                                               00033600
033700             ADD 1 TO NUM-TRAN-ERRORS                             00033700
033800             DISPLAY 'CRTPOST - UNKNOWN CART ACTION: '            00033800
033900                     CTX-ACTION                                   00033900
034000     END-EVALUATE.                                                00034000
034100     PERFORM 780-READ-TRANSACTION THRU 780-EXIT.                  00034100
034200 100-EXIT.                                                        00034200
034300     EXIT.                                                        00034300
034400                                                                  00034400
034500*--------------------------------------------------------------   00034500
034600*    ADD - MERGE-OR-INSERT.  EXISTING LINE: QUANTITY + 1.         00034600
034700*    NEW LINE: PRICE/NAME/IMAGE COPIED FROM THE CURRENT           00034700
034800*    MASTER RECORD, QUANTITY SET TO 1, KEY ASSIGNED.              00034800
034900*--------------------------------------------------------------   00034900
035000 200-DO-ADD.                                                      00035000
035100     PERFORM 500-FIND-CART-LINE THRU 500-EXIT.                    00035100
035200     IF CART-LINE-FOUND                                           00035200
035300         ADD 1 TO TBL-CRT-NUMBER(WS-CART-IX)                      00035300
035400         ADD 1 TO NUM-ADD-PROCESSED                               00035400
035500     ELSE                                                         00035500
035600         PERFORM 550-BUILD-NEW-LINE THRU 550-EXIT                 00035600
035700         IF NOT WS-ADD-FAILED                                     00035700
035800             ADD 1 TO NUM-ADD-PROCESSED                           00035800
035900         ELSE                                                     00035900
036000             ADD 1 TO NUM-TRAN-ERRORS                             00036000
036100         END-IF                                                   00036100
036200     END-IF.                                                      00036200
036300 200-EXIT.                                                        00036300
036400     EXIT.                                                        00036400
036500                                                                  00036500
036600*--------------------------------------------------------------   00036600
036700*    SUB - DECREMENT-OR-DELETE.  NO MATCH IS NOT AN ERROR.        00036700
036800*--------------------------------------------------------------   00036800
036900 300-DO-SUB.                                                      00036900
037000     PERFORM 500-FIND-CART-LINE THRU 500-EXIT.                    00037000
037100     IF CART-LINE-FOUND                                           00037100
037200         IF TBL-CRT-NUMBER(WS-CART-IX) = 1                        00037200
037300             SET TBL-CRT-DELETED(WS-CART-IX) TO TRUE              00037300
037400             ADD 1 TO NUM-CLR-LINES-REMOVED                       00037400
037500         ELSE                                                     00037500
037600             SUBTRACT 1 FROM TBL-CRT-NUMBER(WS-CART-IX)           00037600
037700         END-IF                                                   00037700
037800         ADD 1 TO NUM-SUB-PROCESSED                               00037800
037900     END-IF.                                                      00037900
038000 300-EXIT.                                                        00038000
038100     EXIT.                                                        00038100
038200                                                                  00038200
038300*--------------------------------------------------------------   00038300
038400*    CLR - DROP EVERY LINE BELONGING TO THE ACTING USER.          00038400
038500*--------------------------------------------------------------   00038500
038600 400-DO-CLR.                                                      00038600
038700     IF WS-CART-COUNT > 0                                         00038700
038800         PERFORM 410-CLEAR-ONE-ENTRY                              00038800
038900             VARYING WS-CART-IX FROM 1 BY 1                       00038900
039000             UNTIL WS-CART-IX > WS-CART-COUNT                     00039000
039100     END-IF.                                                      00039100
039200 400-EXIT.                                                        00039200
039300     EXIT.                                                        00039300
039400                                                                  00039400
039500 410-CLEAR-ONE-ENTRY.                                             00039500
039600     IF TBL-CRT-USER-ID(WS-CART-IX) = CTX-USER-ID                 00039600
039700        AND NOT TBL-CRT-DELETED(WS-CART-IX)                       00039700
039800         SET TBL-CRT-DELETED(WS-CART-IX) TO TRUE                  00039800
039900         ADD 1 TO NUM-CLR-LINES-REMOVED                           00039900
040000     END-IF.                                                      00040000
040100                                                                  00040100
040200*--------------------------------------------------------------   00040200
040300*    500-FIND-CART-LINE - LINE IDENTITY = (USER, DISH-ID,         00040300
040400*    SET-ID, FLAVOR) EXACT MATCH.  SETS WS-CART-IX.               00040400
040500*--------------------------------------------------------------   00040500
040600 500-FIND-CART-LINE.                                              00040600
040700     MOVE 'N' TO WS-LINE-FOUND-SW.                                00040700
040800     IF WS-CART-COUNT > 0                                         00040800
040900         PERFORM 510-CHECK-ONE-ENTRY                              00040900
041000             VARYING WS-CART-IX FROM 1 BY 1                       00041000
041100             UNTIL WS-CART-IX > WS-CART-COUNT                     00041100
041200                OR CART-LINE-FOUND                                00041200
041300     END-IF.                                                      00041300
041400 500-EXIT.                                                        00041400
041500     EXIT.                                                        00041500
041600                                                                  00041600
041700 510-CHECK-ONE-ENTRY.                                             00041700
041800     IF TBL-CRT-USER-ID(WS-CART-IX)    = CTX-USER-ID              00041800
041900        AND TBL-CRT-DISH-ID(WS-CART-IX)    = CTX-DISH-ID          00041900
042000        AND TBL-CRT-SETMEAL-ID(WS-CART-IX) = CTX-SETMEAL-ID       00042000
042100        AND TBL-CRT-FLAVOR(WS-CART-IX)     = CTX-FLAVOR           00042100
042200        AND NOT TBL-CRT-DELETED(WS-CART-IX)                       00042200
042300         SET CART-LINE-FOUND TO TRUE                              00042300
042400     END-IF.                                                      00042400
042500                                                                  00042500
042600*--------------------------------------------------------------   00042600
042700*    550-BUILD-NEW-LINE - A DISH LINE HAS CTX-DISH-ID             00042700
042800*    NON-ZERO; OTHERWISE IT IS A SET LINE.  NEVER BOTH.           00042800
042900*--------------------------------------------------------------   00042900
043000 550-BUILD-NEW-LINE.                                              00043000
043100     MOVE 'N' TO WS-ADD-FAILED-SW.                                00043100
043200     IF WS-CART-COUNT >= 3000                                     00043200
043300         SET WS-ADD-FAILED TO TRUE                                00043300
043400         DISPLAY 'CRTPOST - CART TABLE FULL, LINE REJECTED'       00043400
043500         GO TO 550-EXIT                                           00043500
043600     END-IF.                                                      00043600
043700     ADD 1 TO WS-CART-COUNT.                                      00043700
043800     IF CTX-DISH-ID NOT = 0                                       00043800
043900         MOVE CTX-DISH-ID TO WS-SEARCH-DISH-ID                    00043900
044000         PERFORM 600-FIND-DISH THRU 600-EXIT                      00044000
044100         IF NOT DISH-FOUND                                        00044100
044200             SUBTRACT 1 FROM WS-CART-COUNT                        00044200
044300             SET WS-ADD-FAILED TO TRUE                            00044300
044400             DISPLAY 'CRTPOST - DISH NOT FOUND: ' CTX-DISH-ID     00044400
044500             GO TO 550-EXIT                                       00044500
044600         END-IF                                                   00044600
044700         MOVE TBL-DSH-NAME(WS-DSH-IX)                             00044700
044800                             TO TBL-CRT-NAME(WS-CART-COUNT)       00044800
044900         MOVE TBL-DSH-IMAGE(WS-DSH-IX)                            00044900
045000                             TO TBL-CRT-IMAGE(WS-CART-COUNT)      00045000
045100         MOVE TBL-DSH-PRICE(WS-DSH-IX)                            00045100
045200                             TO TBL-CRT-AMOUNT(WS-CART-COUNT)     00045200
045300     ELSE                                                         00045300
045400         MOVE CTX-SETMEAL-ID TO WS-SEARCH-SET-ID                  00045400
045500         PERFORM 700-FIND-SETMEAL THRU 700-EXIT                   00045500
045600         IF NOT SET-FOUND                                         00045600
045700             SUBTRACT 1 FROM WS-CART-COUNT                        00045700
045800             SET WS-ADD-FAILED TO TRUE                            00045800
045900             DISPLAY 'CRTPOST - SETMEAL NOT FOUND: '              00045900
046000                     CTX-SETMEAL-ID                               00046000
046100             GO TO 550-EXIT                                       00046100
046200         END-IF                                                   00046200
046300         MOVE TBL-SET-NAME(WS-SET-IX)                             00046300
046400                             TO TBL-CRT-NAME(WS-CART-COUNT)       00046400
046500         MOVE TBL-SET-IMAGE(WS-SET-IX)                            00046500
046600                             TO TBL-CRT-IMAGE(WS-CART-COUNT)      00046600
046700         MOVE TBL-SET-PRICE(WS-SET-IX)                            00046700
046800                             TO TBL-CRT-AMOUNT(WS-CART-COUNT)     00046800
046900     END-IF.                                                      00046900
047000     ADD 1 TO WS-NEXT-CART-ID.                                    00047000
047100     MOVE WS-NEXT-CART-ID    TO TBL-CRT-ID(WS-CART-COUNT).        00047100
047200     MOVE CTX-USER-ID        TO TBL-CRT-USER-ID(WS-CART-COUNT).   00047200
047300     MOVE CTX-DISH-ID        TO TBL-CRT-DISH-ID(WS-CART-COUNT).   00047300
047400     MOVE CTX-SETMEAL-ID     TO                                   00047400
047500                             TBL-CRT-SETMEAL-ID(WS-CART-COUNT).   00047500
047600     MOVE CTX-FLAVOR         TO TBL-CRT-FLAVOR(WS-CART-COUNT).    00047600
047700     MOVE 1                  TO TBL-CRT-NUMBER(WS-CART-COUNT).    00047700
047800     MOVE WS-RUN-TIME        TO                                   00047800
047900                             TBL-CRT-CREATE-TIME(WS-CART-COUNT).  00047900
048000     MOVE 'N'                TO TBL-CRT-DELETE-SW(WS-CART-COUNT). 00048000
048100 550-EXIT.                                                        00048100
048200     EXIT.                                                        00048200
048300                                                                  00048300
048400*--------------------------------------------------------------   00048400
048500*    600/700 - BINARY SEARCH OF THE SORTED DISH / SETMEAL         00048500
048600*    LOOKUP TABLES BUILT AT 760/770.                              00048600
048700*--------------------------------------------------------------   00048700
048800 600-FIND-DISH.                                                   00048800
048900     MOVE 'N' TO WS-DISH-FOUND-SW.                                00048900
049000     MOVE 1             TO WS-BS-LOW.                             00049000
049100     MOVE WS-DISH-COUNT TO WS-BS-HIGH.                            00049100
049200     PERFORM 610-BISECT-DISH                                      00049200
049300         UNTIL WS-BS-LOW > WS-BS-HIGH                             00049300
049400            OR DISH-FOUND.                                        00049400
049500 600-EXIT.                                                        00049500
049600     EXIT.                                                        00049600
049700                                                                  00049700
049800 610-BISECT-DISH.                                                 00049800
049900     COMPUTE WS-BS-MID = (WS-BS-LOW + WS-BS-HIGH) / 2.            00049900
050000     SET WS-DSH-IX TO WS-BS-MID.                                  00050000
050100     EVALUATE TRUE                                                00050100
050200         WHEN TBL-DSH-ID(WS-DSH-IX) = WS-SEARCH-DISH-ID           00050200
050300             SET DISH-FOUND TO TRUE                               00050300
050400         WHEN TBL-DSH-ID(WS-DSH-IX) < WS-SEARCH-DISH-ID           00050400
050500             COMPUTE WS-BS-LOW = WS-BS-MID + 1                    00050500
050600         WHEN OTHER                                               00050600
050700             COMPUTE WS-BS-HIGH = WS-BS-MID - 1                   00050700
050800     END-EVALUATE.                                                00050800
050900                                                                  00050900
051000 700-FIND-SETMEAL.                                                00051000
051100     MOVE 'N' TO WS-SET-FOUND-SW.                                 00051100
051200     MOVE 1                TO WS-BS-LOW.                          00051200
051300     MOVE WS-SETMEAL-COUNT TO WS-BS-HIGH.                         00051300
051400     PERFORM 710-BISECT-SETMEAL                                   00051400
051500         UNTIL WS-BS-LOW > WS-BS-HIGH                             00051500
051600            OR SET-FOUND.                                         00051600
051700 700-EXIT.                                                        00051700
051800     EXIT.                                                        00051800
051900                                                                  00051900
052000 710-BISECT-SETMEAL.                                              00052000
052100     COMPUTE WS-BS-MID = (WS-BS-LOW + WS-BS-HIGH) / 2.            00052100
052200     SET WS-SET-IX TO WS-BS-MID.                                  00052200
052300     EVALUATE TRUE                                                00052300
052400         WHEN TBL-SET-ID(WS-SET-IX) = WS-SEARCH-SET-ID            00052400
052500             SET SET-FOUND TO TRUE                                00052500
052600         WHEN TBL-SET-ID(WS-SET-IX) < WS-SEARCH-SET-ID            00052600
052700             COMPUTE WS-BS-LOW = WS-BS-MID + 1                    00052700
052800         WHEN OTHER                                               00052800
052900             COMPUTE WS-BS-HIGH = WS-BS-MID - 1                   00052900
053000     END-EVALUATE.                                                00053000
053100                                                                  00053100
053200*--------------------------------------------------------------   00053200
053300 700-OPEN-FILES.                                                  00053300
053400     OPEN INPUT  CART-TRANSACTIONS                                00053400
053500                 SHOPPING-CART-IN                                 00053500
053600                 DISHES                                           00053600
053700                 SETMEALS                                         00053700
053800          OUTPUT SHOPPING-CART-OUT                                00053800
053900                 REPORT-FILE.                                     00053900
054000     IF WS-CTXFILE-STATUS NOT = '00'                              00054000
054100         DISPLAY 'CRTPOST - ERROR OPENING CART-TRANSACTIONS '     00054100
054200                 WS-CTXFILE-STATUS                                00054200
054300         MOVE 16 TO RETURN-CODE                                   00054300
054400         SET CTX-EOF TO TRUE                                      00054400
054500     END-IF.                                                      00054500
054600     IF WS-CARTIN-STATUS NOT = '00'                               00054600
054700         DISPLAY 'CRTPOST - ERROR OPENING SHOPPING-CART-IN '      00054700
054800                 WS-CARTIN-STATUS                                 00054800
054900         MOVE 16 TO RETURN-CODE                                   00054900
055000         SET CTX-EOF TO TRUE                                      00055000
055100     END-IF.                                                      00055100
055200 700-EXIT.                                                        00055200
055300     EXIT.                                                        00055300
055400                                                                  00055400
055500 750-LOAD-CART-TABLE.                                             00055500
055600     PERFORM 755-READ-ONE-CART-REC.                               00055600
055700     PERFORM 756-STORE-CART-REC                                   00055700
055800         UNTIL WS-CARTIN-STATUS = '10'.                           00055800
055900 750-EXIT.                                                        00055900
056000     EXIT.                                                        00056000
056100                                                                  00056100
056200 755-READ-ONE-CART-REC.                                           00056200
056300     READ SHOPPING-CART-IN.                                       00056300
056400                                                                  00056400
056500 756-STORE-CART-REC.                                              00056500
056600     ADD 1 TO WS-CART-COUNT.                                      00056600
056700     ADD 1 TO NUM-CART-LINES-IN.                                  00056700
056800     MOVE CRT-ID          TO TBL-CRT-ID(WS-CART-COUNT).           00056800
056900     MOVE CRT-USER-ID     TO TBL-CRT-USER-ID(WS-CART-COUNT).      00056900
057000     MOVE CRT-DISH-ID     TO TBL-CRT-DISH-ID(WS-CART-COUNT).      00057000
057100     MOVE CRT-SETMEAL-ID  TO                                      00057100
057200                          TBL-CRT-SETMEAL-ID(WS-CART-COUNT).      00057200
057300     MOVE CRT-FLAVOR      TO TBL-CRT-FLAVOR(WS-CART-COUNT).       00057300
057400     MOVE CRT-NAME        TO TBL-CRT-NAME(WS-CART-COUNT).         00057400
057500     MOVE CRT-IMAGE       TO TBL-CRT-IMAGE(WS-CART-COUNT).        00057500
057600     MOVE CRT-AMOUNT      TO TBL-CRT-AMOUNT(WS-CART-COUNT).       00057600
057700     MOVE CRT-NUMBER      TO TBL-CRT-NUMBER(WS-CART-COUNT).       00057700
057800     MOVE CRT-CREATE-TIME TO                                      00057800
057900                          TBL-CRT-CREATE-TIME(WS-CART-COUNT).     00057900
058000     MOVE 'N'             TO TBL-CRT-DELETE-SW(WS-CART-COUNT).    00058000
058100     IF CRT-ID > WS-NEXT-CART-ID                                  00058100
058200         MOVE CRT-ID TO WS-NEXT-CART-ID                           00058200
058300     END-IF.                                                      00058300
058400     PERFORM 755-READ-ONE-CART-REC.                               00058400
058500                                                                  00058500
058600 760-LOAD-DISH-TABLE.                                             00058600
058700     PERFORM 765-READ-ONE-DISH-REC.                               00058700
058800     PERFORM 766-STORE-DISH-REC                                   00058800
058900         UNTIL WS-DSHFILE-STATUS = '10'.                          00058900
059000 760-EXIT.                                                        00059000
059100     EXIT.                                                        00059100
059200                                                                  00059200
059300 765-READ-ONE-DISH-REC.                                           00059300
059400     READ DISHES.                                                 00059400
059500                                                                  00059500
059600 766-STORE-DISH-REC.                                              00059600
059700     ADD 1 TO WS-DISH-COUNT.                                      00059700
059800     MOVE DSH-ID    TO TBL-DSH-ID(WS-DISH-COUNT).                 00059800
059900     MOVE DSH-NAME  TO TBL-DSH-NAME(WS-DISH-COUNT).               00059900
060000     MOVE DSH-PRICE TO TBL-DSH-PRICE(WS-DISH-COUNT).              00060000
060100     MOVE DSH-IMAGE TO TBL-DSH-IMAGE(WS-DISH-COUNT).              00060100
060200     PERFORM 765-READ-ONE-DISH-REC.                               00060200
060300                                                                  00060300
060400 770-LOAD-SETMEAL-TABLE.                                          00060400
060500     PERFORM 775-READ-ONE-SET-REC.                                00060500
060600     PERFORM 776-STORE-SET-REC                                    00060600
060700         UNTIL WS-SETFILE-STATUS = '10'.                          00060700
060800 770-EXIT.                                                        00060800
060900     EXIT.                                                        00060900
061000                                                                  00061000
061100 775-READ-ONE-SET-REC.                                            00061100
061200     READ SETMEALS.                                               00061200
061300                                                                  00061300
061400 776-STORE-SET-REC.                                               00061400
061500     ADD 1 TO WS-SETMEAL-COUNT.                                   00061500
061600     MOVE SET-ID    TO TBL-SET-ID(WS-SETMEAL-COUNT).              00061600
061700     MOVE SET-NAME  TO TBL-SET-NAME(WS-SETMEAL-COUNT).            00061700
061800     MOVE SET-PRICE TO TBL-SET-PRICE(WS-SETMEAL-COUNT).           00061800
061900     MOVE SET-IMAGE TO TBL-SET-IMAGE(WS-SETMEAL-COUNT).           00061900
062000     PERFORM 775-READ-ONE-SET-REC.                                00062000
062100                                                                  00062100
062200 780-READ-TRANSACTION.                                            00062200
062300     READ CART-TRANSACTIONS                                       00062300
062400         AT END                                                   00062400
062500             SET CTX-EOF TO TRUE.                                 00062500
062600 780-EXIT.                                                        00062600
062700     EXIT.                                                        00062700
062800                                                                  00062800
062900 790-WRITE-CART-TABLE.                                            00062900
063000     IF WS-CART-COUNT > 0                                         00063000
063100         PERFORM 791-WRITE-ONE-ENTRY                              00063100
063200             VARYING WS-CART-IX FROM 1 BY 1                       00063200
063300             UNTIL WS-CART-IX > WS-CART-COUNT                     00063300
063400     END-IF.                                                      00063400
063500 790-EXIT.                                                        00063500
063600     EXIT.                                                        00063600
063700                                                                  00063700
063800 791-WRITE-ONE-ENTRY.                                             00063800
063900     IF NOT TBL-CRT-DELETED(WS-CART-IX)                           00063900
064000         MOVE TBL-CRT-ID(WS-CART-IX)          TO OUT-CRT-ID       00064000
064100         MOVE TBL-CRT-USER-ID(WS-CART-IX)      TO                 00064100
064200                                          OUT-CRT-USER-ID         00064200
064300         MOVE TBL-CRT-DISH-ID(WS-CART-IX)      TO                 00064300
064400                                          OUT-CRT-DISH-ID         00064400
064500         MOVE TBL-CRT-SETMEAL-ID(WS-CART-IX)   TO                 00064500
064600                                          OUT-CRT-SETMEAL-ID      00064600
064700         MOVE TBL-CRT-FLAVOR(WS-CART-IX)       TO OUT-CRT-FLAVOR  00064700
064800         MOVE TBL-CRT-NAME(WS-CART-IX)         TO OUT-CRT-NAME    00064800
064900         MOVE TBL-CRT-IMAGE(WS-CART-IX)        TO OUT-CRT-IMAGE   00064900
065000         MOVE TBL-CRT-AMOUNT(WS-CART-IX)       TO OUT-CRT-AMOUNT  00065000
065100         MOVE TBL-CRT-NUMBER(WS-CART-IX)       TO OUT-CRT-NUMBER  00065100
065200         MOVE TBL-CRT-CREATE-TIME(WS-CART-IX)  TO                 00065200
065300                                          OUT-CRT-CREATE-TIME     00065300
065400         WRITE OUT-CART-RECORD                                    00065400
065500         ADD 1 TO NUM-CART-LINES-OUT                              00065500
065600         IF CRT-DEBUG-TRACE                                       00065600
065700             DISPLAY 'CRTPOST TRACE - LINE ' TBL-CRT-ID(WS-CART-IX00065700
065800                     ' CREATED ' TBL-CRT-CR-DATE(WS-CART-IX)      00065800
065900                     '/' TBL-CRT-CR-CLOCK(WS-CART-IX)             00065900
066000         END-IF                                                   00066000
066100     END-IF.                                                      00066100
066200                                                                  00066200
066300 795-CLOSE-FILES.                                                 00066300
066400     CLOSE CART-TRANSACTIONS                                      00066400
066500           SHOPPING-CART-IN                                       00066500
066600           SHOPPING-CART-OUT                                      00066600
066700           DISHES                                                 00066700
066800           SETMEALS                                               00066800
066900           REPORT-FILE.                                           00066900
067000 795-EXIT.                                                        00067000
067100     EXIT.                                                        00067100
067200                                                                  00067200
067300 800-INIT-REPORT.                                                 00067300
067400     MOVE CURRENT-YEAR   TO RPT-YY.                               00067400
067500     MOVE CURRENT-MONTH  TO RPT-MM.                               00067500
067600     MOVE CURRENT-DAY    TO RPT-DD.                               00067600
067700     MOVE CURRENT-HOUR   TO RPT-HH.                               00067700
067800     MOVE CURRENT-MINUTE TO RPT-MIN.                              00067800
067900     MOVE CURRENT-SECOND TO RPT-SS.                               00067900
068000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00068000
068100 800-EXIT.                                                        00068100
068200     EXIT.                                                        00068200
068300                                                                  00068300
068400 850-REPORT-TRAN-STATS.                                           00068400
068500     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00068500
068600     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             00068600
068700     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00068700
068800                                                                  00068800
068900     MOVE 'ADD    '           TO RPT-TRAN.                        00068900
069000     MOVE NUM-ADD-REQUESTS    TO RPT-NUM-TRANS.                   00069000
069100     MOVE NUM-ADD-PROCESSED   TO RPT-NUM-TRAN-PROC.               00069100
069200     COMPUTE RPT-NUM-TRAN-ERR =                                   00069200
069300                NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.             00069300
069400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00069400
069500                                                                  00069500
069600     MOVE 'SUB    '           TO RPT-TRAN.                        00069600
069700     MOVE NUM-SUB-REQUESTS    TO RPT-NUM-TRANS.                   00069700
069800     MOVE NUM-SUB-PROCESSED   TO RPT-NUM-TRAN-PROC.               00069800
069900     COMPUTE RPT-NUM-TRAN-ERR =                                   00069900
070000                NUM-SUB-REQUESTS - NUM-SUB-PROCESSED.             00070000
070100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00070100
070200                                                                  00070200
070300     MOVE 'CLR    '           TO RPT-TRAN.                        00070300
070400     MOVE NUM-CLR-REQUESTS    TO RPT-NUM-TRANS.                   00070400
070500     MOVE NUM-CLR-REQUESTS    TO RPT-NUM-TRAN-PROC.               00070500
070600     MOVE ZERO                TO RPT-NUM-TRAN-ERR.                00070600
070700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00070700
070800                                                                  00070800
070900     MOVE NUM-CART-LINES-IN   TO RPT-LINES-IN.                    00070900
071000     MOVE NUM-CART-LINES-OUT  TO RPT-LINES-OUT.                   00071000
071100     WRITE REPORT-RECORD FROM RPT-CART-LINE-TOTAL AFTER 2.        00071100
071200 850-EXIT.                                                        00071200
071300     EXIT.                                                        00071300
