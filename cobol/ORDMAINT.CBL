000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE TAKE-OUT OPERATIONS GROUP  00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ORDMAINT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. Metzger                                            00000700
000800*                                                                 00000800
000900* NIGHTLY/INTRA-DAY ORDER HOUSEKEEPING SWEEP.  READS THE          00000900
001000* ORDER MASTER OLDEST-TO-NEWEST AND REWRITES IT, APPLYING TWO     00001000
001100* INDEPENDENT RULES AS EACH RECORD PASSES THROUGH:                00001100
001200*   SWEEP 1 - PENDING-PAYMENT ORDERS OLDER THAN 15 MINUTES        00001200
001300*             ARE AUTO-CANCELLED.                                 00001300
001400*   SWEEP 2 - IN-DELIVERY ORDERS OLDER THAN 1 HOUR ARE            00001400
001500*             AUTO-COMPLETED.                                     00001500
001600* "OLDER THAN" IS MEASURED AGAINST THE RUN-PARAMETER CARD'S       00001600
001700* RUN-TIME, NOT THE SYSTEM CLOCK, SO A RERUN REPRODUCES THE       00001700
001800* SAME RESULTS.                                                   00001800
001900****************************************************************  00001900
002000* CHANGE LOG                                                      00002000
002100*   02/08/94  RMT  ORIGINAL PROGRAM - REPLACES THE MANUAL         00002100
002200*                  ORDER-DESK TIMEOUT LOG                         00002200
002300*   07/22/94  RMT  DELIVERY CLOSE-OUT SWEEP ADDED                 00002300
002400*   03/15/95  DO   CUTOFFS NOW READ FROM RUN-PARAMETER CARD       00002400
002500*                  RATHER THAN HARD-CODED                         00002500
002600*   11/09/96  KP   JULIAN-DAY MATH REPLACES NAIVE SUBTRACTION     00002600
002700*                  SO CUTOFFS HOLD ACROSS MONTH-END               00002700
002800*   08/08/98  RMT  Y2K - CONFIRMED 4-DIGIT CCYY THROUGHOUT,       00002800
002900*                  NO 2-DIGIT YEAR FIELDS REMAIN IN THIS PGM      00002900
003000*   05/14/01  DO   EXAMINED/CHANGED COUNTS SPLIT PER SWEEP        00003000
003100*   09/30/06  KP   REMOVED OBSOLETE GRACE-PERIOD OVERRIDE FLAG    00003100
003200*   03/02/15  KP   CANCEL-REASON LITERAL WAS ONE CHAR SHORT OF    00003200
003300*                  THE STANDARD WORDING - CORRECTED               00003300
003400****************************************************************  00003400
003500 IDENTIFICATION DIVISION.                                         00003500
003600 PROGRAM-ID.    ORDMAINT.                                         00003600
003700 AUTHOR.        R. METZGER.                                       00003700
003800 INSTALLATION.  TAKE-OUT OPERATIONS GROUP.                        00003800
003900 DATE-WRITTEN.  02/08/94.                                         00003900
004000 DATE-COMPILED.                                                   00004000
004100 SECURITY.      NON-CONFIDENTIAL.                                 00004100
004200                                                                  00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER. IBM-390.                                        00004500
004600 OBJECT-COMPUTER. IBM-390.                                        00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM                                           00004800
004900     CLASS STATUS-DIGIT IS '0' THRU '9'                           00004900
005000     UPSI-0 ON STATUS IS ORD-DEBUG-TRACE                          00005000
005100            OFF STATUS IS ORD-NO-DEBUG-TRACE.                     00005100
005200                                                                  00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500                                                                  00005500
005600     SELECT ORDER-FILE-IN  ASSIGN TO ORDFILE                      00005600
005700            ACCESS IS SEQUENTIAL                                  00005700
005800            FILE STATUS IS WS-ORDIN-STATUS.                       00005800
005900                                                                  00005900
006000     SELECT ORDER-FILE-OUT ASSIGN TO ORDOUT                       00006000
006100            ACCESS IS SEQUENTIAL                                  00006100
006200            FILE STATUS IS WS-ORDOUT-STATUS.                      00006200
006300                                                                  00006300
006400     SELECT PARM-FILE      ASSIGN TO RUNPARM                      00006400
006500            ACCESS IS SEQUENTIAL                                  00006500
006600            FILE STATUS IS WS-PARMFILE-STATUS.                    00006600
006700                                                                  00006700
006800     SELECT REPORT-FILE    ASSIGN TO ORDRPT                       00006800
006900            FILE STATUS IS WS-REPORT-STATUS.                      00006900
007000                                                                  00007000
007100****************************************************************  00007100
007200 DATA DIVISION.                                                   00007200
007300 FILE SECTION.                                                    00007300
007400                                                                  00007400
007500 FD  ORDER-FILE-IN                                                00007500
007600     RECORDING MODE IS F                                          00007600
007700     BLOCK CONTAINS 0 RECORDS.                                    00007700
007800 COPY ORDREC.                                                     00007800
007900                                                                  00007900
008000 FD  ORDER-FILE-OUT                                               00008000
008100     RECORDING MODE IS F                                          00008100
008200     BLOCK CONTAINS 0 RECORDS.                                    00008200
008300 01  ORD-OUT-RECORD              PIC X(93).                       00008300
008400                                                                  00008400
008500 FD  PARM-FILE                                                    00008500
008600     RECORDING MODE IS F.                                         00008600
008700 COPY RPTPRM.                                                     00008700
008800                                                                  00008800
008900 FD  REPORT-FILE                                                  00008900
009000     RECORDING MODE IS F.                                         00009000
009100 01  REPORT-RECORD               PIC X(132).                      00009100
009200                                                                  00009200
009300****************************************************************  00009300
009400 WORKING-STORAGE SECTION.                                         00009400
009500****************************************************************  00009500
009600 01  SYSTEM-DATE-AND-TIME.                                        00009600
009700     05  CURRENT-DATE.                                            00009700
009800         10  CURRENT-YEAR            PIC 9(2).                    00009800
009900         10  CURRENT-MONTH           PIC 9(2).                    00009900
010000         10  CURRENT-DAY             PIC 9(2).                    00010000
010100     05  CURRENT-TIME.                                            00010100
010200         10  CURRENT-HOUR            PIC 9(2).                    00010200
010300         10  CURRENT-MINUTE          PIC 9(2).                    00010300
010400         10  CURRENT-SECOND          PIC 9(2).                    00010400
010500         10  CURRENT-HNDSEC          PIC 9(2).                    00010500
010600     05  FILLER                      PIC X(08).                   00010600
010700                                                                  00010700
010800 01  WS-FIELDS.                                                   00010800
010900     05  WS-ORDIN-STATUS         PIC X(2)  VALUE SPACES.          00010900
011000     05  WS-ORDOUT-STATUS        PIC X(2)  VALUE SPACES.          00011000
011100     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.          00011100
011200     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00011200
011300     05  WS-ORD-EOF-SW           PIC X     VALUE 'N'.             00011300
011400         88  ORD-EOF             VALUE 'Y'.                       00011400
011500     05  WS-RUN-TIME             PIC 9(14) VALUE 0.               00011500
011600     05  FILLER                  PIC X(08) VALUE SPACES.          00011600
011700                                                                  00011700
011800*--------------------------------------------------------------   00011800
011900*    ABSOLUTE-SECONDS CONVERSION WORK AREA - SHARED SCRATCH       00011900
012000*    USED BY 900-CALC-ABS-SECS FOR BOTH THE RUN-TIME STAMP        00012000
012100*    AND EACH ORDER'S ORD-ORDER-TIME.  JULIAN-DAY-NUMBER          00012100
012200*    ARITHMETIC KEEPS THE 15-MINUTE/1-HOUR CUTOFFS CORRECT        00012200
012300*    ACROSS A MONTH OR YEAR BOUNDARY.                             00012300
012400*--------------------------------------------------------------   00012400
012500 01  WS-CALC-FIELDS.                                              00012500
012600     05  WS-CALC-TIMESTAMP       PIC 9(14).                       00012600
012700     05  WS-CALC-DT-PARTS REDEFINES WS-CALC-TIMESTAMP.            00012700
012800         10  WS-CALC-CCYY        PIC 9(04).                       00012800
012900         10  WS-CALC-MM          PIC 9(02).                       00012900
013000         10  WS-CALC-DD          PIC 9(02).                       00013000
013100         10  WS-CALC-HH          PIC 9(02).                       00013100
013200         10  WS-CALC-MI          PIC 9(02).                       00013200
013300         10  WS-CALC-SS          PIC 9(02).                       00013300
013400     05  WS-CALC-ABS-SECS        PIC S9(11) COMP-3.               00013400
013500     05  FILLER                  PIC X(04) VALUE SPACES.          00013500
013600                                                                  00013600
013700 01  WS-JULIAN-FIELDS.                                            00013700
013800     05  WS-JD-A                 PIC S9(4) COMP VALUE 0.          00013800
013900     05  WS-JD-Y                 PIC S9(6) COMP VALUE 0.          00013900
014000     05  WS-JD-M                 PIC S9(4) COMP VALUE 0.          00014000
014100     05  WS-JD-JDN                PIC S9(9) COMP VALUE 0.         00014100
014200     05  FILLER                  PIC X(04) VALUE SPACES.          00014200
014300                                                                  00014300
014400 01  WS-CUTOFF-FIELDS.                                            00014400
014500     05  WS-RUN-ABS-SECS         PIC S9(11) COMP-3 VALUE 0.       00014500
014600     05  WS-TIMEOUT-CUTOFF       PIC S9(11) COMP-3 VALUE 0.       00014600
014700     05  WS-CLOSEOUT-CUTOFF      PIC S9(11) COMP-3 VALUE 0.       00014700
014800     05  WS-ORDER-TIME-ABS       PIC S9(11) COMP-3 VALUE 0.       00014800
014900     05  FILLER                  PIC X(04) VALUE SPACES.          00014900
015000                                                                  00015000
015100 01  REPORT-TOTALS.                                               00015100
015200     05  NUM-ORDERS-READ         PIC S9(7) COMP VALUE +0.         00015200
015300     05  NUM-TIMEOUT-EXAMINED    PIC S9(7) COMP VALUE +0.         00015300
015400     05  NUM-TIMEOUT-CANCELLED   PIC S9(7) COMP VALUE +0.         00015400
015500     05  NUM-CLOSEOUT-EXAMINED   PIC S9(7) COMP VALUE +0.         00015500
015600     05  NUM-CLOSEOUT-COMPLETED  PIC S9(7) COMP VALUE +0.         00015600
015700     05  FILLER                  PIC X(08) VALUE SPACES.          00015700
015800                                                                  00015800
015900 01  WS-CANCEL-REASON-TEXT       PIC X(30)                        00015900
016000         VALUE 'order timed out, auto-cancelle'.                  00016000
016100                                                                  00016100
016200 01  RPT-HEADER1.                                                 00016200
016300     05  FILLER                  PIC X(40)                        00016300
016400         VALUE 'ORDER MAINTENANCE SWEEP REPORT    DATE: '.        00016400
016500     05  RPT-MM                  PIC 99.                          00016500
016600     05  FILLER                  PIC X     VALUE '/'.             00016600
016700     05  RPT-DD                  PIC 99.                          00016700
016800     05  FILLER                  PIC X     VALUE '/'.             00016800
016900     05  RPT-YY                  PIC 99.                          00016900
017000     05  FILLER                  PIC X(20)                        00017000
017100         VALUE ' (mm/dd/yy)   TIME: '.                            00017100
017200     05  RPT-HH                  PIC 99.                          00017200
017300     05  FILLER                  PIC X     VALUE ':'.             00017300
017400     05  RPT-MIN                 PIC 99.                          00017400
017500     05  FILLER                  PIC X     VALUE ':'.             00017500
017600     05  RPT-SS                  PIC 99.                          00017600
017700     05  FILLER                  PIC X(55) VALUE SPACES.          00017700
017800 01  RPT-RUNTIME-LINE.                                            00017800
017900     05  FILLER PIC X(26) VALUE 'Cutoffs measured against: '.     00017900
018000     05  RPT-RUNTIME             PIC 9(14).                       00018000
018100     05  FILLER PIC X(92) VALUE SPACES.                           00018100
018200 01  RPT-STATS-HDR1.                                              00018200
018300     05  FILLER PIC X(26) VALUE 'Sweep Totals:             '.     00018300
018400     05  FILLER PIC X(106) VALUE SPACES.                          00018400
018500 01  RPT-STATS-HDR2.                                              00018500
018600     05  FILLER PIC X(26) VALUE 'Sweep            Number of'.     00018600
018700     05  FILLER PIC X(14) VALUE '        Number'.                 00018700
018800     05  FILLER PIC X(92) VALUE SPACES.                           00018800
018900 01  RPT-STATS-HDR3.                                              00018900
019000     05  FILLER PIC X(26) VALUE 'Name             Examined '.     00019000
019100     05  FILLER PIC X(14) VALUE '        Changed'.                00019100
019200     05  FILLER PIC X(92) VALUE SPACES.                           00019200
019300 01  RPT-STATS-DETAIL.                                            00019300
019400     05  RPT-SWEEP               PIC X(18).                       00019400
019500     05  RPT-NUM-EXAMINED        PIC ZZZ,ZZZ,ZZ9.                 00019500
019600     05  FILLER                  PIC X(3)  VALUE SPACES.          00019600
019700     05  RPT-NUM-CHANGED         PIC ZZZ,ZZZ,ZZ9.                 00019700
019800     05  FILLER                  PIC X(93) VALUE SPACES.          00019800
019900                                                                  00019900
020000 LINKAGE SECTION.                                                 00020000
020100                                                                  00020100
020200****************************************************************  00020200
020300 PROCEDURE DIVISION.                                              00020300
020400****************************************************************  00020400
020500                                                                  00020500
020600 000-MAIN.                                                        00020600
020700     ACCEPT CURRENT-DATE FROM DATE.                               00020700
020800     ACCEPT CURRENT-TIME FROM TIME.                               00020800
020900     DISPLAY 'ORDMAINT STARTED DATE = ' CURRENT-MONTH '/'         00020900
021000            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00021000
021100                                                                  00021100
021200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00021200
021300     PERFORM 730-READ-PARM-RECORD THRU 730-EXIT.                  00021300
021400     MOVE PRM-RUN-TIME TO WS-RUN-TIME.                            00021400
021500                                                                  00021500
021600     MOVE WS-RUN-TIME     TO WS-CALC-TIMESTAMP.                   00021600
021700     PERFORM 900-CALC-ABS-SECS THRU 900-EXIT.                     00021700
021800     MOVE WS-CALC-ABS-SECS TO WS-RUN-ABS-SECS.                    00021800
021900     COMPUTE WS-TIMEOUT-CUTOFF  = WS-RUN-ABS-SECS - 900.          00021900
022000     COMPUTE WS-CLOSEOUT-CUTOFF = WS-RUN-ABS-SECS - 3600.         00022000
022100                                                                  00022100
022200     IF ORD-DEBUG-TRACE                                           00022200
022300         DISPLAY 'ORDMAINT TRACE - RUN ABS SECS    = '            00022300
022400                 WS-RUN-ABS-SECS                                  00022400
022500         DISPLAY 'ORDMAINT TRACE - TIMEOUT CUTOFF  = '            00022500
022600                 WS-TIMEOUT-CUTOFF                                00022600
022700         DISPLAY 'ORDMAINT TRACE - CLOSEOUT CUTOFF = '            00022700
022800                 WS-CLOSEOUT-CUTOFF                               00022800
022900     END-IF.                                                      00022900
023000                                                                  00023000
023100     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00023100
023200                                                                  00023200
023300     PERFORM 720-READ-ORDER THRU 720-EXIT.                        00023300
023400     PERFORM 100-PROCESS-ORDER THRU 100-EXIT                      00023400
023500             UNTIL ORD-EOF.                                       00023500
023600                                                                  00023600
023700     PERFORM 850-REPORT-SWEEP-STATS THRU 850-EXIT.                00023700
023800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00023800
023900                                                                  00023900
024000     GOBACK.                                                      00024000
024100                                                                  00024100
024200*--------------------------------------------------------------   00024200
024300*    100-PROCESS-ORDER - EACH RECORD IS EXAMINED AGAINST BOTH     00024300
024400*    SWEEPS, BUT A GIVEN STATUS CAN ONLY MATCH ONE OF THEM.       00024400
024500*--------------------------------------------------------------   00024500
024600 100-PROCESS-ORDER.                                               00024600
024700     ADD 1 TO NUM-ORDERS-READ.                                    00024700
024800                                                                  00024800
024900     MOVE ORD-ORDER-TIME  TO WS-CALC-TIMESTAMP.                   00024900
025000     PERFORM 900-CALC-ABS-SECS THRU 900-EXIT.                     00025000
025100     MOVE WS-CALC-ABS-SECS TO WS-ORDER-TIME-ABS.                  00025100
025200                                                                  00025200
025300     EVALUATE TRUE                                                00025300
025400         WHEN ORD-PENDING-PAYMENT                                 00025400
025500             ADD 1 TO NUM-TIMEOUT-EXAMINED                        00025500
025600             IF WS-ORDER-TIME-ABS < WS-TIMEOUT-CUTOFF             00025600
025700                 PERFORM 200-CANCEL-ORDER THRU 200-EXIT           00025700
025800                 ADD 1 TO NUM-TIMEOUT-CANCELLED                   00025800
025900             END-IF                                               00025900
026000         WHEN ORD-IN-DELIVERY                                     00026000
026100             ADD 1 TO NUM-CLOSEOUT-EXAMINED                       00026100
026200             IF WS-ORDER-TIME-ABS < WS-CLOSEOUT-CUTOFF            00026200
026300                 PERFORM 300-COMPLETE-ORDER THRU 300-EXIT         00026300
026400                 ADD 1 TO NUM-CLOSEOUT-COMPLETED                  00026400
026500             END-IF                                               00026500
026600         WHEN OTHER                                               00026600
026700             CONTINUE                                             00026700
026800     END-EVALUATE.                                                00026800
026900                                                                  00026900
027000     PERFORM 400-WRITE-ORDER THRU 400-EXIT.                       00027000
027100     PERFORM 720-READ-ORDER THRU 720-EXIT.                        00027100
027200 100-EXIT.                                                        00027200
027300     EXIT.                                                        00027300
027400                                                                  00027400
027500*--------------------------------------------------------------   00027500
027600 200-CANCEL-ORDER.                                                00027600
027700     MOVE 6                  TO ORD-STATUS.                       00027700
027800     MOVE WS-CANCEL-REASON-TEXT TO ORD-CANCEL-REASON.             00027800
027900     MOVE WS-RUN-TIME        TO ORD-CANCEL-TIME.                  00027900
028000 200-EXIT.                                                        00028000
028100     EXIT.                                                        00028100
028200                                                                  00028200
028300 300-COMPLETE-ORDER.                                              00028300
028400     MOVE 5                  TO ORD-STATUS.                       00028400
028500 300-EXIT.                                                        00028500
028600     EXIT.                                                        00028600
028700                                                                  00028700
028800 400-WRITE-ORDER.                                                 00028800
028900     WRITE ORD-OUT-RECORD FROM ORDER-RECORD.                      00028900
029000     IF WS-ORDOUT-STATUS NOT = '00'                               00029000
029100         DISPLAY 'ORDMAINT - ERROR WRITING ORDER-FILE-OUT '       00029100
029200                 WS-ORDOUT-STATUS                                 00029200
029300         MOVE 16 TO RETURN-CODE                                   00029300
029400     END-IF.                                                      00029400
029500 400-EXIT.                                                        00029500
029600     EXIT.                                                        00029600
029700                                                                  00029700
029800*--------------------------------------------------------------   00029800
029900*    900-CALC-ABS-SECS - JULIAN DAY NUMBER (FLIEGEL & VAN         00029900
030000*    FLANDERN FORMULA) TIMES 86400 PLUS TIME-OF-DAY SECONDS.      00030000
030100*    INPUT  WS-CALC-TIMESTAMP, OUTPUT WS-CALC-ABS-SECS.           00030100
030200*--------------------------------------------------------------   00030200
030300 900-CALC-ABS-SECS.                                               00030300
030400     COMPUTE WS-JD-A = (14 - WS-CALC-MM) / 12.                    00030400
030500     COMPUTE WS-JD-Y = WS-CALC-CCYY + 4800 - WS-JD-A.             00030500
030600     COMPUTE WS-JD-M = WS-CALC-MM + (12 * WS-JD-A) - 3.           00030600
030700     COMPUTE WS-JD-JDN =                                          00030700
030800             WS-CALC-DD                                           00030800
030900             + (((153 * WS-JD-M) + 2) / 5)                        00030900
031000             + (365 * WS-JD-Y)                                    00031000
031100             + (WS-JD-Y / 4)                                      00031100
031200             - (WS-JD-Y / 100)                                    00031200
031300             + (WS-JD-Y / 400)                                    00031300
031400             - 32045.                                             00031400
031500     COMPUTE WS-CALC-ABS-SECS =                                   00031500
031600             (WS-JD-JDN * 86400)                                  00031600
031700             + (WS-CALC-HH * 3600)                                00031700
031800             + (WS-CALC-MI * 60)                                  00031800
031900             + WS-CALC-SS.                                        00031900
032000 900-EXIT.                                                        00032000
032100     EXIT.                                                        00032100
032200                                                                  00032200
032300*--------------------------------------------------------------   00032300
032400 700-OPEN-FILES.                                                  00032400
032500     OPEN INPUT  ORDER-FILE-IN                                    00032500
032600                 PARM-FILE                                        00032600
032700          OUTPUT ORDER-FILE-OUT                                   00032700
032800                 REPORT-FILE.                                     00032800
032900     IF WS-ORDIN-STATUS NOT = '00'                                00032900
033000         DISPLAY 'ORDMAINT - ERROR OPENING ORDER-FILE-IN '        00033000
033100                 WS-ORDIN-STATUS                                  00033100
033200         MOVE 16 TO RETURN-CODE                                   00033200
033300         SET ORD-EOF TO TRUE                                      00033300
033400     END-IF.                                                      00033400
033500     IF WS-PARMFILE-STATUS NOT = '00'                             00033500
033600         DISPLAY 'ORDMAINT - ERROR OPENING PARM-FILE '            00033600
033700                 WS-PARMFILE-STATUS                               00033700
033800         MOVE 16 TO RETURN-CODE                                   00033800
033900         SET ORD-EOF TO TRUE                                      00033900
034000     END-IF.                                                      00034000
034100 700-EXIT.                                                        00034100
034200     EXIT.                                                        00034200
034300                                                                  00034300
034400 720-READ-ORDER.                                                  00034400
034500     READ ORDER-FILE-IN                                           00034500
034600         AT END                                                   00034600
034700             SET ORD-EOF TO TRUE.                                 00034700
034800 720-EXIT.                                                        00034800
034900     EXIT.                                                        00034900
035000                                                                  00035000
035100 730-READ-PARM-RECORD.                                            00035100
035200     READ PARM-FILE                                               00035200
035300         AT END                                                   00035300
035400             DISPLAY 'ORDMAINT - MISSING RUN-PARAMETER CARD'      00035400
035500             MOVE 16 TO RETURN-CODE                               00035500
035600             SET ORD-EOF TO TRUE.                                 00035600
035700 730-EXIT.                                                        00035700
035800     EXIT.                                                        00035800
035900                                                                  00035900
036000 790-CLOSE-FILES.                                                 00036000
036100     CLOSE ORDER-FILE-IN                                          00036100
036200           ORDER-FILE-OUT                                         00036200
036300           PARM-FILE                                              00036300
036400           REPORT-FILE.                                           00036400
036500 790-EXIT.                                                        00036500
036600     EXIT.                                                        00036600
036700                                                                  00036700
036800 800-INIT-REPORT.                                                 00036800
036900     MOVE CURRENT-YEAR   TO RPT-YY.                               00036900
037000     MOVE CURRENT-MONTH  TO RPT-MM.                               00037000
037100     MOVE CURRENT-DAY    TO RPT-DD.                               00037100
037200     MOVE CURRENT-HOUR   TO RPT-HH.                               00037200
037300     MOVE CURRENT-MINUTE TO RPT-MIN.                              00037300
037400     MOVE CURRENT-SECOND TO RPT-SS.                               00037400
037500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00037500
037600     MOVE WS-RUN-TIME TO RPT-RUNTIME.                             00037600
037700     WRITE REPORT-RECORD FROM RPT-RUNTIME-LINE AFTER 2.           00037700
037800 800-EXIT.                                                        00037800
037900     EXIT.                                                        00037900
038000                                                                  00038000
038100 850-REPORT-SWEEP-STATS.                                          00038100
038200     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00038200
038300     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             00038300
038400     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00038400
038500                                                                  00038500
038600     MOVE 'TIMEOUT-CANCEL'    TO RPT-SWEEP.                       00038600
038700     MOVE NUM-TIMEOUT-EXAMINED  TO RPT-NUM-EXAMINED.              00038700
038800     MOVE NUM-TIMEOUT-CANCELLED TO RPT-NUM-CHANGED.               00038800
038900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00038900
039000                                                                  00039000
039100     MOVE 'DELIVERY-CLOSE'    TO RPT-SWEEP.                       00039100
039200     MOVE NUM-CLOSEOUT-EXAMINED  TO RPT-NUM-EXAMINED.             00039200
039300     MOVE NUM-CLOSEOUT-COMPLETED TO RPT-NUM-CHANGED.              00039300
039400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00039400
039500 850-EXIT.                                                        00039500
039600     EXIT.                                                        00039600
