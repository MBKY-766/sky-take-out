000100*----------------------------------------------------------       00000100
000200*    DSHREC - DISH MASTER RECORD.  ASCENDING DSH-ID.              00000200
000300*    MAINTAINED BY CATMAINT (INSERT/DELETE); LOOKED UP            00000300
000400*    READ-ONLY BY CRTPOST FOR CART-LINE PRICE/NAME/IMAGE.         00000400
000500*    CARRIES THE STANDARD AUDFLD AUDIT SUFFIX.                    00000500
000600*----------------------------------------------------------       00000600
000700 01  DISH-RECORD.                                                 00000700
000800     05  DSH-ID                      PIC 9(10).                   00000800
000900     05  DSH-NAME                    PIC X(30).                   00000900
001000     05  DSH-PRICE                   PIC S9(5)V99 COMP-3.         00001000
001100     05  DSH-STATUS                  PIC 9(1).                    00001100
001200         88  DSH-ON-SALE             VALUE 1.                     00001200
001300         88  DSH-OFF-SALE            VALUE 0.                     00001300
001400     05  DSH-IMAGE                   PIC X(40).                   00001400
001500     COPY AUDFLD.                                                 00001500
001600     05  FILLER                      PIC X(06).                   00001600
