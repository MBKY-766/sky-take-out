000100*----------------------------------------------------------       00000100
000200*    CRTREC - SHOPPING-CART LINE RECORD, ASCENDING CRT-ID.        00000200
000300*    INSTANCED TWICE IN CRTPOST: ONCE AS :TAG:==CRT FOR THE       00000300
000400*    OLD-CART FD RECORD, ONCE AS :TAG:==OUT FOR THE NEW-CART      00000400
000500*    FD RECORD WRITTEN AT END-OF-RUN.                             00000500
000600*----------------------------------------------------------       00000600
000700 01  :TAG:-CART-RECORD.                                           00000700
000800     05  :TAG:-ID                    PIC 9(10).                   00000800
000900     05  :TAG:-USER-ID               PIC 9(10).                   00000900
001000     05  :TAG:-DISH-ID               PIC 9(10).                   00001000
001100     05  :TAG:-SETMEAL-ID            PIC 9(10).                   00001100
001200     05  :TAG:-FLAVOR                PIC X(40).                   00001200
001300     05  :TAG:-NAME                  PIC X(30).                   00001300
001400     05  :TAG:-IMAGE                 PIC X(40).                   00001400
001500     05  :TAG:-AMOUNT                PIC S9(5)V99 COMP-3.         00001500
001600     05  :TAG:-NUMBER                PIC 9(3).                    00001600
001700     05  :TAG:-CREATE-TIME           PIC 9(14).                   00001700
001800     05  FILLER                      PIC X(09).                   00001800
