000100*----------------------------------------------------------       00000100
000200*    FLVREC - DISH FLAVOR RECORD, GROUPED BY FLV-DISH-ID.         00000200
000300*    WRITTEN BY CATMAINT ON DISH INSERT, DROPPED AS A             00000300
000400*    GROUP ON DISH BATCH DELETE.                                  00000400
000500*----------------------------------------------------------       00000500
000600 01  DISH-FLAVOR-RECORD.                                          00000600
000700     05  FLV-DISH-ID                 PIC 9(10).                   00000700
000800     05  FLV-NAME                    PIC X(20).                   00000800
000900     05  FLV-VALUE                   PIC X(40).                   00000900
001000     05  FILLER                      PIC X(10).                   00001000
