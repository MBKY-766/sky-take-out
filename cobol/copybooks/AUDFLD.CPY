000100*----------------------------------------------------------       00000100
000200*    AUDFLD - AUDIT STAMP SUFFIX COPIED INTO EVERY                00000200
000300*    MAINTAINED MASTER RECORD (DISH, SETMEAL).  INSERT SETS       00000300
000400*    ALL FOUR FIELDS FROM THE RUN TIME/OPERATOR ID; UPDATE        00000400
000500*    WOULD TOUCH ONLY THE UPDATE PAIR, BUT THIS SUITE HAS NO      00000500
000600*    UPDATE TRANSACTION.  SEE 800-STAMP-INSERT IN CATMAINT.       00000600
000700*----------------------------------------------------------       00000700
000800     05  AUD-CREATE-TIME             PIC 9(14).                   00000800
000900     05  AUD-UPDATE-TIME             PIC 9(14).                   00000900
001000     05  AUD-CREATE-USER             PIC 9(10).                   00001000
001100     05  AUD-UPDATE-USER             PIC 9(10).                   00001100
