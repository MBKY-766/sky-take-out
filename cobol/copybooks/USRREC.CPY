000100*----------------------------------------------------------       00000100
000200*    USRREC - CUSTOMER (USER) MASTER RECORD.  ASCENDING           00000200
000300*    USR-ID.  READ-ONLY IN THIS SUITE; FED BY THE ONLINE          00000300
000400*    REGISTRATION/LOGIN SYSTEM, NOT MAINTAINED HERE.              00000400
000500*----------------------------------------------------------       00000500
000600 01  USER-RECORD.                                                 00000600
000700     05  USR-ID                      PIC 9(10).                   00000700
000800     05  USR-OPENID                  PIC X(28).                   00000800
000900     05  USR-CREATE-TIME             PIC 9(14).                   00000900
001000     05  USR-CREATE-TM-PARTS REDEFINES USR-CREATE-TIME.           00001000
001100         10  USR-CREATE-DATE         PIC 9(8).                    00001100
001200         10  USR-CREATE-CLOCK        PIC 9(6).                    00001200
001300     05  FILLER                      PIC X(08).                   00001300
