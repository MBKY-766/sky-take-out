000100*----------------------------------------------------------       00000100
000200*    ORDDTL - ORDER LINE-ITEM RECORD, GROUPED BY                  00000200
000300*    DET-ORDER-ID.  READ BY RPTSTA01 WHILE BUILDING THE           00000300
000400*    SALES TOP-10 FOR COMPLETED ORDERS.                           00000400
000500*----------------------------------------------------------       00000500
000600 01  ORDER-DETAIL-RECORD.                                         00000600
000700     05  DET-ORDER-ID                PIC 9(10).                   00000700
000800     05  DET-ITEM-NAME               PIC X(30).                   00000800
000900     05  DET-NUMBER                  PIC 9(5).                    00000900
001000     05  FILLER                      PIC X(15).                   00001000
