000100*----------------------------------------------------------       00000100
000200*    SETREC - MEAL-SET (SETMEAL) MASTER RECORD.  ASCENDING        00000200
000300*    SET-ID.  MAINTAINED BY CATMAINT (INSERT); LOOKED UP          00000300
000400*    READ-ONLY BY CRTPOST FOR CART-LINE PRICE/NAME/IMAGE.         00000400
000500*    CARRIES THE STANDARD AUDFLD AUDIT SUFFIX.                    00000500
000600*----------------------------------------------------------       00000600
000700 01  SETMEAL-RECORD.                                              00000700
000800     05  SET-ID                      PIC 9(10).                   00000800
000900     05  SET-NAME                    PIC X(30).                   00000900
001000     05  SET-PRICE                   PIC S9(5)V99 COMP-3.         00001000
001100     05  SET-IMAGE                   PIC X(40).                   00001100
001200     COPY AUDFLD.                                                 00001200
001300     05  FILLER                      PIC X(06).                   00001300
