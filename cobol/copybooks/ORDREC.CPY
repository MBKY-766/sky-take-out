000100*----------------------------------------------------------       00000100
000200*    ORDREC - ORDER MASTER RECORD.  ASCENDING ORD-ID.             00000200
000300*    SHARED BY RPTSTA01 (STATISTICS) AND ORDMAINT (TIMEOUT        00000300
000400*    CANCEL / DELIVERY CLOSE-OUT SWEEPS, WHICH REWRITE IT).       00000400
000500*----------------------------------------------------------       00000500
000600 01  ORDER-RECORD.                                                00000600
000700     05  ORD-ID                      PIC 9(10).                   00000700
000800     05  ORD-USER-ID                 PIC 9(10).                   00000800
000900     05  ORD-STATUS                  PIC 9(1).                    00000900
001000         88  ORD-PENDING-PAYMENT     VALUE 1.                     00001000
001100         88  ORD-AWAITING-CONFIRM    VALUE 2.                     00001100
001200         88  ORD-CONFIRMED           VALUE 3.                     00001200
001300         88  ORD-IN-DELIVERY         VALUE 4.                     00001300
001400         88  ORD-COMPLETED           VALUE 5.                     00001400
001500         88  ORD-CANCELLED           VALUE 6.                     00001500
001600     05  ORD-AMOUNT                  PIC S9(7)V99 COMP-3.         00001600
001700     05  ORD-ORDER-TIME              PIC 9(14).                   00001700
001800     05  ORD-ORDER-TM-PARTS REDEFINES ORD-ORDER-TIME.             00001800
001900         10  ORD-ORDER-DATE          PIC 9(8).                    00001900
002000         10  ORD-ORDER-CLOCK         PIC 9(6).                    00002000
002100     05  ORD-CANCEL-REASON           PIC X(30).                   00002100
002200     05  ORD-CANCEL-TIME             PIC 9(14).                   00002200
002300     05  ORD-CANCEL-TM-PARTS REDEFINES ORD-CANCEL-TIME.           00002300
002400         10  ORD-CANCEL-DATE         PIC 9(8).                    00002400
002500         10  ORD-CANCEL-CLOCK        PIC 9(6).                    00002500
002600     05  FILLER                      PIC X(09).                   00002600
