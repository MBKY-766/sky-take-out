000100*----------------------------------------------------------       00000100
000200*    SMDREC - SETMEAL-TO-DISH LINK RECORD, GROUPED BY             00000200
000300*    SMD-SETMEAL-ID.  ONE PER MEMBER DISH OF A SET.               00000300
000400*    WRITTEN BY CATMAINT ON SETMEAL INSERT; ALSO THE              00000400
000500*    SET-LINK CHECK TABLE FOR DISH BATCH-DELETE VALIDATION.       00000500
000600*----------------------------------------------------------       00000600
000700 01  SETMEAL-DISH-RECORD.                                         00000700
000800     05  SMD-SETMEAL-ID              PIC 9(10).                   00000800
000900     05  SMD-DISH-ID                 PIC 9(10).                   00000900
001000     05  SMD-NAME                    PIC X(30).                   00001000
001100     05  SMD-PRICE                   PIC S9(5)V99 COMP-3.         00001100
001200     05  SMD-COPIES                  PIC 9(3).                    00001200
001300     05  FILLER                      PIC X(07).                   00001300
