000100*----------------------------------------------------------       00000100
000200*    RPTPRM - RUN-PARAMETER RECORD.  ONE RECORD PER RUN.          00000200
000300*    BEGIN/END-DATE DRIVE RPTSTA01'S DAY LIST; RUN-TIME IS        00000300
000400*    "NOW" FOR BOTH RPTSTA01 (NOT USED THERE) AND ORDMAINT        00000400
000500*    (TIMEOUT/CLOSE-OUT CUTOFFS).                                 00000500
000600*----------------------------------------------------------       00000600
000700 01  REPORT-PARAMETER-RECORD.                                     00000700
000800     05  PRM-BEGIN-DATE              PIC 9(8).                    00000800
000900     05  PRM-END-DATE                PIC 9(8).                    00000900
001000     05  PRM-RUN-TIME                PIC 9(14).                   00001000
001100     05  PRM-RUN-TM-PARTS REDEFINES PRM-RUN-TIME.                 00001100
001200         10  PRM-RUN-DATE            PIC 9(8).                    00001200
001300         10  PRM-RUN-CLOCK           PIC 9(6).                    00001300
001400     05  FILLER                      PIC X(10).                   00001400
