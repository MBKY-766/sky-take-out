000100*----------------------------------------------------------       00000100
000200*    CTXREC - CART TRANSACTION RECORD.  ARRIVAL-ORDER INPUT       00000200
000300*    TO CRTPOST.  DRIVES THE ADD/SUB/CLR DISPATCH AT              00000300
000400*    100-PROCESS-TRANSACTIONS.                                    00000400
000500*----------------------------------------------------------       00000500
000600 01  CART-TRANSACTION-RECORD.                                     00000600
000700     05  CTX-ACTION                  PIC X(03).                   00000700
000800         88  CTX-IS-ADD              VALUE 'ADD'.                 00000800
000900         88  CTX-IS-SUB              VALUE 'SUB'.                 00000900
001000         88  CTX-IS-CLR              VALUE 'CLR'.                 00001000
001100     05  CTX-USER-ID                 PIC 9(10).                   00001100
001200     05  CTX-DISH-ID                 PIC 9(10).                   00001200
001300     05  CTX-SETMEAL-ID              PIC 9(10).                   00001300
001400     05  CTX-FLAVOR                  PIC X(40).                   00001400
001500     05  FILLER                      PIC X(12).                   00001500
