000100*----------------------------------------------------------       00000100
000200*    CATTRN - CATALOG MAINTENANCE REQUEST RECORD.  ARRIVAL-       00000200
000300*    ORDER INPUT TO CATMAINT.  ONE RECORD PER REQUESTED           00000300
000400*    ACTION; CAT-ACTION DRIVES THE DISPATCH AT                    00000400
000500*    100-PROCESS-REQUESTS.  CAT-OPERATOR-ID IS THE ACTING         00000500
000600*    OPERATOR FOR THE AUDIT-STAMP RULE.                           00000600
000700*----------------------------------------------------------       00000700
000800 01  CATALOG-TRANSACTION-RECORD.                                  00000800
000900     05  CAT-ACTION                  PIC X(03).                   00000900
001000         88  CAT-IS-DISH-DELETE      VALUE 'DDL'.                 00001000
001100         88  CAT-IS-DISH-INSERT      VALUE 'DIN'.                 00001100
001200         88  CAT-IS-SETMEAL-INSERT   VALUE 'SIN'.                 00001200
001300     05  CAT-OPERATOR-ID             PIC 9(10).                   00001300
001400     05  CAT-NEW-DSH-NAME            PIC X(30).                   00001400
001500     05  CAT-NEW-DSH-PRICE           PIC S9(5)V99.                00001500
001600     05  CAT-NEW-DSH-STATUS          PIC 9(01).                   00001600
001700     05  CAT-NEW-DSH-IMAGE           PIC X(40).                   00001700
001800     05  CAT-NEW-SET-NAME            PIC X(30).                   00001800
001900     05  CAT-NEW-SET-PRICE           PIC S9(5)V99.                00001900
002000     05  CAT-NEW-SET-IMAGE           PIC X(40).                   00002000
002100     05  CAT-FLV-COUNT               PIC 9(01).                   00002100
002200     05  CAT-FLV-ENTRY OCCURS 5 TIMES.                            00002200
002300         10  CAT-FLV-NAME            PIC X(20).                   00002300
002400         10  CAT-FLV-VALUE           PIC X(40).                   00002400
002500     05  CAT-MBR-COUNT               PIC 9(02).                   00002500
002600     05  CAT-MBR-ENTRY OCCURS 10 TIMES.                           00002600
002700         10  CAT-MBR-DISH-ID         PIC 9(10).                   00002700
002800         10  CAT-MBR-COPIES          PIC 9(03).                   00002800
002900     05  CAT-DEL-COUNT               PIC 9(02).                   00002900
003000     05  CAT-DEL-DISH-ID OCCURS 20 TIMES PIC 9(10).               00003000
003100     05  FILLER                      PIC X(17).                   00003100
