000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE TAKE-OUT OPERATIONS GROUP  00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  RPTSTA01                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  D. Okafor                                             00000700
000800*                                                                 00000800
000900* DAILY OPERATIONS STATISTICS REPORT.  FOR EACH DAY IN THE        00000900
001000* RUN-PARAMETER CARD'S BEGIN-DATE/END-DATE RANGE, PRINTS          00001000
001100* TURNOVER (COMPLETED-ORDER AMOUNT), CUMULATIVE AND NEW USER      00001100
001200* COUNTS, AND ORDER/VALID-ORDER COUNTS.  AFTER THE DAY LIST,      00001200
001300* PRINTS RANGE TOTALS WITH THE OVERALL COMPLETION RATE AND A      00001300
001400* TOP-10 RANKING OF ITEMS SOLD ON COMPLETED ORDERS.               00001400
001500****************************************************************  00001500
001600* CHANGE LOG                                                      00001600
001700*   04/11/94  DO   ORIGINAL PROGRAM                               00001700
001800*   09/02/94  DO   NEW/TOTAL USER COLUMNS ADDED TO THE DAY LIST   00001800
001900*   06/19/95  RMT  TOP-10 ITEM RANKING ADDED                      00001900
002000*   02/27/97  KP   COMPLETION-RATE LINE ADDED AFTER THE DAY LIST  00002000
002100*   08/08/98  RMT  Y2K - BEGIN/END-DATE AND ORD-ORDER-DATE ARE    00002100
002200*                  BOTH FULL CCYYMMDD; NO CENTURY WINDOW NEEDED   00002200
002300*   04/03/03  KP   PAGE BREAK EVERY 60 LINES ADDED FOR THE        00002300
002400*                  LONGER RANGE REQUESTS NOW BEING RUN            00002400
002500*   11/18/09  DO   TOP-10 TABLE REWRITTEN AS A KEPT-SORTED        00002500
002600*                  INSERTION TABLE INSTEAD OF A FULL SORT STEP    00002600
002700*   06/05/14  KP   COMPLETION RATE CORRECTED TO A 4-DECIMAL       00002700
002800*                  FRACTION - WAS WRONGLY SHOWN AS A PERCENT      00002800
002900****************************************************************  00002900
003000 IDENTIFICATION DIVISION.                                         00003000
003100 PROGRAM-ID.    RPTSTA01.                                         00003100
003200 AUTHOR.        D. OKAFOR.                                        00003200
003300 INSTALLATION.  TAKE-OUT OPERATIONS GROUP.                        00003300
003400 DATE-WRITTEN.  04/11/94.                                         00003400
003500 DATE-COMPILED.                                                   00003500
003600 SECURITY.      NON-CONFIDENTIAL.                                 00003600
003700                                                                  00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-390.                                        00004000
004100 OBJECT-COMPUTER. IBM-390.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM                                           00004300
004400     CLASS STATUS-DIGIT IS '0' THRU '9'                           00004400
004500     UPSI-0 ON STATUS IS RPT-DEBUG-TRACE                          00004500
004600            OFF STATUS IS RPT-NO-DEBUG-TRACE.                     00004600
004700                                                                  00004700
004800 INPUT-OUTPUT SECTION.                                            00004800
004900 FILE-CONTROL.                                                    00004900
005000                                                                  00005000
005100     SELECT ORDER-FILE      ASSIGN TO ORDFILE                     00005100
005200            ACCESS IS SEQUENTIAL                                  00005200
005300            FILE STATUS IS WS-ORDER-STATUS.                       00005300
005400                                                                  00005400
005500     SELECT ORDER-DETAIL-FILE ASSIGN TO ORDDTL                    00005500
005600            ACCESS IS SEQUENTIAL                                  00005600
005700            FILE STATUS IS WS-ORDDTL-STATUS.                      00005700
005800                                                                  00005800
005900     SELECT USER-FILE        ASSIGN TO USRFILE                    00005900
006000            ACCESS IS SEQUENTIAL                                  00006000
006100            FILE STATUS IS WS-USER-STATUS.                        00006100
006200                                                                  00006200
006300     SELECT PARM-FILE        ASSIGN TO RUNPARM                    00006300
006400            ACCESS IS SEQUENTIAL                                  00006400
006500            FILE STATUS IS WS-PARMFILE-STATUS.                    00006500
006600                                                                  00006600
006700     SELECT REPORT-FILE      ASSIGN TO STARPT                     00006700
006800            FILE STATUS IS WS-REPORT-STATUS.                      00006800
006900                                                                  00006900
007000****************************************************************  00007000
007100 DATA DIVISION.                                                   00007100
007200 FILE SECTION.                                                    00007200
007300                                                                  00007300
007400 FD  ORDER-FILE                                                   00007400
007500     RECORDING MODE IS F.                                         00007500
007600 COPY ORDREC.                                                     00007600
007700                                                                  00007700
007800 FD  ORDER-DETAIL-FILE                                            00007800
007900     RECORDING MODE IS F.                                         00007900
008000 COPY ORDDTL.                                                     00008000
008100                                                                  00008100
008200 FD  USER-FILE                                                    00008200
008300     RECORDING MODE IS F.                                         00008300
008400 COPY USRREC.                                                     00008400
008500                                                                  00008500
008600 FD  PARM-FILE                                                    00008600
008700     RECORDING MODE IS F.                                         00008700
008800 COPY RPTPRM.                                                     00008800
008900                                                                  00008900
009000 FD  REPORT-FILE                                                  00009000
009100     RECORDING MODE IS F.                                         00009100
009200 01  REPORT-RECORD               PIC X(132).                      00009200
009300                                                                  00009300
009400****************************************************************  00009400
009500 WORKING-STORAGE SECTION.                                         00009500
009600****************************************************************  00009600
009700 01  SYSTEM-DATE-AND-TIME.                                        00009700
009800     05  CURRENT-DATE.                                            00009800
009900         10  CURRENT-YEAR            PIC 9(2).                    00009900
010000         10  CURRENT-MONTH           PIC 9(2).                    00010000
010100         10  CURRENT-DAY             PIC 9(2).                    00010100
010200     05  CURRENT-TIME.                                            00010200
010300         10  CURRENT-HOUR            PIC 9(2).                    00010300
010400         10  CURRENT-MINUTE          PIC 9(2).                    00010400
010500         10  CURRENT-SECOND          PIC 9(2).                    00010500
010600         10  CURRENT-HNDSEC          PIC 9(2).                    00010600
010700     05  FILLER                      PIC X(08).                   00010700
010800                                                                  00010800
010900 01  WS-FIELDS.                                                   00010900
011000     05  WS-ORDER-STATUS         PIC X(2)  VALUE SPACES.          00011000
011100     05  WS-ORDDTL-STATUS        PIC X(2)  VALUE SPACES.          00011100
011200     05  WS-USER-STATUS          PIC X(2)  VALUE SPACES.          00011200
011300     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.          00011300
011400     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00011400
011500     05  WS-ORD-EOF-SW           PIC X     VALUE 'N'.             00011500
011600         88  ORD-EOF             VALUE 'Y'.                       00011600
011700     05  WS-USR-EOF-SW           PIC X     VALUE 'N'.             00011700
011800         88  USR-EOF             VALUE 'Y'.                       00011800
011900     05  WS-PRINT-LINE-CT        PIC S9(3) COMP VALUE 0.          00011900
012000     05  WS-CUM-USER-COUNT       PIC S9(7) COMP VALUE 0.          00012000
012100     05  FILLER                  PIC X(08) VALUE SPACES.          00012100
012200                                                                  00012200
012300*--------------------------------------------------------------   00012300
012400*    DAY-LIST TABLE - ONE ENTRY PER CALENDAR DAY IN THE           00012400
012500*    BEGIN-DATE/END-DATE RANGE.  LOADED ONCE AT 1000-BUILD-       00012500
012600*    DAY-LIST, THEN SCORED BY A SINGLE ORDER-FILE PASS            00012600
012700*    (2000-SCAN-ORDERS) AND A SINGLE USER-FILE PASS               00012700
012800*    (3000-SCAN-USERS).  BOTH PASSES ARE FORWARD-ONLY MERGES      00012800
012900*    AGAINST THIS TABLE - NEITHER THE ORDER NOR THE USER          00012900
013000*    MASTER NEEDS A SEPARATE SORT BY DATE, SINCE ORD-ID AND       00013000
013100*    USR-ID ARE THEMSELVES ASSIGNED IN ARRIVAL SEQUENCE.          00013100
013200*--------------------------------------------------------------   00013200
013300 01  WS-DAY-TABLE.                                                00013300
013400     05  WS-DAY-COUNT            PIC 9(3) COMP VALUE 0.           00013400
013500     05  FILLER                  PIC X(04) VALUE SPACES.          00013500
013600     05  WS-DAY-ENTRY OCCURS 1 TO 366 TIMES                       00013600
013700             DEPENDING ON WS-DAY-COUNT                            00013700
013800             INDEXED BY WS-DAY-IX.                                00013800
013900         10  TBL-DAY-DATE        PIC 9(08).                       00013900
014000         10  TBL-DAY-TURNOVER    PIC S9(9)V99 COMP-3.             00014000
014100         10  TBL-DAY-TOTAL-USERS PIC S9(7) COMP.                  00014100
014200         10  TBL-DAY-NEW-USERS   PIC S9(7) COMP.                  00014200
014300         10  TBL-DAY-ORDER-CT    PIC S9(7) COMP.                  00014300
014400         10  TBL-DAY-VALID-CT    PIC S9(7) COMP.                  00014400
014500                                                                  00014500
014600*--------------------------------------------------------------   00014600
014700*    ORDER-STATUS LOOKUP - ONE ENTRY PER IN-RANGE ORDER,          00014700
014800*    BUILT IN ASCENDING ORD-ID ORDER DURING 2000-SCAN-ORDERS.     00014800
014900*    3000-SCAN-DETAILS BINARY-SEARCHES THIS TO TELL WHETHER       00014900
015000*    AN ORDER-DETAIL LINE BELONGS TO A COMPLETED ORDER, SINCE     00015000
015100*    THE ORDER MASTER ITSELF IS NO LONGER POSITIONED THERE.       00015100
015200*--------------------------------------------------------------   00015200
015300 01  WS-ORDSTAT-TABLE.                                            00015300
015400     05  WS-ORDSTAT-COUNT        PIC 9(7) COMP VALUE 0.           00015400
015500     05  FILLER                  PIC X(04) VALUE SPACES.          00015500
015600     05  TBL-ORDSTAT-ENTRY OCCURS 1 TO 50000 TIMES                00015600
015700             DEPENDING ON WS-ORDSTAT-COUNT                        00015700
015800             INDEXED BY WS-OS-IX.                                 00015800
015900         10  TBL-ORDSTAT-ID          PIC 9(10).                   00015900
016000         10  TBL-ORDSTAT-COMPL-SW    PIC X(01).                   00016000
016100             88  TBL-ORDSTAT-COMPLETED VALUE 'Y'.                 00016100
016200                                                                  00016200
016300*--------------------------------------------------------------   00016300
016400*    SALES TOP-10 TABLE, KEPT SORTED DESCENDING BY QUANTITY       00016400
016500*    AS EACH QUALIFYING ORDER-DETAIL LINE IS ADDED - NO SORT      00016500
016600*    STEP NEEDED FOR JUST 10 SLOTS.                               00016600
016700*--------------------------------------------------------------   00016700
016800 01  WS-TOP10-TABLE.                                              00016800
016900     05  WS-TOP10-COUNT          PIC 9(2) COMP VALUE 0.           00016900
017000     05  FILLER                  PIC X(04) VALUE SPACES.          00017000
017100     05  TBL-T10-ENTRY OCCURS 10 TIMES                            00017100
017200             INDEXED BY WS-TOP10-IX.                              00017200
017300         10  TBL-T10-NAME        PIC X(30).                       00017300
017400         10  TBL-T10-QTY         PIC S9(9) COMP.                  00017400
017500                                                                  00017500
017600 01  WS-TOP10-HOLD.                                               00017600
017700     05  WS-TOP10-HOLD-NAME      PIC X(30).                       00017700
017800     05  WS-TOP10-HOLD-QTY       PIC S9(9) COMP.                  00017800
017900                                                                  00017900
018000 01  WS-CALC-FIELDS.                                              00018000
018100     05  WS-CALC-DATE            PIC 9(08).                       00018100
018200     05  WS-CALC-DT-PARTS REDEFINES WS-CALC-DATE.                 00018200
018300         10  WS-CALC-CCYY        PIC 9(04).                       00018300
018400         10  WS-CALC-MM          PIC 9(02).                       00018400
018500         10  WS-CALC-DD          PIC 9(02).                       00018500
018600     05  WS-CALC-JDN             PIC S9(9) COMP.                  00018600
018700     05  FILLER                  PIC X(04) VALUE SPACES.          00018700
018800                                                                  00018800
018900 01  WS-JULIAN-FIELDS.                                            00018900
019000     05  WS-JD-A                 PIC S9(4) COMP VALUE 0.          00019000
019100     05  WS-JD-Y                 PIC S9(6) COMP VALUE 0.          00019100
019200     05  WS-JD-M                 PIC S9(4) COMP VALUE 0.          00019200
019300     05  FILLER                  PIC X(04) VALUE SPACES.          00019300
019400                                                                  00019400
019500 01  WS-SEARCH-FIELDS.                                            00019500
019600     05  WS-BS-LOW               PIC S9(7) COMP VALUE 0.          00019600
019700     05  WS-BS-HIGH              PIC S9(7) COMP VALUE 0.          00019700
019800     05  WS-BS-MID               PIC S9(7) COMP VALUE 0.          00019800
019900     05  WS-TODAY-JDN            PIC S9(9) COMP VALUE 0.          00019900
020000     05  WS-BEGIN-JDN            PIC S9(9) COMP VALUE 0.          00020000
020100     05  WS-END-JDN              PIC S9(9) COMP VALUE 0.          00020100
020200     05  WS-ORDSTAT-FOUND-SW     PIC X(1)  VALUE 'N'.             00020200
020300         88  ORDSTAT-FOUND       VALUE 'Y'.                       00020300
020400     05  FILLER                  PIC X(04) VALUE SPACES.          00020400
020500                                                                  00020500
020600 01  REPORT-TOTALS.                                               00020600
020700     05  TOTAL-TURNOVER          PIC S9(9)V99 COMP-3 VALUE 0.     00020700
020800     05  TOTAL-ORDERS            PIC S9(7) COMP VALUE +0.         00020800
020900     05  TOTAL-VALID-ORDERS      PIC S9(7) COMP VALUE +0.         00020900
021000     05  FILLER                  PIC X(08) VALUE SPACES.          00021000
021100                                                                  00021100
021200 01  RPT-HEADER1.                                                 00021200
021300     05  FILLER                  PIC X(40)                        00021300
021400         VALUE 'DAILY OPERATIONS STATISTICS    DATE: '.           00021400
021500     05  RPT-MM                  PIC 99.                          00021500
021600     05  FILLER                  PIC X     VALUE '/'.             00021600
021700     05  RPT-DD                  PIC 99.                          00021700
021800     05  FILLER                  PIC X     VALUE '/'.             00021800
021900     05  RPT-YY                  PIC 99.                          00021900
022000     05  FILLER                  PIC X(57) VALUE SPACES.          00022000
022100 01  RPT-RANGE-LINE.                                              00022100
022200     05  FILLER PIC X(18) VALUE 'Range requested: '.              00022200
022300     05  RPT-BEGIN-DATE          PIC 9(8).                        00022300
022400     05  FILLER PIC X(4) VALUE ' to '.                            00022400
022500     05  RPT-END-DATE            PIC 9(8).                        00022500
022600     05  FILLER PIC X(94) VALUE SPACES.                           00022600
022700 01  RPT-DAY-HDR1.                                                00022700
022800     05  FILLER PIC X(66) VALUE                                   00022800
022900         'DATE          TURNOVER TOTAL USERS NEW USERS'.          00022900
023000     05  FILLER PIC X(10) VALUE ' ORDERS'.                        00023000
023100     05  FILLER PIC X(56) VALUE SPACES.                           00023100
023200 01  RPT-DAY-DETAIL.                                              00023200
023300     05  RPT-DAY-CCYY            PIC 9(4).                        00023300
023400     05  FILLER                  PIC X     VALUE '-'.             00023400
023500     05  RPT-DAY-MM              PIC 9(2).                        00023500
023600     05  FILLER                  PIC X     VALUE '-'.             00023600
023700     05  RPT-DAY-DD              PIC 9(2).                        00023700
023800     05  FILLER                  PIC X(2) VALUE SPACES.           00023800
023900     05  RPT-DAY-TURNOVER        PIC ZZ,ZZZ,ZZ9.99.               00023900
024000     05  FILLER                  PIC X(2) VALUE SPACES.           00024000
024100     05  RPT-DAY-TOTAL-USERS     PIC ZZZZ9.                       00024100
024200     05  FILLER                  PIC X(2) VALUE SPACES.           00024200
024300     05  RPT-DAY-NEW-USERS       PIC ZZZZ9.                       00024300
024400     05  FILLER                  PIC X(2) VALUE SPACES.           00024400
024500     05  RPT-DAY-ORDERS          PIC ZZZZ9.                       00024500
024600     05  FILLER                  PIC X(2) VALUE SPACES.           00024600
024700     05  RPT-DAY-VALID           PIC ZZZZ9.                       00024700
024800     05  FILLER                  PIC X(79) VALUE SPACES.          00024800
024900 01  RPT-TOTALS-HDR1.                                             00024900
025000     05  FILLER PIC X(19) VALUE 'Range totals:      '.            00025000
025100     05  FILLER PIC X(113) VALUE SPACES.                          00025100
025200 01  RPT-TOTALS-LINE.                                             00025200
025300     05  FILLER PIC X(19) VALUE 'Turnover          '.             00025300
025400     05  RPT-TOT-TURNOVER        PIC ZZ,ZZZ,ZZ9.99.               00025400
025500     05  FILLER PIC X(3) VALUE SPACES.                            00025500
025600     05  FILLER PIC X(8) VALUE 'Orders  '.                        00025600
025700     05  RPT-TOT-ORDERS          PIC ZZZ,ZZ9.                     00025700
025800     05  FILLER PIC X(3) VALUE SPACES.                            00025800
025900     05  FILLER PIC X(14) VALUE 'Valid orders  '.                 00025900
026000     05  RPT-TOT-VALID           PIC ZZZ,ZZ9.                     00026000
026100     05  FILLER PIC X(3) VALUE SPACES.                            00026100
026200     05  FILLER PIC X(17) VALUE 'Completion rate '.               00026200
026300     05  RPT-COMPLETION-RATE     PIC 9.9999.                      00026300
026400     05  FILLER PIC X(50) VALUE SPACES.                           00026400
026500 01  RPT-TOP10-HDR1.                                              00026500
026600     05  FILLER PIC X(40) VALUE 'Top 10 items by quantity sold:'. 00026600
026700     05  FILLER PIC X(92) VALUE SPACES.                           00026700
026800 01  RPT-TOP10-DETAIL.                                            00026800
026900     05  RPT-T10-RANK            PIC Z9.                          00026900
027000     05  FILLER                  PIC X(2) VALUE SPACES.           00027000
027100     05  RPT-T10-NAME            PIC X(30).                       00027100
027200     05  FILLER                  PIC X(3) VALUE SPACES.           00027200
027300     05  RPT-T10-QTY             PIC ZZZ,ZZ9.                     00027300
027400     05  FILLER                  PIC X(92) VALUE SPACES.          00027400
027500                                                                  00027500
027600 LINKAGE SECTION.                                                 00027600
027700                                                                  00027700
027800****************************************************************  00027800
027900 PROCEDURE DIVISION.                                              00027900
028000****************************************************************  00028000
028100                                                                  00028100
028200 000-MAIN.                                                        00028200
028300     ACCEPT CURRENT-DATE FROM DATE.                               00028300
028400     ACCEPT CURRENT-TIME FROM TIME.                               00028400
028500     DISPLAY 'RPTSTA01 STARTED DATE = ' CURRENT-MONTH '/'         00028500
028600            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00028600
028700                                                                  00028700
028800     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00028800
028900     PERFORM 730-READ-PARM-RECORD THRU 730-EXIT.                  00028900
029000                                                                  00029000
029100     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00029100
029200     PERFORM 1000-BUILD-DAY-LIST THRU 1000-EXIT.                  00029200
029300     PERFORM 2000-SCAN-ORDERS THRU 2000-EXIT.                     00029300
029400     PERFORM 3000-SCAN-USERS THRU 3000-EXIT.                      00029400
029500     PERFORM 4000-SCAN-DETAILS THRU 4000-EXIT.                    00029500
029600                                                                  00029600
029700     PERFORM 5100-PRINT-DAY-LIST THRU 5100-EXIT.                  00029700
029800     PERFORM 5200-PRINT-RANGE-TOTALS THRU 5200-EXIT.              00029800
029900     PERFORM 5300-PRINT-TOP10 THRU 5300-EXIT.                     00029900
030000                                                                  00030000
030100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00030100
030200     GOBACK.                                                      00030200
030300                                                                  00030300
030400*--------------------------------------------------------------   00030400
030500*    1000-BUILD-DAY-LIST - ONE ENTRY PER CALENDAR DAY FROM        00030500
030600*    PRM-BEGIN-DATE TO PRM-END-DATE, INCLUSIVE, DERIVED BY        00030600
030700*    WALKING JULIAN DAY NUMBERS SO MONTH/YEAR BOUNDARIES ARE      00030700
030800*    HANDLED WITHOUT A CALENDAR TABLE.                            00030800
030900*--------------------------------------------------------------   00030900
031000 1000-BUILD-DAY-LIST.                                             00031000
031100     MOVE PRM-BEGIN-DATE TO WS-CALC-DATE.                         00031100
031200     PERFORM 950-CALC-JDN THRU 950-EXIT.                          00031200
031300     MOVE WS-CALC-JDN TO WS-BEGIN-JDN.                            00031300
031400                                                                  00031400
031500     MOVE PRM-END-DATE TO WS-CALC-DATE.                           00031500
031600     PERFORM 950-CALC-JDN THRU 950-EXIT.                          00031600
031700     MOVE WS-CALC-JDN TO WS-END-JDN.                              00031700
031800                                                                  00031800
031900     MOVE WS-BEGIN-JDN TO WS-TODAY-JDN.                           00031900
032000     PERFORM 1010-ADD-ONE-DAY THRU 1010-EXIT                      00032000
032100             VARYING WS-TODAY-JDN FROM WS-BEGIN-JDN BY 1          00032100
032200             UNTIL WS-TODAY-JDN > WS-END-JDN.                     00032200
032300 1000-EXIT.                                                       00032300
032400     EXIT.                                                        00032400
032500                                                                  00032500
032600 1010-ADD-ONE-DAY.                                                00032600
032700     ADD 1 TO WS-DAY-COUNT.                                       00032700
032800     PERFORM 960-JDN-TO-DATE THRU 960-EXIT.                       00032800
032900     MOVE WS-CALC-DATE TO TBL-DAY-DATE(WS-DAY-COUNT).             00032900
033000     MOVE 0 TO TBL-DAY-TURNOVER(WS-DAY-COUNT).                    00033000
033100     MOVE 0 TO TBL-DAY-TOTAL-USERS(WS-DAY-COUNT).                 00033100
033200     MOVE 0 TO TBL-DAY-NEW-USERS(WS-DAY-COUNT).                   00033200
033300     MOVE 0 TO TBL-DAY-ORDER-CT(WS-DAY-COUNT).                    00033300
033400     MOVE 0 TO TBL-DAY-VALID-CT(WS-DAY-COUNT).                    00033400
033500 1010-EXIT.                                                       00033500
033600     EXIT.                                                        00033600
033700                                                                  00033700
033800*--------------------------------------------------------------   00033800
033900*    2000-SCAN-ORDERS - ONE PASS OVER THE ORDER MASTER.           00033900
034000*    EACH IN-RANGE ORDER IS CHARGED TO ITS DAY-LIST ENTRY AND     00034000
034100*    RECORDED IN WS-ORDSTAT-TABLE FOR THE LATER DETAIL SCAN.      00034100
034200*--------------------------------------------------------------   00034200
034300 2000-SCAN-ORDERS.                                                00034300
034400     SET WS-DAY-IX TO 1.                                          00034400
034500     PERFORM 720-READ-ORDER THRU 720-EXIT.                        00034500
034600     PERFORM 2100-PROCESS-ONE-ORDER THRU 2100-EXIT                00034600
034700             UNTIL ORD-EOF.                                       00034700
034800 2000-EXIT.                                                       00034800
034900     EXIT.                                                        00034900
035000                                                                  00035000
035100 2100-PROCESS-ONE-ORDER.                                          00035100
035200     IF ORD-ORDER-DATE >= PRM-BEGIN-DATE AND                      00035200
035300        ORD-ORDER-DATE <= PRM-END-DATE                            00035300
035400         ADD 1 TO TOTAL-ORDERS                                    00035400
035500         PERFORM 2200-FIND-DAY-LINE THRU 2200-EXIT                00035500
035600         ADD 1 TO TBL-DAY-ORDER-CT(WS-DAY-IX)                     00035600
035700         IF ORD-COMPLETED                                         00035700
035800             ADD 1 TO TOTAL-VALID-ORDERS                          00035800
035900             ADD 1 TO TBL-DAY-VALID-CT(WS-DAY-IX)                 00035900
036000             ADD ORD-AMOUNT TO TOTAL-TURNOVER                     00036000
036100             ADD ORD-AMOUNT TO TBL-DAY-TURNOVER(WS-DAY-IX)        00036100
036200         END-IF                                                   00036200
036300         PERFORM 2300-RECORD-ORDER-STATUS THRU 2300-EXIT          00036300
036400     END-IF.                                                      00036400
036500                                                                  00036500
036600     PERFORM 720-READ-ORDER THRU 720-EXIT.                        00036600
036700 2100-EXIT.                                                       00036700
036800     EXIT.                                                        00036800
036900                                                                  00036900
037000*--------------------------------------------------------------   00037000
037100*    2200-FIND-DAY-LINE - ORD-ID IS ASSIGNED SEQUENTIALLY AT      00037100
037200*    ORDER TIME, SO THE ASCENDING-ORD-ID MASTER IS ALSO IN        00037200
037300*    ASCENDING ORDER-TIME SEQUENCE.  WS-DAY-IX THEREFORE ONLY     00037300
037400*    EVER MOVES FORWARD ACROSS THE WHOLE SCAN - NO SEARCH IS      00037400
037500*    NEEDED, JUST A POSITIONING ADVANCE PER CHANGE OF DAY.        00037500
037600*--------------------------------------------------------------   00037600
037700 2200-FIND-DAY-LINE.                                              00037700
037800     PERFORM 2210-ADVANCE-DAY-IX THRU 2210-EXIT                   00037800
037900             UNTIL TBL-DAY-DATE(WS-DAY-IX) >= ORD-ORDER-DATE.     00037900
038000 2200-EXIT.                                                       00038000
038100     EXIT.                                                        00038100
038200                                                                  00038200
038300 2210-ADVANCE-DAY-IX.                                             00038300
038400     SET WS-DAY-IX UP BY 1.                                       00038400
038500 2210-EXIT.                                                       00038500
038600     EXIT.                                                        00038600
038700                                                                  00038700
038800*--------------------------------------------------------------   00038800
038900 2300-RECORD-ORDER-STATUS.                                        00038900
039000     ADD 1 TO WS-ORDSTAT-COUNT.                                   00039000
039100     MOVE ORD-ID TO TBL-ORDSTAT-ID(WS-ORDSTAT-COUNT).             00039100
039200     IF ORD-COMPLETED                                             00039200
039300         SET TBL-ORDSTAT-COMPLETED TO TRUE                        00039300
039400     ELSE                                                         00039400
039500         MOVE 'N' TO TBL-ORDSTAT-COMPL-SW(WS-ORDSTAT-COUNT)       00039500
039600     END-IF.                                                      00039600
039700 2300-EXIT.                                                       00039700
039800     EXIT.                                                        00039800
039900                                                                  00039900
040000*--------------------------------------------------------------   00040000
040100*    3000-SCAN-USERS - MERGES THE ASCENDING-BY-REGISTRATION       00040100
040200*    USER MASTER AGAINST THE DAY LIST.  TOTAL-USERS(D) IS         00040200
040300*    CUMULATIVE FROM THE START OF THE USER FILE, NOT JUST THE     00040300
040400*    REQUESTED RANGE, SO WS-CUM-USER-COUNT IS NEVER RESET.        00040400
040500*--------------------------------------------------------------   00040500
040600 3000-SCAN-USERS.                                                 00040600
040700     PERFORM 722-READ-USER THRU 722-EXIT.                         00040700
040800     PERFORM 3100-PROCESS-ONE-DAY THRU 3100-EXIT                  00040800
040900             VARYING WS-DAY-IX FROM 1 BY 1                        00040900
041000             UNTIL WS-DAY-IX > WS-DAY-COUNT.                      00041000
041100 3000-EXIT.                                                       00041100
041200     EXIT.                                                        00041200
041300                                                                  00041300
041400 3100-PROCESS-ONE-DAY.                                            00041400
041500     PERFORM 3110-ABSORB-ONE-USER THRU 3110-EXIT                  00041500
041600             UNTIL USR-EOF                                        00041600
041700                OR USR-CREATE-DATE > TBL-DAY-DATE(WS-DAY-IX).     00041700
041800     MOVE WS-CUM-USER-COUNT TO TBL-DAY-TOTAL-USERS(WS-DAY-IX).    00041800
041900 3100-EXIT.                                                       00041900
042000     EXIT.                                                        00042000
042100                                                                  00042100
042200 3110-ABSORB-ONE-USER.                                            00042200
042300     ADD 1 TO WS-CUM-USER-COUNT.                                  00042300
042400     IF USR-CREATE-DATE = TBL-DAY-DATE(WS-DAY-IX)                 00042400
042500         ADD 1 TO TBL-DAY-NEW-USERS(WS-DAY-IX)                    00042500
042600     END-IF.                                                      00042600
042700     PERFORM 722-READ-USER THRU 722-EXIT.                         00042700
042800 3110-EXIT.                                                       00042800
042900     EXIT.                                                        00042900
043000                                                                  00043000
043100*--------------------------------------------------------------   00043100
043200*    4000-SCAN-DETAILS - ONE PASS OVER THE ORDER-DETAIL FILE.     00043200
043300*    EACH LINE'S OWNING ORDER IS LOOKED UP IN WS-ORDSTAT-TABLE    00043300
043400*    BY BINARY SEARCH; ONLY LINES BELONGING TO A COMPLETED        00043400
043500*    ORDER FEED THE TOP-10 TABLE.                                 00043500
043600*--------------------------------------------------------------   00043600
043700 4000-SCAN-DETAILS.                                               00043700
043800     PERFORM 725-READ-DETAIL THRU 725-EXIT.                       00043800
043900     PERFORM 4100-PROCESS-ONE-DETAIL THRU 4100-EXIT               00043900
044000             UNTIL WS-ORDDTL-STATUS = '10'.                       00044000
044100 4000-EXIT.                                                       00044100
044200     EXIT.                                                        00044200
044300                                                                  00044300
044400 4100-PROCESS-ONE-DETAIL.                                         00044400
044500     PERFORM 4200-FIND-ORDER-STATUS THRU 4200-EXIT.               00044500
044600     IF ORDSTAT-FOUND AND TBL-ORDSTAT-COMPLETED(WS-BS-MID)        00044600
044700         PERFORM 4300-INSERT-TOP10 THRU 4300-EXIT                 00044700
044800     END-IF.                                                      00044800
044900     PERFORM 725-READ-DETAIL THRU 725-EXIT.                       00044900
045000 4100-EXIT.                                                       00045000
045100     EXIT.                                                        00045100
045200                                                                  00045200
045300*--------------------------------------------------------------   00045300
045400*    4200-FIND-ORDER-STATUS - BINARY SEARCH THE ASCENDING-BY-     00045400
045500*    ORD-ID WS-ORDSTAT-TABLE.  RESULT SLOT IS WS-BS-MID WHEN      00045500
045600*    ORDSTAT-FOUND.                                               00045600
045700*--------------------------------------------------------------   00045700
045800 4200-FIND-ORDER-STATUS.                                          00045800
045900     MOVE 'N' TO WS-ORDSTAT-FOUND-SW.                             00045900
046000     MOVE 1 TO WS-BS-LOW.                                         00046000
046100     MOVE WS-ORDSTAT-COUNT TO WS-BS-HIGH.                         00046100
046200     PERFORM 4210-BISECT-ORDSTAT THRU 4210-EXIT                   00046200
046300             UNTIL WS-BS-LOW > WS-BS-HIGH                         00046300
046400                OR ORDSTAT-FOUND.                                 00046400
046500 4200-EXIT.                                                       00046500
046600     EXIT.                                                        00046600
046700                                                                  00046700
046800 4210-BISECT-ORDSTAT.                                             00046800
046900     COMPUTE WS-BS-MID = (WS-BS-LOW + WS-BS-HIGH) / 2.            00046900
047000     IF DET-ORDER-ID = TBL-ORDSTAT-ID(WS-BS-MID)                  00047000
047100         SET ORDSTAT-FOUND TO TRUE                                00047100
047200     ELSE                                                         00047200
047300         IF DET-ORDER-ID < TBL-ORDSTAT-ID(WS-BS-MID)              00047300
047400             COMPUTE WS-BS-HIGH = WS-BS-MID - 1                   00047400
047500         ELSE                                                     00047500
047600             COMPUTE WS-BS-LOW = WS-BS-MID + 1                    00047600
047700         END-IF                                                   00047700
047800     END-IF.                                                      00047800
047900 4210-EXIT.                                                       00047900
048000     EXIT.                                                        00048000
048100                                                                  00048100
048200*--------------------------------------------------------------   00048200
048300*    4300-INSERT-TOP10 - A LINEAR SCAN IS USED RATHER THAN A      00048300
048400*    SORT STEP SINCE THE TABLE IS HELD TO 10 SLOTS; THE           00048400
048500*    SLOWEST SLOT IS DROPPED ONCE THE TABLE IS FULL.              00048500
048600*--------------------------------------------------------------   00048600
048700 4300-INSERT-TOP10.                                               00048700
048800     MOVE 0 TO WS-BS-MID.                                         00048800
048900     PERFORM 4310-FIND-ITEM-SLOT THRU 4310-EXIT                   00048900
049000             VARYING WS-TOP10-IX FROM 1 BY 1                      00049000
049100             UNTIL WS-TOP10-IX > WS-TOP10-COUNT                   00049100
049200                OR WS-BS-MID NOT = 0.                             00049200
049300                                                                  00049300
049400     IF WS-BS-MID NOT = 0                                         00049400
049500         ADD DET-NUMBER TO TBL-T10-QTY(WS-BS-MID)                 00049500
049600     ELSE                                                         00049600
049700         IF WS-TOP10-COUNT < 10                                   00049700
049800             ADD 1 TO WS-TOP10-COUNT                              00049800
049900             MOVE DET-ITEM-NAME TO TBL-T10-NAME(WS-TOP10-COUNT)   00049900
050000             MOVE DET-NUMBER    TO TBL-T10-QTY(WS-TOP10-COUNT)    00050000
050100         ELSE                                                     00050100
050200             PERFORM 4320-REPLACE-LOWEST THRU 4320-EXIT           00050200
050300         END-IF                                                   00050300
050400     END-IF.                                                      00050400
050500                                                                  00050500
050600     PERFORM 4330-RESORT-TOP10 THRU 4330-EXIT.                    00050600
050700 4300-EXIT.                                                       00050700
050800     EXIT.                                                        00050800
050900                                                                  00050900
051000 4310-FIND-ITEM-SLOT.                                             00051000
051100     IF TBL-T10-NAME(WS-TOP10-IX) = DET-ITEM-NAME                 00051100
051200         MOVE WS-TOP10-IX TO WS-BS-MID                            00051200
051300     END-IF.                                                      00051300
051400 4310-EXIT.                                                       00051400
051500     EXIT.                                                        00051500
051600                                                                  00051600
051700 4320-REPLACE-LOWEST.                                             00051700
051800     IF DET-NUMBER > TBL-T10-QTY(10)                              00051800
051900         MOVE DET-ITEM-NAME TO TBL-T10-NAME(10)                   00051900
052000         MOVE DET-NUMBER    TO TBL-T10-QTY(10)                    00052000
052100     END-IF.                                                      00052100
052200 4320-EXIT.                                                       00052200
052300     EXIT.                                                        00052300
052400                                                                  00052400
052500 4330-RESORT-TOP10.                                               00052500
052600     PERFORM 4340-BUBBLE-ONE-PASS THRU 4340-EXIT                  00052600
052700             VARYING WS-TOP10-IX FROM WS-TOP10-COUNT BY -1        00052700
052800             UNTIL WS-TOP10-IX < 2.                               00052800
052900 4330-EXIT.                                                       00052900
053000     EXIT.                                                        00053000
053100                                                                  00053100
053200 4340-BUBBLE-ONE-PASS.                                            00053200
053300     IF TBL-T10-QTY(WS-TOP10-IX) > TBL-T10-QTY(WS-TOP10-IX - 1)   00053300
053400         MOVE TBL-T10-ENTRY(WS-TOP10-IX)   TO WS-TOP10-HOLD       00053400
053500         MOVE TBL-T10-ENTRY(WS-TOP10-IX - 1)                      00053500
053600                             TO TBL-T10-ENTRY(WS-TOP10-IX)        00053600
053700         MOVE WS-TOP10-HOLD TO TBL-T10-ENTRY(WS-TOP10-IX - 1)     00053700
053800     END-IF.                                                      00053800
053900 4340-EXIT.                                                       00053900
054000     EXIT.                                                        00054000
054100                                                                  00054100
054200*--------------------------------------------------------------   00054200
054300*    950/960 - JULIAN DAY NUMBER CONVERSION (FLIEGEL & VAN        00054300
054400*    FLANDERN).  950 CONVERTS CCYYMMDD TO A JDN; 960 IS THE       00054400
054500*    INVERSE, USED WHEN WALKING THE DAY LIST FORWARD.             00054500
054600*--------------------------------------------------------------   00054600
054700 950-CALC-JDN.                                                    00054700
054800     COMPUTE WS-JD-A = (14 - WS-CALC-MM) / 12.                    00054800
054900     COMPUTE WS-JD-Y = WS-CALC-CCYY + 4800 - WS-JD-A.             00054900
055000     COMPUTE WS-JD-M = WS-CALC-MM + (12 * WS-JD-A) - 3.           00055000
055100     COMPUTE WS-CALC-JDN =                                        00055100
055200             WS-CALC-DD                                           00055200
055300             + (((153 * WS-JD-M) + 2) / 5)                        00055300
055400             + (365 * WS-JD-Y)                                    00055400
055500             + (WS-JD-Y / 4)                                      00055500
055600             - (WS-JD-Y / 100)                                    00055600
055700             + (WS-JD-Y / 400)                                    00055700
055800             - 32045.                                             00055800
055900 950-EXIT.                                                        00055900
056000     EXIT.                                                        00056000
056100                                                                  00056100
056200 960-JDN-TO-DATE.                                                 00056200
056300     COMPUTE WS-JD-A = WS-TODAY-JDN + 32044.                      00056300
056400     COMPUTE WS-JD-Y = ((4 * WS-JD-A) + 3) / 146097.              00056400
056500     COMPUTE WS-JD-M = WS-JD-A - ((146097 * WS-JD-Y) / 4).        00056500
056600     COMPUTE WS-JD-A = ((4 * WS-JD-M) + 3) / 1461.                00056600
056700     COMPUTE WS-JD-Y = WS-JD-M - ((1461 * WS-JD-A) / 4).          00056700
056800     COMPUTE WS-JD-M = ((5 * WS-JD-Y) + 2) / 153.                 00056800
056900     COMPUTE WS-CALC-DD = WS-JD-Y - (((153 * WS-JD-M) + 2) / 5)   00056900
057000             + 1.                                                 00057000
057100     COMPUTE WS-CALC-MM = WS-JD-M + 3 - (12 * (WS-JD-M / 10)).    00057100
057200     COMPUTE WS-CALC-CCYY = (100 * WS-JD-A) + WS-JD-Y - 4800      00057200
057300             + (WS-JD-M / 10).                                    00057300
057400 960-EXIT.                                                        00057400
057500     EXIT.                                                        00057500
057600                                                                  00057600
057700*--------------------------------------------------------------   00057700
057800 700-OPEN-FILES.                                                  00057800
057900     OPEN INPUT  ORDER-FILE                                       00057900
058000                 ORDER-DETAIL-FILE                                00058000
058100                 USER-FILE                                        00058100
058200                 PARM-FILE                                        00058200
058300          OUTPUT REPORT-FILE.                                     00058300
058400     IF WS-ORDER-STATUS NOT = '00'                                00058400
058500         DISPLAY 'RPTSTA01 - ERROR OPENING ORDER-FILE '           00058500
058600                 WS-ORDER-STATUS                                  00058600
058700         MOVE 16 TO RETURN-CODE                                   00058700
058800         SET ORD-EOF TO TRUE                                      00058800
058900     END-IF.                                                      00058900
059000 700-EXIT.                                                        00059000
059100     EXIT.                                                        00059100
059200                                                                  00059200
059300 720-READ-ORDER.                                                  00059300
059400     READ ORDER-FILE                                              00059400
059500         AT END                                                   00059500
059600             SET ORD-EOF TO TRUE.                                 00059600
059700 720-EXIT.                                                        00059700
059800     EXIT.                                                        00059800
059900                                                                  00059900
060000 722-READ-USER.                                                   00060000
060100     READ USER-FILE                                               00060100
060200         AT END                                                   00060200
060300             SET USR-EOF TO TRUE.                                 00060300
060400 722-EXIT.                                                        00060400
060500     EXIT.                                                        00060500
060600                                                                  00060600
060700 725-READ-DETAIL.                                                 00060700
060800     READ ORDER-DETAIL-FILE.                                      00060800
060900 725-EXIT.                                                        00060900
061000     EXIT.                                                        00061000
061100                                                                  00061100
061200 730-READ-PARM-RECORD.                                            00061200
061300     READ PARM-FILE                                               00061300
061400         AT END                                                   00061400
061500             DISPLAY 'RPTSTA01 - MISSING RUN-PARAMETER CARD'      00061500
061600             MOVE 16 TO RETURN-CODE                               00061600
061700             SET ORD-EOF TO TRUE                                  00061700
061800             SET USR-EOF TO TRUE.                                 00061800
061900 730-EXIT.                                                        00061900
062000     EXIT.                                                        00062000
062100                                                                  00062100
062200 790-CLOSE-FILES.                                                 00062200
062300     CLOSE ORDER-FILE                                             00062300
062400           ORDER-DETAIL-FILE                                      00062400
062500           USER-FILE                                              00062500
062600           PARM-FILE                                              00062600
062700           REPORT-FILE.                                           00062700
062800 790-EXIT.                                                        00062800
062900     EXIT.                                                        00062900
063000                                                                  00063000
063100 800-INIT-REPORT.                                                 00063100
063200     MOVE CURRENT-YEAR  TO RPT-YY.                                00063200
063300     MOVE CURRENT-MONTH TO RPT-MM.                                00063300
063400     MOVE CURRENT-DAY   TO RPT-DD.                                00063400
063500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00063500
063600     MOVE PRM-BEGIN-DATE TO RPT-BEGIN-DATE.                       00063600
063700     MOVE PRM-END-DATE   TO RPT-END-DATE.                         00063700
063800     WRITE REPORT-RECORD FROM RPT-RANGE-LINE AFTER 2.             00063800
063900     MOVE 4 TO WS-PRINT-LINE-CT.                                  00063900
064000 800-EXIT.                                                        00064000
064100     EXIT.                                                        00064100
064200                                                                  00064200
064300*--------------------------------------------------------------   00064300
064400 5100-PRINT-DAY-LIST.                                             00064400
064500     WRITE REPORT-RECORD FROM RPT-DAY-HDR1 AFTER 2.               00064500
064600     ADD 2 TO WS-PRINT-LINE-CT.                                   00064600
064700     PERFORM 5110-PRINT-ONE-DAY THRU 5110-EXIT                    00064700
064800             VARYING WS-DAY-IX FROM 1 BY 1                        00064800
064900             UNTIL WS-DAY-IX > WS-DAY-COUNT.                      00064900
065000 5100-EXIT.                                                       00065000
065100     EXIT.                                                        00065100
065200                                                                  00065200
065300 5110-PRINT-ONE-DAY.                                              00065300
065400     IF WS-PRINT-LINE-CT > 60                                     00065400
065500         WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE          00065500
065600         MOVE 1 TO WS-PRINT-LINE-CT                               00065600
065700     END-IF.                                                      00065700
065800     MOVE TBL-DAY-DATE(WS-DAY-IX) TO WS-CALC-DATE.                00065800
065900     MOVE WS-CALC-CCYY               TO RPT-DAY-CCYY.             00065900
066000     MOVE WS-CALC-MM                  TO RPT-DAY-MM.              00066000
066100     MOVE WS-CALC-DD                   TO RPT-DAY-DD.             00066100
066200     MOVE TBL-DAY-TURNOVER(WS-DAY-IX)    TO RPT-DAY-TURNOVER.     00066200
066300     MOVE TBL-DAY-TOTAL-USERS(WS-DAY-IX) TO RPT-DAY-TOTAL-USERS.  00066300
066400     MOVE TBL-DAY-NEW-USERS(WS-DAY-IX)   TO RPT-DAY-NEW-USERS.    00066400
066500     MOVE TBL-DAY-ORDER-CT(WS-DAY-IX)     TO RPT-DAY-ORDERS.      00066500
066600     MOVE TBL-DAY-VALID-CT(WS-DAY-IX)       TO RPT-DAY-VALID.     00066600
066700     WRITE REPORT-RECORD FROM RPT-DAY-DETAIL AFTER 1.             00066700
066800     ADD 1 TO WS-PRINT-LINE-CT.                                   00066800
066900 5110-EXIT.                                                       00066900
067000     EXIT.                                                        00067000
067100                                                                  00067100
067200 5200-PRINT-RANGE-TOTALS.                                         00067200
067300     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR1 AFTER 2.            00067300
067400     MOVE TOTAL-TURNOVER     TO RPT-TOT-TURNOVER.                 00067400
067500     MOVE TOTAL-ORDERS       TO RPT-TOT-ORDERS.                   00067500
067600     MOVE TOTAL-VALID-ORDERS TO RPT-TOT-VALID.                    00067600
067700     IF TOTAL-ORDERS > 0                                          00067700
067800         COMPUTE RPT-COMPLETION-RATE ROUNDED =                    00067800
067900                 TOTAL-VALID-ORDERS / TOTAL-ORDERS                00067900
068000     ELSE                                                         00068000
068100         MOVE 0 TO RPT-COMPLETION-RATE                            00068100
068200     END-IF.                                                      00068200
068300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.            00068300
068400     ADD 3 TO WS-PRINT-LINE-CT.                                   00068400
068500 5200-EXIT.                                                       00068500
068600     EXIT.                                                        00068600
068700                                                                  00068700
068800 5300-PRINT-TOP10.                                                00068800
068900     WRITE REPORT-RECORD FROM RPT-TOP10-HDR1 AFTER 2.             00068900
069000     ADD 2 TO WS-PRINT-LINE-CT.                                   00069000
069100     PERFORM 5310-PRINT-ONE-ITEM THRU 5310-EXIT                   00069100
069200             VARYING WS-TOP10-IX FROM 1 BY 1                      00069200
069300             UNTIL WS-TOP10-IX > WS-TOP10-COUNT.                  00069300
069400 5300-EXIT.                                                       00069400
069500     EXIT.                                                        00069500
069600                                                                  00069600
069700 5310-PRINT-ONE-ITEM.                                             00069700
069800     MOVE WS-TOP10-IX                TO RPT-T10-RANK.             00069800
069900     MOVE TBL-T10-NAME(WS-TOP10-IX)  TO RPT-T10-NAME.             00069900
070000     MOVE TBL-T10-QTY(WS-TOP10-IX)   TO RPT-T10-QTY.              00070000
070100     WRITE REPORT-RECORD FROM RPT-TOP10-DETAIL AFTER 1.           00070100
070200     ADD 1 TO WS-PRINT-LINE-CT.                                   00070200
070300 5310-EXIT.                                                       00070300
070400     EXIT.                                                        00070400
