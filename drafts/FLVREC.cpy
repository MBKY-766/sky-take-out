      *----------------------------------------------------------
      *    FLVREC - DISH FLAVOR RECORD, GROUPED BY FLV-DISH-ID.
      *    WRITTEN BY CATMAINT ON DISH INSERT, DROPPED AS A
      *    GROUP ON DISH BATCH DELETE.
      *----------------------------------------------------------
       01  DISH-FLAVOR-RECORD.
           05  FLV-DISH-ID                 PIC 9(10).
           05  FLV-NAME                    PIC X(20).
           05  FLV-VALUE                   PIC X(40).
           05  FILLER                      PIC X(10).
