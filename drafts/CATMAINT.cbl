      ****************************************************************
      * LICENSED MATERIALS - PROPERTY OF THE TAKE-OUT OPERATIONS GROUP
      * ALL RIGHTS RESERVED
      ****************************************************************
      * PROGRAM:  CATMAINT
      *
      * AUTHOR :  K. Patel
      *
      * CATALOG MAINTENANCE RUN.  APPLIES DISH BATCH-DELETE,
      * DISH-WITH-FLAVORS INSERT AND SETMEAL-WITH-MEMBERS INSERT
      * REQUESTS FROM THE CATALOG-TRANSACTIONS FILE AGAINST THE
      * DISH/DISH-FLAVOR/SETMEAL/SETMEAL-DISH MASTERS.  ALL FOUR
      * MASTERS ARE LOADED ENTIRE INTO WORKING STORAGE, UPDATED IN
      * PLACE, AND REWRITTEN AT END-OF-RUN - THE SAME TECHNIQUE
      * CRTPOST USES FOR THE SHOPPING CART.
      *
      * A DISH-DELETE REQUEST IS VALIDATED AS ONE ALL-OR-NOTHING
      * BATCH: EVERY LISTED DISH MUST BE OFF SALE, AND NONE MAY
      * APPEAR ON A MEAL SET, OR THE WHOLE REQUEST IS REJECTED WITH
      * NO MASTER CHANGES.  EVERY INSERT IS AUDIT-STAMPED PER THE
      * STANDARD RULE (SEE 800-STAMP-INSERT).
      ****************************************************************
      * CHANGE LOG
      *   03/14/96  KP   ORIGINAL PROGRAM
      *   10/02/96  KP   SET-LINK CHECK ADDED TO DISH DELETE, AFTER
      *                  A DELETED DISH LEFT A DANGLING SETMEAL LINE
      *   06/19/98  RMT  AUDIT-STAMP FIELDS ADDED TO DISH/SETMEAL
      *                  MASTERS PER CORPORATE AUDIT REQUEST 98-114
      *   08/08/98  RMT  Y2K - AUDIT TIMESTAMPS CONFIRMED 14-DIGIT
      *                  CCYY, NO 2-DIGIT YEAR FIELDS IN THIS PGM
      *   02/11/02  DO   BINARY SEARCH REPLACES LINEAR DISH SCAN FOR
      *                  THE SETMEAL MEMBER PRICE/NAME COPY
      *   09/07/05  KP   RAISED FLAVOR AND SETMEAL-DISH TABLE LIMITS
      *   04/23/11  DO   DELETE VALIDATION ORDER CORRECTED - ON-SALE
      *                  CHECK MUST RUN BEFORE THE SET-LINK CHECK
      *   03/02/15  KP   AUDIT MOVES PULLED OUT OF 300/400 AND INTO
      *                  800-STAMP-INSERT ITSELF - CALLER NOW JUST
      *                  SETS THE TARGET SWITCH, ONE RULE ONE PLACE
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    CATMAINT.
       AUTHOR.        K. PATEL.
       INSTALLATION.  TAKE-OUT OPERATIONS GROUP.
       DATE-WRITTEN.  03/14/96.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ACTION-CLASS IS 'A' THRU 'Z'
           UPSI-0 ON STATUS IS CAT-DEBUG-TRACE
                  OFF STATUS IS CAT-NO-DEBUG-TRACE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT CATALOG-TRANSACTIONS ASSIGN TO CATTRAN
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-CATTRAN-STATUS.

           SELECT DISHES-IN         ASSIGN TO DISHFILE
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-DSHIN-STATUS.

           SELECT DISHES-OUT        ASSIGN TO DISHOUT
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-DSHOUT-STATUS.

           SELECT DISH-FLAVORS-IN   ASSIGN TO FLVFILE
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-FLVIN-STATUS.

           SELECT DISH-FLAVORS-OUT  ASSIGN TO FLVOUT
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-FLVOUT-STATUS.

           SELECT SETMEALS-IN       ASSIGN TO SETFILE
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-SETIN-STATUS.

           SELECT SETMEALS-OUT      ASSIGN TO SETOUT
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-SETOUT-STATUS.

           SELECT SETMEAL-DISHES-IN  ASSIGN TO SMDFILE
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-SMDIN-STATUS.

           SELECT SETMEAL-DISHES-OUT ASSIGN TO SMDOUT
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-SMDOUT-STATUS.

           SELECT REPORT-FILE       ASSIGN TO CATRPT
                  FILE STATUS IS WS-REPORT-STATUS.

      ****************************************************************
       DATA DIVISION.
       FILE SECTION.

       FD  CATALOG-TRANSACTIONS
           RECORDING MODE IS F.
       COPY CATTRN.

       FD  DISHES-IN
           RECORDING MODE IS F.
       COPY DSHREC.

       FD  DISHES-OUT
           RECORDING MODE IS F.
       01  DSH-OUT-RECORD              PIC X(139).

       FD  DISH-FLAVORS-IN
           RECORDING MODE IS F.
       COPY FLVREC.

       FD  DISH-FLAVORS-OUT
           RECORDING MODE IS F.
       01  FLV-OUT-RECORD              PIC X(80).

       FD  SETMEALS-IN
           RECORDING MODE IS F.
       COPY SETREC.

       FD  SETMEALS-OUT
           RECORDING MODE IS F.
       01  SET-OUT-RECORD              PIC X(138).

       FD  SETMEAL-DISHES-IN
           RECORDING MODE IS F.
       COPY SMDREC.

       FD  SETMEAL-DISHES-OUT
           RECORDING MODE IS F.
       01  SMD-OUT-RECORD               PIC X(64).

       FD  REPORT-FILE
           RECORDING MODE IS F.
       01  REPORT-RECORD                PIC X(132).

      ****************************************************************
       WORKING-STORAGE SECTION.
      ****************************************************************
       01  SYSTEM-DATE-AND-TIME.
           05  CURRENT-DATE.
               10  CURRENT-YEAR            PIC 9(2).
               10  CURRENT-MONTH           PIC 9(2).
               10  CURRENT-DAY             PIC 9(2).
           05  CURRENT-TIME.
               10  CURRENT-HOUR            PIC 9(2).
               10  CURRENT-MINUTE          PIC 9(2).
               10  CURRENT-SECOND          PIC 9(2).
               10  CURRENT-HNDSEC          PIC 9(2).
           05  FILLER                      PIC X(08).

       01  WS-FIELDS.
           05  WS-CATTRAN-STATUS       PIC X(2)  VALUE SPACES.
           05  WS-DSHIN-STATUS         PIC X(2)  VALUE SPACES.
           05  WS-DSHOUT-STATUS        PIC X(2)  VALUE SPACES.
           05  WS-FLVIN-STATUS         PIC X(2)  VALUE SPACES.
           05  WS-FLVOUT-STATUS        PIC X(2)  VALUE SPACES.
           05  WS-SETIN-STATUS         PIC X(2)  VALUE SPACES.
           05  WS-SETOUT-STATUS        PIC X(2)  VALUE SPACES.
           05  WS-SMDIN-STATUS         PIC X(2)  VALUE SPACES.
           05  WS-SMDOUT-STATUS        PIC X(2)  VALUE SPACES.
           05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
           05  WS-CAT-EOF-SW           PIC X     VALUE 'N'.
               88  CAT-EOF             VALUE 'Y'.
           05  WS-RUN-TIME             PIC 9(14) VALUE 0.
           05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
               10  WS-RUN-DATE-PART        PIC 9(08).
               10  WS-RUN-CLOCK-PART       PIC 9(06).
           05  WS-NEXT-DSH-ID          PIC 9(10) COMP VALUE 0.
           05  WS-NEXT-SET-ID          PIC 9(10) COMP VALUE 0.
           05  FILLER                  PIC X(08) VALUE SPACES.

      *--------------------------------------------------------------
      *    DISH TABLE - OLD MASTER LOADED ENTIRE, UPDATED IN PLACE,
      *    REWRITTEN AT END-OF-RUN.  STAYS ASCENDING BY DSH-ID SO
      *    THE BINARY SEARCH AT 600-FIND-DISH REMAINS VALID EVEN
      *    AFTER NEW ROWS ARE APPENDED (NEW KEYS ARE ALWAYS HIGHER
      *    THAN ANY KEY ALREADY ON FILE).
      *--------------------------------------------------------------
       01  WS-DISH-TABLE.
           05  WS-DISH-COUNT           PIC 9(5) COMP VALUE 0.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  WS-DISH-ENTRY OCCURS 1 TO 8000 TIMES
                       DEPENDING ON WS-DISH-COUNT
                       INDEXED BY WS-DSH-IX.
               10  TBL-DSH-ID          PIC 9(10).
               10  TBL-DSH-NAME        PIC X(30).
               10  TBL-DSH-PRICE       PIC S9(5)V99 COMP-3.
               10  TBL-DSH-STATUS      PIC 9(01).
                   88  TBL-DSH-ON-SALE VALUE 1.
               10  TBL-DSH-IMAGE       PIC X(40).
               10  TBL-DSH-AUD-CR-TIME PIC 9(14).
      *        BROKEN-OUT VIEW OF THE DISH'S CREATE TIMESTAMP -
      *        USED BY THE DEBUG TRACE WHEN UPSI-0 IS ON.
               10  TBL-DSH-CR-TM-PARTS REDEFINES
                                   TBL-DSH-AUD-CR-TIME.
                   15  TBL-DSH-CR-DATE PIC 9(08).
                   15  TBL-DSH-CR-CLOCK PIC 9(06).
               10  TBL-DSH-AUD-UP-TIME PIC 9(14).
               10  TBL-DSH-AUD-CR-USER PIC 9(10).
               10  TBL-DSH-AUD-UP-USER PIC 9(10).
               10  TBL-DSH-DELETE-SW   PIC X(01) VALUE 'N'.
                   88  TBL-DSH-DELETED VALUE 'Y'.

       01  WS-FLAVOR-TABLE.
           05  WS-FLAVOR-COUNT         PIC 9(5) COMP VALUE 0.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  WS-FLAVOR-ENTRY OCCURS 1 TO 20000 TIMES
                       DEPENDING ON WS-FLAVOR-COUNT
                       INDEXED BY WS-FLV-IX.
               10  TBL-FLV-DISH-ID     PIC 9(10).
               10  TBL-FLV-NAME        PIC X(20).
               10  TBL-FLV-VALUE       PIC X(40).
               10  TBL-FLV-DELETE-SW   PIC X(01) VALUE 'N'.
                   88  TBL-FLV-DELETED VALUE 'Y'.

       01  WS-SETMEAL-TABLE.
           05  WS-SETMEAL-COUNT        PIC 9(4) COMP VALUE 0.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  WS-SETMEAL-ENTRY OCCURS 1 TO 3000 TIMES
                       DEPENDING ON WS-SETMEAL-COUNT
                       INDEXED BY WS-SET-IX.
               10  TBL-SET-ID          PIC 9(10).
               10  TBL-SET-NAME        PIC X(30).
               10  TBL-SET-PRICE       PIC S9(5)V99 COMP-3.
               10  TBL-SET-IMAGE       PIC X(40).
               10  TBL-SET-AUD-CR-TIME PIC 9(14).
      *        BROKEN-OUT VIEW OF THE SETMEAL'S CREATE TIMESTAMP -
      *        USED BY THE DEBUG TRACE WHEN UPSI-0 IS ON.
               10  TBL-SET-CR-TM-PARTS REDEFINES
                                   TBL-SET-AUD-CR-TIME.
                   15  TBL-SET-CR-DATE PIC 9(08).
                   15  TBL-SET-CR-CLOCK PIC 9(06).
               10  TBL-SET-AUD-UP-TIME PIC 9(14).
               10  TBL-SET-AUD-CR-USER PIC 9(10).
               10  TBL-SET-AUD-UP-USER PIC 9(10).

       01  WS-SMD-TABLE.
           05  WS-SMD-COUNT            PIC 9(5) COMP VALUE 0.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  WS-SMD-ENTRY OCCURS 1 TO 20000 TIMES
                       DEPENDING ON WS-SMD-COUNT
                       INDEXED BY WS-SMD-IX.
               10  TBL-SMD-SETMEAL-ID  PIC 9(10).
               10  TBL-SMD-DISH-ID     PIC 9(10).
               10  TBL-SMD-NAME        PIC X(30).
               10  TBL-SMD-PRICE       PIC S9(5)V99 COMP-3.
               10  TBL-SMD-COPIES      PIC 9(03).

       01  WS-SEARCH-FIELDS.
           05  WS-SEARCH-DISH-ID       PIC 9(10) VALUE 0.
           05  WS-BS-LOW               PIC S9(5) COMP VALUE 0.
           05  WS-BS-HIGH              PIC S9(5) COMP VALUE 0.
           05  WS-BS-MID               PIC S9(5) COMP VALUE 0.
           05  WS-DEL-IX               PIC S9(3) COMP VALUE 0.
           05  WS-DISH-FOUND-SW        PIC X(01) VALUE 'N'.
               88  DISH-FOUND          VALUE 'Y'.
           05  WS-ONSALE-FAIL-SW       PIC X(01) VALUE 'N'.
               88  ONSALE-CHECK-FAILED VALUE 'Y'.
           05  WS-SETLINK-FAIL-SW      PIC X(01) VALUE 'N'.
               88  SETLINK-CHECK-FAILED VALUE 'Y'.
           05  WS-STAMP-TARGET-SW      PIC X(01) VALUE SPACE.
               88  STAMP-IS-DISH       VALUE 'D'.
               88  STAMP-IS-SETMEAL    VALUE 'S'.
           05  FILLER                  PIC X(08) VALUE SPACES.

       01  REPORT-TOTALS.
           05  NUM-REQUESTS-READ       PIC S9(7) COMP VALUE +0.
           05  NUM-DELETE-REQUESTS     PIC S9(7) COMP VALUE +0.
           05  NUM-DELETE-ACCEPTED     PIC S9(7) COMP VALUE +0.
           05  NUM-DELETE-REJECTED     PIC S9(7) COMP VALUE +0.
           05  NUM-DISHES-DELETED      PIC S9(7) COMP VALUE +0.
           05  NUM-FLAVORS-DELETED     PIC S9(7) COMP VALUE +0.
           05  NUM-DISH-INSERTS        PIC S9(7) COMP VALUE +0.
           05  NUM-FLAVOR-INSERTS      PIC S9(7) COMP VALUE +0.
           05  NUM-SETMEAL-INSERTS     PIC S9(7) COMP VALUE +0.
           05  NUM-SMD-INSERTS         PIC S9(7) COMP VALUE +0.
           05  FILLER                  PIC X(08) VALUE SPACES.

      *--------------------------------------------------------------
      *    PRINT LINES
      *--------------------------------------------------------------
       01  RPT-HEADER1.
           05  FILLER                  PIC X(40)
               VALUE 'CATALOG MAINTENANCE REPORT       DATE: '.
           05  RPT-MM                  PIC 99.
           05  FILLER                  PIC X     VALUE '/'.
           05  RPT-DD                  PIC 99.
           05  FILLER                  PIC X     VALUE '/'.
           05  RPT-YY                  PIC 99.
           05  FILLER                  PIC X(57) VALUE SPACES.
       01  RPT-STATS-HDR1.
           05  FILLER PIC X(28) VALUE 'Catalog maintenance totals:'.
           05  FILLER PIC X(104) VALUE SPACES.
       01  RPT-STATS-DETAIL.
           05  RPT-LABEL               PIC X(30).
           05  FILLER                  PIC X(4) VALUE SPACES.
           05  RPT-COUNT               PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                  PIC X(85) VALUE SPACES.

       LINKAGE SECTION.

      ****************************************************************
       PROCEDURE DIVISION.
      ****************************************************************

       000-MAIN.
           ACCEPT CURRENT-DATE FROM DATE.
           ACCEPT CURRENT-TIME FROM TIME.
           DISPLAY 'CATMAINT STARTED DATE = ' CURRENT-MONTH '/'
                  CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.

           PERFORM 700-OPEN-FILES THRU 700-EXIT.
           COMPUTE WS-RUN-TIME =
                   (20000000000000 +
                    (CURRENT-YEAR * 10000000000) +
                    (CURRENT-MONTH * 100000000) +
                    (CURRENT-DAY * 1000000) +
                    (CURRENT-HOUR * 10000) +
                    (CURRENT-MINUTE * 100) +
                    CURRENT-SECOND).
           IF CAT-DEBUG-TRACE
               DISPLAY 'CATMAINT TRACE - RUN STAMP DATE/CLOCK = '
                       WS-RUN-DATE-PART '/' WS-RUN-CLOCK-PART
           END-IF.
           PERFORM 040-INIT-REPORT THRU 040-EXIT.

           PERFORM 750-LOAD-DISH-TABLE THRU 750-EXIT.
           PERFORM 760-LOAD-FLAVOR-TABLE THRU 760-EXIT.
           PERFORM 770-LOAD-SETMEAL-TABLE THRU 770-EXIT.
           PERFORM 780-LOAD-SMD-TABLE THRU 780-EXIT.

           PERFORM 790-READ-REQUEST THRU 790-EXIT.
           PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
                   UNTIL CAT-EOF.

           PERFORM 795-WRITE-MASTERS THRU 795-EXIT.
           PERFORM 850-REPORT-STATS THRU 850-EXIT.
           PERFORM 796-CLOSE-FILES THRU 796-EXIT.

           GOBACK.

      *--------------------------------------------------------------
       100-PROCESS-REQUESTS.
           ADD 1 TO NUM-REQUESTS-READ.
           EVALUATE TRUE
               WHEN CAT-IS-DISH-DELETE
                   ADD 1 TO NUM-DELETE-REQUESTS
                   PERFORM 200-DO-DISH-DELETE THRU 200-EXIT
               WHEN CAT-IS-DISH-INSERT
                   PERFORM 300-DO-DISH-INSERT THRU 300-EXIT
               WHEN CAT-IS-SETMEAL-INSERT
                   PERFORM 400-DO-SETMEAL-INSERT THRU 400-EXIT
               WHEN OTHER
                   DISPLAY 'CATMAINT - UNKNOWN CATALOG ACTION: '
                           CAT-ACTION
           END-EVALUATE.
           PERFORM 790-READ-REQUEST THRU 790-EXIT.
       100-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    200 - DISH BATCH DELETE.  ALL-OR-NOTHING: 210 VALIDATES
      *    THE WHOLE LIST (ON-SALE CHECK FIRST, THEN SET-LINK
      *    CHECK) BEFORE 220 TOUCHES A SINGLE TABLE ENTRY.
      *--------------------------------------------------------------
       200-DO-DISH-DELETE.
           PERFORM 210-VALIDATE-DELETE-BATCH THRU 210-EXIT.
           IF ONSALE-CHECK-FAILED
               ADD 1 TO NUM-DELETE-REJECTED
               DISPLAY 'CATMAINT - DISH DELETE BATCH REJECTED, '
                       'DISH IS ON SALE, CANNOT DELETE'
           ELSE
               IF SETLINK-CHECK-FAILED
                   ADD 1 TO NUM-DELETE-REJECTED
                   DISPLAY 'CATMAINT - DISH DELETE BATCH REJECTED, '
                           'DISH IS LINKED TO A MEAL SET, CANNOT '
                           'DELETE'
               ELSE
                   ADD 1 TO NUM-DELETE-ACCEPTED
                   PERFORM 220-APPLY-DELETE-BATCH THRU 220-EXIT
               END-IF
           END-IF.
       200-EXIT.
           EXIT.

       210-VALIDATE-DELETE-BATCH.
           MOVE 'N' TO WS-ONSALE-FAIL-SW.
           MOVE 'N' TO WS-SETLINK-FAIL-SW.
           PERFORM 211-CHECK-ONE-ONSALE THRU 211-EXIT
                   VARYING WS-DEL-IX FROM 1 BY 1
                   UNTIL WS-DEL-IX > CAT-DEL-COUNT
                      OR ONSALE-CHECK-FAILED.
           IF NOT ONSALE-CHECK-FAILED
               PERFORM 215-CHECK-ONE-SETLINK THRU 215-EXIT
                       VARYING WS-DEL-IX FROM 1 BY 1
                       UNTIL WS-DEL-IX > CAT-DEL-COUNT
                          OR SETLINK-CHECK-FAILED
           END-IF.
       210-EXIT.
           EXIT.

       211-CHECK-ONE-ONSALE.
           MOVE CAT-DEL-DISH-ID(WS-DEL-IX) TO WS-SEARCH-DISH-ID.
           PERFORM 600-FIND-DISH THRU 600-EXIT.
           IF DISH-FOUND
               IF TBL-DSH-ON-SALE(WS-DSH-IX)
                   SET ONSALE-CHECK-FAILED TO TRUE
               END-IF
           END-IF.
       211-EXIT.
           EXIT.

       215-CHECK-ONE-SETLINK.
           MOVE CAT-DEL-DISH-ID(WS-DEL-IX) TO WS-SEARCH-DISH-ID.
           IF WS-SMD-COUNT > 0
               PERFORM 216-SCAN-SMD-FOR-DISH
                       VARYING WS-SMD-IX FROM 1 BY 1
                       UNTIL WS-SMD-IX > WS-SMD-COUNT
                          OR SETLINK-CHECK-FAILED
           END-IF.
       215-EXIT.
           EXIT.

       216-SCAN-SMD-FOR-DISH.
           IF TBL-SMD-DISH-ID(WS-SMD-IX) = WS-SEARCH-DISH-ID
               SET SETLINK-CHECK-FAILED TO TRUE
           END-IF.

      *--------------------------------------------------------------
       220-APPLY-DELETE-BATCH.
           PERFORM 225-MARK-ONE-DISH-DELETED THRU 225-EXIT
                   VARYING WS-DEL-IX FROM 1 BY 1
                   UNTIL WS-DEL-IX > CAT-DEL-COUNT.
       220-EXIT.
           EXIT.

       225-MARK-ONE-DISH-DELETED.
           MOVE CAT-DEL-DISH-ID(WS-DEL-IX) TO WS-SEARCH-DISH-ID.
           PERFORM 600-FIND-DISH THRU 600-EXIT.
           IF DISH-FOUND
               SET TBL-DSH-DELETED(WS-DSH-IX) TO TRUE
               ADD 1 TO NUM-DISHES-DELETED
               IF WS-FLAVOR-COUNT > 0
                   PERFORM 230-MARK-FLAVORS-FOR-DISH
                           VARYING WS-FLV-IX FROM 1 BY 1
                           UNTIL WS-FLV-IX > WS-FLAVOR-COUNT
               END-IF
           END-IF.
       225-EXIT.
           EXIT.

       230-MARK-FLAVORS-FOR-DISH.
           IF TBL-FLV-DISH-ID(WS-FLV-IX) = WS-SEARCH-DISH-ID
              AND NOT TBL-FLV-DELETED(WS-FLV-IX)
               SET TBL-FLV-DELETED(WS-FLV-IX) TO TRUE
               ADD 1 TO NUM-FLAVORS-DELETED
           END-IF.

      *--------------------------------------------------------------
      *    300 - DISH INSERT WITH FLAVORS.  KEY IS ASSIGNED HERE;
      *    AUDIT FIELDS ARE STAMPED BY 800-STAMP-INSERT.
      *--------------------------------------------------------------
       300-DO-DISH-INSERT.
           IF WS-DISH-COUNT >= 8000
               DISPLAY 'CATMAINT - DISH TABLE FULL, INSERT REJECTED'
               GO TO 300-EXIT
           END-IF.
           ADD 1 TO WS-DISH-COUNT.
           ADD 1 TO WS-NEXT-DSH-ID.
           MOVE WS-NEXT-DSH-ID     TO TBL-DSH-ID(WS-DISH-COUNT).
           MOVE CAT-NEW-DSH-NAME   TO TBL-DSH-NAME(WS-DISH-COUNT).
           MOVE CAT-NEW-DSH-PRICE  TO TBL-DSH-PRICE(WS-DISH-COUNT).
           MOVE CAT-NEW-DSH-STATUS TO TBL-DSH-STATUS(WS-DISH-COUNT).
           MOVE CAT-NEW-DSH-IMAGE  TO TBL-DSH-IMAGE(WS-DISH-COUNT).
           MOVE 'N'                TO
                                   TBL-DSH-DELETE-SW(WS-DISH-COUNT).
           SET STAMP-IS-DISH TO TRUE.
           PERFORM 800-STAMP-INSERT THRU 800-EXIT.
           ADD 1 TO NUM-DISH-INSERTS.
           IF CAT-FLV-COUNT > 0
               PERFORM 310-INSERT-ONE-FLAVOR THRU 310-EXIT
                       VARYING WS-DEL-IX FROM 1 BY 1
                       UNTIL WS-DEL-IX > CAT-FLV-COUNT
           END-IF.
       300-EXIT.
           EXIT.

       310-INSERT-ONE-FLAVOR.
           IF WS-FLAVOR-COUNT >= 20000
               DISPLAY 'CATMAINT - FLAVOR TABLE FULL, LINE REJECTED'
               GO TO 310-EXIT
           END-IF.
           ADD 1 TO WS-FLAVOR-COUNT.
           MOVE TBL-DSH-ID(WS-DISH-COUNT) TO
                               TBL-FLV-DISH-ID(WS-FLAVOR-COUNT).
           MOVE CAT-FLV-NAME(WS-DEL-IX) TO
                               TBL-FLV-NAME(WS-FLAVOR-COUNT).
           MOVE CAT-FLV-VALUE(WS-DEL-IX) TO
                               TBL-FLV-VALUE(WS-FLAVOR-COUNT).
           MOVE 'N' TO TBL-FLV-DELETE-SW(WS-FLAVOR-COUNT).
           ADD 1 TO NUM-FLAVOR-INSERTS.
       310-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    400 - SETMEAL INSERT WITH MEMBER DISHES.  EACH MEMBER'S
      *    NAME/PRICE IS COPIED FROM THE DISH MASTER AT THE TIME OF
      *    THE INSERT, NOT LINKED BY REFERENCE.
      *--------------------------------------------------------------
       400-DO-SETMEAL-INSERT.
           IF WS-SETMEAL-COUNT >= 3000
               DISPLAY 'CATMAINT - SETMEAL TABLE FULL, INSERT '
                       'REJECTED'
               GO TO 400-EXIT
           END-IF.
           ADD 1 TO WS-SETMEAL-COUNT.
           ADD 1 TO WS-NEXT-SET-ID.
           MOVE WS-NEXT-SET-ID     TO TBL-SET-ID(WS-SETMEAL-COUNT).
           MOVE CAT-NEW-SET-NAME   TO TBL-SET-NAME(WS-SETMEAL-COUNT).
           MOVE CAT-NEW-SET-PRICE  TO TBL-SET-PRICE(WS-SETMEAL-COUNT).
           MOVE CAT-NEW-SET-IMAGE  TO TBL-SET-IMAGE(WS-SETMEAL-COUNT).
           SET STAMP-IS-SETMEAL TO TRUE.
           PERFORM 800-STAMP-INSERT THRU 800-EXIT.
           ADD 1 TO NUM-SETMEAL-INSERTS.
           IF CAT-MBR-COUNT > 0
               PERFORM 410-INSERT-ONE-MEMBER THRU 410-EXIT
                       VARYING WS-DEL-IX FROM 1 BY 1
                       UNTIL WS-DEL-IX > CAT-MBR-COUNT
           END-IF.
       400-EXIT.
           EXIT.

       410-INSERT-ONE-MEMBER.
           IF WS-SMD-COUNT >= 20000
               DISPLAY 'CATMAINT - SETMEAL-DISH TABLE FULL, LINE '
                       'REJECTED'
               GO TO 410-EXIT
           END-IF.
           MOVE CAT-MBR-DISH-ID(WS-DEL-IX) TO WS-SEARCH-DISH-ID.
           PERFORM 600-FIND-DISH THRU 600-EXIT.
           IF NOT DISH-FOUND
               DISPLAY 'CATMAINT - MEMBER DISH NOT FOUND: '
                       WS-SEARCH-DISH-ID
               GO TO 410-EXIT
           END-IF.
           ADD 1 TO WS-SMD-COUNT.
           MOVE TBL-SET-ID(WS-SETMEAL-COUNT) TO
                               TBL-SMD-SETMEAL-ID(WS-SMD-COUNT).
           MOVE WS-SEARCH-DISH-ID  TO TBL-SMD-DISH-ID(WS-SMD-COUNT).
           MOVE TBL-DSH-NAME(WS-DSH-IX)  TO TBL-SMD-NAME(WS-SMD-COUNT).
           MOVE TBL-DSH-PRICE(WS-DSH-IX) TO
                               TBL-SMD-PRICE(WS-SMD-COUNT).
           MOVE CAT-MBR-COPIES(WS-DEL-IX) TO
                               TBL-SMD-COPIES(WS-SMD-COUNT).
           ADD 1 TO NUM-SMD-INSERTS.
       410-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    600 - BINARY SEARCH OF THE ASCENDING-BY-DSH-ID DISH
      *    TABLE.  SHARED BY THE ON-SALE CHECK, THE SETMEAL MEMBER
      *    PRICE/NAME COPY, AND THE DELETE-MARK PASS.
      *--------------------------------------------------------------
       600-FIND-DISH.
           MOVE 'N' TO WS-DISH-FOUND-SW.
           MOVE 1             TO WS-BS-LOW.
           MOVE WS-DISH-COUNT TO WS-BS-HIGH.
           PERFORM 610-BISECT-DISH
               UNTIL WS-BS-LOW > WS-BS-HIGH
                  OR DISH-FOUND.
       600-EXIT.
           EXIT.

       610-BISECT-DISH.
           COMPUTE WS-BS-MID = (WS-BS-LOW + WS-BS-HIGH) / 2.
           SET WS-DSH-IX TO WS-BS-MID.
           EVALUATE TRUE
               WHEN TBL-DSH-ID(WS-DSH-IX) = WS-SEARCH-DISH-ID
                   SET DISH-FOUND TO TRUE
               WHEN TBL-DSH-ID(WS-DSH-IX) < WS-SEARCH-DISH-ID
                   COMPUTE WS-BS-LOW = WS-BS-MID + 1
               WHEN OTHER
                   COMPUTE WS-BS-HIGH = WS-BS-MID - 1
           END-EVALUATE.

      *--------------------------------------------------------------
      *    800 - AUTOFILLASPECT AUDIT-STAMP RULE.  INSERT SETS THE
      *    CREATE AND UPDATE PAIRS EQUAL TO RUN TIME/OPERATOR ID.
      *    THE DISH AND SETMEAL TABLE ROWS DO NOT SHARE A COMMON
      *    GROUP LAYOUT, SO THE CALLER SETS WS-STAMP-TARGET-SW AND
      *    LEAVES THE NEW ROW AT THE CURRENT WS-DISH-COUNT OR
      *    WS-SETMEAL-COUNT SUBSCRIPT; THIS PARAGRAPH IS THE ONLY
      *    PLACE THE FOUR AUDIT FIELDS ARE ACTUALLY MOVED.
      *--------------------------------------------------------------
       800-STAMP-INSERT.
           EVALUATE TRUE
               WHEN STAMP-IS-DISH
                   MOVE WS-RUN-TIME TO
                           TBL-DSH-AUD-CR-TIME(WS-DISH-COUNT)
                           TBL-DSH-AUD-UP-TIME(WS-DISH-COUNT)
                   MOVE CAT-OPERATOR-ID TO
                           TBL-DSH-AUD-CR-USER(WS-DISH-COUNT)
                           TBL-DSH-AUD-UP-USER(WS-DISH-COUNT)
               WHEN STAMP-IS-SETMEAL
                   MOVE WS-RUN-TIME TO
                           TBL-SET-AUD-CR-TIME(WS-SETMEAL-COUNT)
                           TBL-SET-AUD-UP-TIME(WS-SETMEAL-COUNT)
                   MOVE CAT-OPERATOR-ID TO
                           TBL-SET-AUD-CR-USER(WS-SETMEAL-COUNT)
                           TBL-SET-AUD-UP-USER(WS-SETMEAL-COUNT)
           END-EVALUATE.
       800-EXIT.
           EXIT.

      *--------------------------------------------------------------
       700-OPEN-FILES.
           OPEN INPUT  CATALOG-TRANSACTIONS
                       DISHES-IN
                       DISH-FLAVORS-IN
                       SETMEALS-IN
                       SETMEAL-DISHES-IN
                OUTPUT DISHES-OUT
                       DISH-FLAVORS-OUT
                       SETMEALS-OUT
                       SETMEAL-DISHES-OUT
                       REPORT-FILE.
           IF WS-CATTRAN-STATUS NOT = '00'
               DISPLAY 'CATMAINT - ERROR OPENING CATALOG-TRANS '
                       WS-CATTRAN-STATUS
               MOVE 16 TO RETURN-CODE
               SET CAT-EOF TO TRUE
           END-IF.
       700-EXIT.
           EXIT.

       750-LOAD-DISH-TABLE.
           PERFORM 755-READ-ONE-DISH-REC.
           PERFORM 756-STORE-DISH-REC
               UNTIL WS-DSHIN-STATUS = '10'.
       750-EXIT.
           EXIT.

       755-READ-ONE-DISH-REC.
           READ DISHES-IN.

       756-STORE-DISH-REC.
           ADD 1 TO WS-DISH-COUNT.
           MOVE DSH-ID     TO TBL-DSH-ID(WS-DISH-COUNT).
           MOVE DSH-NAME   TO TBL-DSH-NAME(WS-DISH-COUNT).
           MOVE DSH-PRICE  TO TBL-DSH-PRICE(WS-DISH-COUNT).
           MOVE DSH-STATUS TO TBL-DSH-STATUS(WS-DISH-COUNT).
           MOVE DSH-IMAGE  TO TBL-DSH-IMAGE(WS-DISH-COUNT).
           MOVE AUD-CREATE-TIME OF DISH-RECORD TO
                               TBL-DSH-AUD-CR-TIME(WS-DISH-COUNT).
           MOVE AUD-UPDATE-TIME OF DISH-RECORD TO
                               TBL-DSH-AUD-UP-TIME(WS-DISH-COUNT).
           MOVE AUD-CREATE-USER OF DISH-RECORD TO
                               TBL-DSH-AUD-CR-USER(WS-DISH-COUNT).
           MOVE AUD-UPDATE-USER OF DISH-RECORD TO
                               TBL-DSH-AUD-UP-USER(WS-DISH-COUNT).
           MOVE 'N'        TO TBL-DSH-DELETE-SW(WS-DISH-COUNT).
           IF DSH-ID > WS-NEXT-DSH-ID
               MOVE DSH-ID TO WS-NEXT-DSH-ID
           END-IF.
           PERFORM 755-READ-ONE-DISH-REC.

       760-LOAD-FLAVOR-TABLE.
           PERFORM 765-READ-ONE-FLAVOR-REC.
           PERFORM 766-STORE-FLAVOR-REC
               UNTIL WS-FLVIN-STATUS = '10'.
       760-EXIT.
           EXIT.

       765-READ-ONE-FLAVOR-REC.
           READ DISH-FLAVORS-IN.

       766-STORE-FLAVOR-REC.
           ADD 1 TO WS-FLAVOR-COUNT.
           MOVE FLV-DISH-ID TO TBL-FLV-DISH-ID(WS-FLAVOR-COUNT).
           MOVE FLV-NAME    TO TBL-FLV-NAME(WS-FLAVOR-COUNT).
           MOVE FLV-VALUE   TO TBL-FLV-VALUE(WS-FLAVOR-COUNT).
           MOVE 'N'         TO TBL-FLV-DELETE-SW(WS-FLAVOR-COUNT).
           PERFORM 765-READ-ONE-FLAVOR-REC.

       770-LOAD-SETMEAL-TABLE.
           PERFORM 775-READ-ONE-SETMEAL-REC.
           PERFORM 776-STORE-SETMEAL-REC
               UNTIL WS-SETIN-STATUS = '10'.
       770-EXIT.
           EXIT.

       775-READ-ONE-SETMEAL-REC.
           READ SETMEALS-IN.

       776-STORE-SETMEAL-REC.
           ADD 1 TO WS-SETMEAL-COUNT.
           MOVE SET-ID    TO TBL-SET-ID(WS-SETMEAL-COUNT).
           MOVE SET-NAME  TO TBL-SET-NAME(WS-SETMEAL-COUNT).
           MOVE SET-PRICE TO TBL-SET-PRICE(WS-SETMEAL-COUNT).
           MOVE SET-IMAGE TO TBL-SET-IMAGE(WS-SETMEAL-COUNT).
           MOVE AUD-CREATE-TIME OF SETMEAL-RECORD TO
                               TBL-SET-AUD-CR-TIME(WS-SETMEAL-COUNT).
           MOVE AUD-UPDATE-TIME OF SETMEAL-RECORD TO
                               TBL-SET-AUD-UP-TIME(WS-SETMEAL-COUNT).
           MOVE AUD-CREATE-USER OF SETMEAL-RECORD TO
                               TBL-SET-AUD-CR-USER(WS-SETMEAL-COUNT).
           MOVE AUD-UPDATE-USER OF SETMEAL-RECORD TO
                               TBL-SET-AUD-UP-USER(WS-SETMEAL-COUNT).
           IF SET-ID > WS-NEXT-SET-ID
               MOVE SET-ID TO WS-NEXT-SET-ID
           END-IF.
           PERFORM 775-READ-ONE-SETMEAL-REC.

       780-LOAD-SMD-TABLE.
           PERFORM 785-READ-ONE-SMD-REC.
           PERFORM 786-STORE-SMD-REC
               UNTIL WS-SMDIN-STATUS = '10'.
       780-EXIT.
           EXIT.

       785-READ-ONE-SMD-REC.
           READ SETMEAL-DISHES-IN.

       786-STORE-SMD-REC.
           ADD 1 TO WS-SMD-COUNT.
           MOVE SMD-SETMEAL-ID TO TBL-SMD-SETMEAL-ID(WS-SMD-COUNT).
           MOVE SMD-DISH-ID    TO TBL-SMD-DISH-ID(WS-SMD-COUNT).
           MOVE SMD-NAME       TO TBL-SMD-NAME(WS-SMD-COUNT).
           MOVE SMD-PRICE      TO TBL-SMD-PRICE(WS-SMD-COUNT).
           MOVE SMD-COPIES     TO TBL-SMD-COPIES(WS-SMD-COUNT).
           PERFORM 785-READ-ONE-SMD-REC.

       790-READ-REQUEST.
           READ CATALOG-TRANSACTIONS
               AT END
                   SET CAT-EOF TO TRUE.
       790-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    795 - REWRITE ALL FOUR MASTERS.  DELETED DISH/FLAVOR
      *    ROWS ARE DROPPED; SETMEAL AND SETMEAL-DISH ROWS HAVE NO
      *    DELETE PATH IN THIS SUITE AND ARE ALWAYS REWRITTEN IN
      *    FULL.
      *--------------------------------------------------------------
       795-WRITE-MASTERS.
           IF WS-DISH-COUNT > 0
               PERFORM 900-WRITE-ONE-DISH
                       VARYING WS-DSH-IX FROM 1 BY 1
                       UNTIL WS-DSH-IX > WS-DISH-COUNT
           END-IF.
           IF WS-FLAVOR-COUNT > 0
               PERFORM 910-WRITE-ONE-FLAVOR
                       VARYING WS-FLV-IX FROM 1 BY 1
                       UNTIL WS-FLV-IX > WS-FLAVOR-COUNT
           END-IF.
           IF WS-SETMEAL-COUNT > 0
               PERFORM 920-WRITE-ONE-SETMEAL
                       VARYING WS-SET-IX FROM 1 BY 1
                       UNTIL WS-SET-IX > WS-SETMEAL-COUNT
           END-IF.
           IF WS-SMD-COUNT > 0
               PERFORM 930-WRITE-ONE-SMD
                       VARYING WS-SMD-IX FROM 1 BY 1
                       UNTIL WS-SMD-IX > WS-SMD-COUNT
           END-IF.
       795-EXIT.
           EXIT.

       900-WRITE-ONE-DISH.
           IF NOT TBL-DSH-DELETED(WS-DSH-IX)
               MOVE TBL-DSH-ID(WS-DSH-IX)     TO DSH-ID
               MOVE TBL-DSH-NAME(WS-DSH-IX)   TO DSH-NAME
               MOVE TBL-DSH-PRICE(WS-DSH-IX)  TO DSH-PRICE
               MOVE TBL-DSH-STATUS(WS-DSH-IX) TO DSH-STATUS
               MOVE TBL-DSH-IMAGE(WS-DSH-IX)  TO DSH-IMAGE
               MOVE TBL-DSH-AUD-CR-TIME(WS-DSH-IX) TO
                               AUD-CREATE-TIME OF DISH-RECORD
               MOVE TBL-DSH-AUD-UP-TIME(WS-DSH-IX) TO
                               AUD-UPDATE-TIME OF DISH-RECORD
               MOVE TBL-DSH-AUD-CR-USER(WS-DSH-IX) TO
                               AUD-CREATE-USER OF DISH-RECORD
               MOVE TBL-DSH-AUD-UP-USER(WS-DSH-IX) TO
                               AUD-UPDATE-USER OF DISH-RECORD
               WRITE DSH-OUT-RECORD FROM DISH-RECORD
               IF CAT-DEBUG-TRACE
                   DISPLAY 'CATMAINT TRACE - DISH '
                           TBL-DSH-ID(WS-DSH-IX) ' CREATED '
                           TBL-DSH-CR-DATE(WS-DSH-IX) '/'
                           TBL-DSH-CR-CLOCK(WS-DSH-IX)
               END-IF
           END-IF.

       910-WRITE-ONE-FLAVOR.
           IF NOT TBL-FLV-DELETED(WS-FLV-IX)
               MOVE TBL-FLV-DISH-ID(WS-FLV-IX) TO FLV-DISH-ID
               MOVE TBL-FLV-NAME(WS-FLV-IX)    TO FLV-NAME
               MOVE TBL-FLV-VALUE(WS-FLV-IX)    TO FLV-VALUE
               WRITE FLV-OUT-RECORD FROM DISH-FLAVOR-RECORD
           END-IF.

       920-WRITE-ONE-SETMEAL.
           MOVE TBL-SET-ID(WS-SET-IX)     TO SET-ID.
           MOVE TBL-SET-NAME(WS-SET-IX)   TO SET-NAME.
           MOVE TBL-SET-PRICE(WS-SET-IX)  TO SET-PRICE.
           MOVE TBL-SET-IMAGE(WS-SET-IX)  TO SET-IMAGE.
           MOVE TBL-SET-AUD-CR-TIME(WS-SET-IX) TO
                           AUD-CREATE-TIME OF SETMEAL-RECORD.
           MOVE TBL-SET-AUD-UP-TIME(WS-SET-IX) TO
                           AUD-UPDATE-TIME OF SETMEAL-RECORD.
           MOVE TBL-SET-AUD-CR-USER(WS-SET-IX) TO
                           AUD-CREATE-USER OF SETMEAL-RECORD.
           MOVE TBL-SET-AUD-UP-USER(WS-SET-IX) TO
                           AUD-UPDATE-USER OF SETMEAL-RECORD.
           WRITE SET-OUT-RECORD FROM SETMEAL-RECORD.
           IF CAT-DEBUG-TRACE
               DISPLAY 'CATMAINT TRACE - SETMEAL '
                       TBL-SET-ID(WS-SET-IX) ' CREATED '
                       TBL-SET-CR-DATE(WS-SET-IX) '/'
                       TBL-SET-CR-CLOCK(WS-SET-IX)
           END-IF.

       930-WRITE-ONE-SMD.
           MOVE TBL-SMD-SETMEAL-ID(WS-SMD-IX) TO SMD-SETMEAL-ID.
           MOVE TBL-SMD-DISH-ID(WS-SMD-IX)    TO SMD-DISH-ID.
           MOVE TBL-SMD-NAME(WS-SMD-IX)       TO SMD-NAME.
           MOVE TBL-SMD-PRICE(WS-SMD-IX)      TO SMD-PRICE.
           MOVE TBL-SMD-COPIES(WS-SMD-IX)     TO SMD-COPIES.
           WRITE SMD-OUT-RECORD FROM SETMEAL-DISH-RECORD.

       796-CLOSE-FILES.
           CLOSE CATALOG-TRANSACTIONS
                 DISHES-IN     DISHES-OUT
                 DISH-FLAVORS-IN DISH-FLAVORS-OUT
                 SETMEALS-IN   SETMEALS-OUT
                 SETMEAL-DISHES-IN SETMEAL-DISHES-OUT
                 REPORT-FILE.
       796-EXIT.
           EXIT.

      *--------------------------------------------------------------
       040-INIT-REPORT.
           MOVE CURRENT-YEAR  TO RPT-YY.
           MOVE CURRENT-MONTH TO RPT-MM.
           MOVE CURRENT-DAY   TO RPT-DD.
           WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
       040-EXIT.
           EXIT.

       850-REPORT-STATS.
           WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
           MOVE 'Requests read'             TO RPT-LABEL.
           MOVE NUM-REQUESTS-READ           TO RPT-COUNT.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
           MOVE 'Delete batches accepted'   TO RPT-LABEL.
           MOVE NUM-DELETE-ACCEPTED         TO RPT-COUNT.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
           MOVE 'Delete batches rejected'   TO RPT-LABEL.
           MOVE NUM-DELETE-REJECTED         TO RPT-COUNT.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
           MOVE 'Dishes deleted'            TO RPT-LABEL.
           MOVE NUM-DISHES-DELETED          TO RPT-COUNT.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
           MOVE 'Flavors deleted'           TO RPT-LABEL.
           MOVE NUM-FLAVORS-DELETED         TO RPT-COUNT.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
           MOVE 'Dishes inserted'           TO RPT-LABEL.
           MOVE NUM-DISH-INSERTS            TO RPT-COUNT.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
           MOVE 'Flavors inserted'          TO RPT-LABEL.
           MOVE NUM-FLAVOR-INSERTS          TO RPT-COUNT.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
           MOVE 'Setmeals inserted'         TO RPT-LABEL.
           MOVE NUM-SETMEAL-INSERTS         TO RPT-COUNT.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
           MOVE 'Setmeal-dish links added'  TO RPT-LABEL.
           MOVE NUM-SMD-INSERTS             TO RPT-COUNT.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
       850-EXIT.
           EXIT.
