      *----------------------------------------------------------
      *    SETREC - MEAL-SET (SETMEAL) MASTER RECORD.  ASCENDING
      *    SET-ID.  MAINTAINED BY CATMAINT (INSERT); LOOKED UP
      *    READ-ONLY BY CRTPOST FOR CART-LINE PRICE/NAME/IMAGE.
      *    CARRIES THE STANDARD AUDFLD AUDIT SUFFIX.
      *----------------------------------------------------------
       01  SETMEAL-RECORD.
           05  SET-ID                      PIC 9(10).
           05  SET-NAME                    PIC X(30).
           05  SET-PRICE                   PIC S9(5)V99 COMP-3.
           05  SET-IMAGE                   PIC X(40).
           COPY AUDFLD.
           05  FILLER                      PIC X(06).
