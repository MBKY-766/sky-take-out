      *----------------------------------------------------------
      *    RPTPRM - RUN-PARAMETER RECORD.  ONE RECORD PER RUN.
      *    BEGIN/END-DATE DRIVE RPTSTA01'S DAY LIST; RUN-TIME IS
      *    "NOW" FOR BOTH RPTSTA01 (NOT USED THERE) AND ORDMAINT
      *    (TIMEOUT/CLOSE-OUT CUTOFFS).
      *----------------------------------------------------------
       01  REPORT-PARAMETER-RECORD.
           05  PRM-BEGIN-DATE              PIC 9(8).
           05  PRM-END-DATE                PIC 9(8).
           05  PRM-RUN-TIME                PIC 9(14).
           05  PRM-RUN-TM-PARTS REDEFINES PRM-RUN-TIME.
               10  PRM-RUN-DATE            PIC 9(8).
               10  PRM-RUN-CLOCK           PIC 9(6).
           05  FILLER                      PIC X(10).
