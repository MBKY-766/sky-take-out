      *----------------------------------------------------------
      *    SMDREC - SETMEAL-TO-DISH LINK RECORD, GROUPED BY
      *    SMD-SETMEAL-ID.  ONE PER MEMBER DISH OF A SET.
      *    WRITTEN BY CATMAINT ON SETMEAL INSERT; ALSO THE
      *    SET-LINK CHECK TABLE FOR DISH BATCH-DELETE VALIDATION.
      *----------------------------------------------------------
       01  SETMEAL-DISH-RECORD.
           05  SMD-SETMEAL-ID              PIC 9(10).
           05  SMD-DISH-ID                 PIC 9(10).
           05  SMD-NAME                    PIC X(30).
           05  SMD-PRICE                   PIC S9(5)V99 COMP-3.
           05  SMD-COPIES                  PIC 9(3).
           05  FILLER                      PIC X(07).
