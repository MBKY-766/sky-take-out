      ****************************************************************
      * LICENSED MATERIALS - PROPERTY OF THE TAKE-OUT OPERATIONS GROUP
      * ALL RIGHTS RESERVED
      ****************************************************************
      * PROGRAM:  CRTPOST
      *
      * AUTHOR :  D. Okafor
      *
      * READS THE CART-TRANSACTIONS FILE (ADD/SUB/CLR ACTIONS) AND
      * APPLIES THEM AGAINST THE SHOPPING-CART FILE.  NEW LINES ARE
      * PRICED FROM THE DISH OR SETMEAL MASTER.  THE OLD CART IS
      * LOADED ENTIRELY INTO A WORKING-STORAGE TABLE, THE
      * TRANSACTIONS ARE APPLIED AGAINST THE TABLE, AND THE
      * SURVIVING LINES ARE REWRITTEN TO THE NEW CART FILE.
      ****************************************************************
      * CHANGE LOG
      *   06/14/93  DO   ORIGINAL PROGRAM - NIGHTLY CART POSTING RUN
      *   09/02/93  DO   ADDED CLR ACTION AFTER HELP-DESK TICKET 1140
      *   01/11/94  RMT  FIXED SUB-TO-ZERO DELETE, TICKET 1206
      *   06/30/94  DO   SET-MEAL LOOKUP ADDED FOR BUNDLE CART LINES
      *   11/03/95  KP   BINARY SEARCH REPLACES LINEAR DISH SCAN
      *   02/19/97  DO   RAISED CART TABLE LIMIT TO 2000 LINES
      *   08/08/98  RMT  Y2K - ALL TIMESTAMPS CONFIRMED 14-DIGIT CCYY
      *   04/12/99  KP   TRAN COUNT REPORT ADDED TO JOB LOG
      *   10/05/01  DO   RAISED DISH/SETMEAL TABLE LIMITS
      *   03/27/04  RMT  CLEANUP - REMOVED DEAD HOLD-AREA CODE
      *   07/19/08  KP   CART TABLE LIMIT RAISED AGAIN, 3000 LINES
      *   05/02/13  DO   TRAN COUNT REPORT LINE RELABELED TO MATCH
      *                  THE OPERATIONS LOG GLOSSARY, NO LOGIC CHANGE
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    CRTPOST.
       AUTHOR.        D. OKAFOR.
       INSTALLATION.  TAKE-OUT OPERATIONS GROUP.
       DATE-WRITTEN.  06/14/93.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           CLASS ACTION-CLASS IS 'A' THRU 'Z'
           UPSI-0 ON STATUS IS CRT-DEBUG-TRACE
                  OFF STATUS IS CRT-NO-DEBUG-TRACE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT SHOPPING-CART-IN  ASSIGN TO CARTFILE
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-CARTIN-STATUS.

           SELECT SHOPPING-CART-OUT ASSIGN TO CARTOUT
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-CARTOUT-STATUS.

           SELECT CART-TRANSACTIONS ASSIGN TO CARTTRAN
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-CTXFILE-STATUS.

           SELECT DISHES             ASSIGN TO DISHFILE
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-DSHFILE-STATUS.

           SELECT SETMEALS           ASSIGN TO SETFILE
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-SETFILE-STATUS.

           SELECT REPORT-FILE        ASSIGN TO CARTRPT
                  FILE STATUS IS WS-REPORT-STATUS.

      ****************************************************************
       DATA DIVISION.
       FILE SECTION.

       FD  SHOPPING-CART-IN
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY CRTREC REPLACING ==:TAG:== BY ==CRT==.

       FD  SHOPPING-CART-OUT
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY CRTREC REPLACING ==:TAG:== BY ==OUT==.

       FD  CART-TRANSACTIONS
           RECORDING MODE IS F.
       COPY CTXREC.

       FD  DISHES
           RECORDING MODE IS F.
       COPY DSHREC.

       FD  SETMEALS
           RECORDING MODE IS F.
       COPY SETREC.

       FD  REPORT-FILE
           RECORDING MODE IS F.
       01  REPORT-RECORD              PIC X(132).

      ****************************************************************
       WORKING-STORAGE SECTION.
      ****************************************************************
       01  SYSTEM-DATE-AND-TIME.
           05  CURRENT-DATE.
               10  CURRENT-YEAR            PIC 9(2).
               10  CURRENT-MONTH           PIC 9(2).
               10  CURRENT-DAY             PIC 9(2).
           05  CURRENT-TIME.
               10  CURRENT-HOUR            PIC 9(2).
               10  CURRENT-MINUTE          PIC 9(2).
               10  CURRENT-SECOND          PIC 9(2).
               10  CURRENT-HNDSEC          PIC 9(2).
           05  FILLER                      PIC X(08).

      *    ALTERNATE FLAT VIEW OF THE SAME EIGHT DATE/TIME DIGITS,
      *    USED WHEN THE RUN-TIME STAMP IS BUILT AT 000-MAIN.
       01  CURRENT-DATE-TIME-R REDEFINES SYSTEM-DATE-AND-TIME
                               PIC 9(22).

       01  WS-FIELDS.
           05  WS-CARTIN-STATUS        PIC X(2)  VALUE SPACES.
           05  WS-CARTOUT-STATUS       PIC X(2)  VALUE SPACES.
           05  WS-CTXFILE-STATUS       PIC X(2)  VALUE SPACES.
           05  WS-DSHFILE-STATUS       PIC X(2)  VALUE SPACES.
           05  WS-SETFILE-STATUS       PIC X(2)  VALUE SPACES.
           05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
           05  WS-CTX-EOF-SW           PIC X     VALUE 'N'.
               88  CTX-EOF             VALUE 'Y'.
           05  WS-RUN-TIME             PIC 9(14) VALUE 0.
      *    RUN-TIME STAMP SPLIT BACK INTO DATE AND CLOCK HALVES -
      *    CARRIED ON THE CART-POSTING LOG LINE FOR THE OPERATOR.
           05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
               10  WS-RUN-DATE-PART        PIC 9(08).
               10  WS-RUN-CLOCK-PART       PIC 9(06).
           05  WS-NEXT-CART-ID         PIC 9(10) COMP VALUE 0.
           05  FILLER                  PIC X(08) VALUE SPACES.

       01  WORK-VARIABLES.
           05  I                       PIC S9(9) COMP VALUE +0.
           05  WS-SEARCH-DISH-ID       PIC 9(10) VALUE 0.
           05  WS-SEARCH-SET-ID        PIC 9(10) VALUE 0.
           05  FILLER                  PIC X(08) VALUE SPACES.

      *--------------------------------------------------------------
      *    CART TABLE - OLD MASTER LOADED ENTIRE, UPDATED IN PLACE,
      *    REWRITTEN AT END-OF-RUN.  LINE IDENTITY FOR ADD/SUB IS
      *    (USER, DISH-OR-SET, FLAVOR) EXACT MATCH - NOT THE SORT
      *    KEY - SO THE TABLE IS SCANNED, NOT MATCH-MERGED.
      *--------------------------------------------------------------
       01  WS-CART-TABLE.
           05  WS-CART-COUNT           PIC 9(4) COMP VALUE 0.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  WS-CART-ENTRY OCCURS 1 TO 3000 TIMES
                       DEPENDING ON WS-CART-COUNT
                       INDEXED BY WS-CART-IX.
               10  TBL-CRT-ID          PIC 9(10).
               10  TBL-CRT-USER-ID     PIC 9(10).
               10  TBL-CRT-DISH-ID     PIC 9(10).
               10  TBL-CRT-SETMEAL-ID  PIC 9(10).
               10  TBL-CRT-FLAVOR      PIC X(40).
               10  TBL-CRT-NAME        PIC X(30).
               10  TBL-CRT-IMAGE       PIC X(40).
               10  TBL-CRT-AMOUNT      PIC S9(5)V99 COMP-3.
               10  TBL-CRT-NUMBER      PIC 9(3) COMP-3.
               10  TBL-CRT-CREATE-TIME PIC 9(14).
      *        BROKEN-OUT VIEW OF THE LINE'S CREATE TIMESTAMP -
      *        USED BY THE DEBUG TRACE WHEN UPSI-0 IS ON.
               10  TBL-CRT-CR-TM-PARTS REDEFINES
                                   TBL-CRT-CREATE-TIME.
                   15  TBL-CRT-CR-DATE PIC 9(08).
                   15  TBL-CRT-CR-CLOCK PIC 9(06).
               10  TBL-CRT-DELETE-SW   PIC X(01) VALUE 'N'.
                   88  TBL-CRT-DELETED VALUE 'Y'.

       01  WS-SEARCH-SWITCHES.
           05  WS-LINE-FOUND-SW        PIC X(01) VALUE 'N'.
               88  CART-LINE-FOUND     VALUE 'Y'.
           05  WS-DISH-FOUND-SW        PIC X(01) VALUE 'N'.
               88  DISH-FOUND          VALUE 'Y'.
           05  WS-SET-FOUND-SW         PIC X(01) VALUE 'N'.
               88  SET-FOUND           VALUE 'Y'.
           05  WS-ADD-FAILED-SW        PIC X(01) VALUE 'N'.
               88  WS-ADD-FAILED       VALUE 'Y'.
           05  FILLER                  PIC X(08) VALUE SPACES.

      *--------------------------------------------------------------
      *    DISH AND SETMEAL LOOKUP TABLES - LOADED ASCENDING BY KEY,
      *    SEARCHED BY BINARY SEARCH PER THE SUITE'S KEYED-LOOKUP
      *    STANDARD (JOB-EXECUTION SPEC PARAGRAPH ON MASTER LOOKUPS).
      *--------------------------------------------------------------
       01  WS-DISH-TABLE.
           05  WS-DISH-COUNT           PIC 9(4) COMP VALUE 0.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  WS-DISH-ENTRY OCCURS 1 TO 4000 TIMES
                       DEPENDING ON WS-DISH-COUNT
                       INDEXED BY WS-DSH-IX.
               10  TBL-DSH-ID          PIC 9(10).
               10  TBL-DSH-NAME        PIC X(30).
               10  TBL-DSH-PRICE       PIC S9(5)V99 COMP-3.
               10  TBL-DSH-IMAGE       PIC X(40).

       01  WS-SETMEAL-TABLE.
           05  WS-SETMEAL-COUNT        PIC 9(4) COMP VALUE 0.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  WS-SETMEAL-ENTRY OCCURS 1 TO 1500 TIMES
                       DEPENDING ON WS-SETMEAL-COUNT
                       INDEXED BY WS-SET-IX.
               10  TBL-SET-ID          PIC 9(10).
               10  TBL-SET-NAME        PIC X(30).
               10  TBL-SET-PRICE       PIC S9(5)V99 COMP-3.
               10  TBL-SET-IMAGE       PIC X(40).

       01  WS-BSEARCH-FIELDS.
           05  WS-BS-LOW               PIC S9(5) COMP VALUE 0.
           05  WS-BS-HIGH              PIC S9(5) COMP VALUE 0.
           05  WS-BS-MID               PIC S9(5) COMP VALUE 0.
           05  FILLER                  PIC X(08) VALUE SPACES.

       01  REPORT-TOTALS.
           05  NUM-TRAN-RECS           PIC S9(7) COMP VALUE +0.
           05  NUM-TRAN-ERRORS         PIC S9(7) COMP VALUE +0.
           05  NUM-ADD-REQUESTS        PIC S9(7) COMP VALUE +0.
           05  NUM-ADD-PROCESSED       PIC S9(7) COMP VALUE +0.
           05  NUM-SUB-REQUESTS        PIC S9(7) COMP VALUE +0.
           05  NUM-SUB-PROCESSED       PIC S9(7) COMP VALUE +0.
           05  NUM-CLR-REQUESTS        PIC S9(7) COMP VALUE +0.
           05  NUM-CLR-LINES-REMOVED   PIC S9(7) COMP VALUE +0.
           05  NUM-CART-LINES-IN       PIC S9(7) COMP VALUE +0.
           05  NUM-CART-LINES-OUT      PIC S9(7) COMP VALUE +0.
           05  FILLER                  PIC X(08) VALUE SPACES.

      *--------------------------------------------------------------
      *    PRINT LINES
      *--------------------------------------------------------------
       01  RPT-HEADER1.
           05  FILLER                  PIC X(40)
               VALUE 'SHOPPING CART POSTING REPORT      DATE: '.
           05  RPT-MM                  PIC 99.
           05  FILLER                  PIC X     VALUE '/'.
           05  RPT-DD                  PIC 99.
           05  FILLER                  PIC X     VALUE '/'.
           05  RPT-YY                  PIC 99.
           05  FILLER                  PIC X(20)
               VALUE ' (mm/dd/yy)   TIME: '.
           05  RPT-HH                  PIC 99.
           05  FILLER                  PIC X     VALUE ':'.
           05  RPT-MIN                 PIC 99.
           05  FILLER                  PIC X     VALUE ':'.
           05  RPT-SS                  PIC 99.
           05  FILLER                  PIC X(55) VALUE SPACES.
       01  RPT-STATS-HDR1.
           05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.
           05  FILLER PIC X(106) VALUE SPACES.
       01  RPT-STATS-HDR2.
           05  FILLER PIC X(26) VALUE 'Transaction      Number of'.
           05  FILLER PIC X(28) VALUE '        Number        Number'.
           05  FILLER PIC X(78) VALUE SPACES.
       01  RPT-STATS-HDR3.
           05  FILLER PIC X(26) VALUE 'Type          Transactions'.
           05  FILLER PIC X(28) VALUE '     Processed      In Error'.
           05  FILLER PIC X(78) VALUE SPACES.
       01  RPT-STATS-DETAIL.
           05  RPT-TRAN                PIC X(10).
           05  FILLER                  PIC X(4)  VALUE SPACES.
           05  RPT-NUM-TRANS           PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                  PIC X(3)  VALUE SPACES.
           05  RPT-NUM-TRAN-PROC       PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                  PIC X(3)  VALUE SPACES.
           05  RPT-NUM-TRAN-ERR        PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                  PIC X(79) VALUE SPACES.
       01  RPT-CART-LINE-TOTAL.
           05  FILLER PIC X(18) VALUE 'CART LINES IN:    '.
           05  RPT-LINES-IN            PIC ZZZ,ZZZ,ZZ9.
           05  FILLER PIC X(18) VALUE '   CART LINES OUT:'.
           05  RPT-LINES-OUT           PIC ZZZ,ZZZ,ZZ9.
           05  FILLER PIC X(67) VALUE SPACES.

       LINKAGE SECTION.

      ****************************************************************
       PROCEDURE DIVISION.
      ****************************************************************

       000-MAIN.
           ACCEPT CURRENT-DATE FROM DATE.
           ACCEPT CURRENT-TIME FROM TIME.
           DISPLAY 'CRTPOST STARTED DATE = ' CURRENT-MONTH '/'
                  CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.

           PERFORM 700-OPEN-FILES THRU 700-EXIT.
           COMPUTE WS-RUN-TIME =
                   (20000000000000 +
                    (CURRENT-YEAR * 10000000000) +
                    (CURRENT-MONTH * 100000000) +
                    (CURRENT-DAY * 1000000) +
                    (CURRENT-HOUR * 10000) +
                    (CURRENT-MINUTE * 100) +
                    CURRENT-SECOND).
           IF CRT-DEBUG-TRACE
               DISPLAY 'CRTPOST TRACE - RUN STAMP DATE/CLOCK = '
                       WS-RUN-DATE-PART '/' WS-RUN-CLOCK-PART
           END-IF.
           PERFORM 800-INIT-REPORT THRU 800-EXIT.

           PERFORM 750-LOAD-CART-TABLE THRU 750-EXIT.
           PERFORM 760-LOAD-DISH-TABLE THRU 760-EXIT.
           PERFORM 770-LOAD-SETMEAL-TABLE THRU 770-EXIT.

           PERFORM 780-READ-TRANSACTION THRU 780-EXIT.
           PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
                   UNTIL CTX-EOF.

           PERFORM 790-WRITE-CART-TABLE THRU 790-EXIT.
           PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.
           PERFORM 795-CLOSE-FILES THRU 795-EXIT.

           GOBACK.

      *--------------------------------------------------------------
       100-PROCESS-TRANSACTIONS.
           ADD 1 TO NUM-TRAN-RECS.
           EVALUATE TRUE
               WHEN CTX-IS-ADD
                   ADD 1 TO NUM-ADD-REQUESTS
                   PERFORM 200-DO-ADD THRU 200-EXIT
               WHEN CTX-IS-SUB
                   ADD 1 TO NUM-SUB-REQUESTS
                   PERFORM 300-DO-SUB THRU 300-EXIT
               WHEN CTX-IS-CLR
                   ADD 1 TO NUM-CLR-REQUESTS
                   PERFORM 400-DO-CLR THRU 400-EXIT
               WHEN OTHER
                   ADD 1 TO NUM-TRAN-ERRORS
                   DISPLAY 'CRTPOST - UNKNOWN CART ACTION: '
                           CTX-ACTION
           END-EVALUATE.
           PERFORM 780-READ-TRANSACTION THRU 780-EXIT.
       100-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    ADD - MERGE-OR-INSERT.  EXISTING LINE: QUANTITY + 1.
      *    NEW LINE: PRICE/NAME/IMAGE COPIED FROM THE CURRENT
      *    MASTER RECORD, QUANTITY SET TO 1, KEY ASSIGNED.
      *--------------------------------------------------------------
       200-DO-ADD.
           PERFORM 500-FIND-CART-LINE THRU 500-EXIT.
           IF CART-LINE-FOUND
               ADD 1 TO TBL-CRT-NUMBER(WS-CART-IX)
               ADD 1 TO NUM-ADD-PROCESSED
           ELSE
               PERFORM 550-BUILD-NEW-LINE THRU 550-EXIT
               IF NOT WS-ADD-FAILED
                   ADD 1 TO NUM-ADD-PROCESSED
               ELSE
                   ADD 1 TO NUM-TRAN-ERRORS
               END-IF
           END-IF.
       200-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    SUB - DECREMENT-OR-DELETE.  NO MATCH IS NOT AN ERROR.
      *--------------------------------------------------------------
       300-DO-SUB.
           PERFORM 500-FIND-CART-LINE THRU 500-EXIT.
           IF CART-LINE-FOUND
               IF TBL-CRT-NUMBER(WS-CART-IX) = 1
                   SET TBL-CRT-DELETED(WS-CART-IX) TO TRUE
                   ADD 1 TO NUM-CLR-LINES-REMOVED
               ELSE
                   SUBTRACT 1 FROM TBL-CRT-NUMBER(WS-CART-IX)
               END-IF
               ADD 1 TO NUM-SUB-PROCESSED
           END-IF.
       300-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    CLR - DROP EVERY LINE BELONGING TO THE ACTING USER.
      *--------------------------------------------------------------
       400-DO-CLR.
           IF WS-CART-COUNT > 0
               PERFORM 410-CLEAR-ONE-ENTRY
                   VARYING WS-CART-IX FROM 1 BY 1
                   UNTIL WS-CART-IX > WS-CART-COUNT
           END-IF.
       400-EXIT.
           EXIT.

       410-CLEAR-ONE-ENTRY.
           IF TBL-CRT-USER-ID(WS-CART-IX) = CTX-USER-ID
              AND NOT TBL-CRT-DELETED(WS-CART-IX)
               SET TBL-CRT-DELETED(WS-CART-IX) TO TRUE
               ADD 1 TO NUM-CLR-LINES-REMOVED
           END-IF.

      *--------------------------------------------------------------
      *    500-FIND-CART-LINE - LINE IDENTITY = (USER, DISH-ID,
      *    SET-ID, FLAVOR) EXACT MATCH.  SETS WS-CART-IX.
      *--------------------------------------------------------------
       500-FIND-CART-LINE.
           MOVE 'N' TO WS-LINE-FOUND-SW.
           IF WS-CART-COUNT > 0
               PERFORM 510-CHECK-ONE-ENTRY
                   VARYING WS-CART-IX FROM 1 BY 1
                   UNTIL WS-CART-IX > WS-CART-COUNT
                      OR CART-LINE-FOUND
           END-IF.
       500-EXIT.
           EXIT.

       510-CHECK-ONE-ENTRY.
           IF TBL-CRT-USER-ID(WS-CART-IX)    = CTX-USER-ID
              AND TBL-CRT-DISH-ID(WS-CART-IX)    = CTX-DISH-ID
              AND TBL-CRT-SETMEAL-ID(WS-CART-IX) = CTX-SETMEAL-ID
              AND TBL-CRT-FLAVOR(WS-CART-IX)     = CTX-FLAVOR
              AND NOT TBL-CRT-DELETED(WS-CART-IX)
               SET CART-LINE-FOUND TO TRUE
           END-IF.

      *--------------------------------------------------------------
      *    550-BUILD-NEW-LINE - A DISH LINE HAS CTX-DISH-ID
      *    NON-ZERO; OTHERWISE IT IS A SET LINE.  NEVER BOTH.
      *--------------------------------------------------------------
       550-BUILD-NEW-LINE.
           MOVE 'N' TO WS-ADD-FAILED-SW.
           IF WS-CART-COUNT >= 3000
               SET WS-ADD-FAILED TO TRUE
               DISPLAY 'CRTPOST - CART TABLE FULL, LINE REJECTED'
               GO TO 550-EXIT
           END-IF.
           ADD 1 TO WS-CART-COUNT.
           IF CTX-DISH-ID NOT = 0
               MOVE CTX-DISH-ID TO WS-SEARCH-DISH-ID
               PERFORM 600-FIND-DISH THRU 600-EXIT
               IF NOT DISH-FOUND
                   SUBTRACT 1 FROM WS-CART-COUNT
                   SET WS-ADD-FAILED TO TRUE
                   DISPLAY 'CRTPOST - DISH NOT FOUND: ' CTX-DISH-ID
                   GO TO 550-EXIT
               END-IF
               MOVE TBL-DSH-NAME(WS-DSH-IX)
                                   TO TBL-CRT-NAME(WS-CART-COUNT)
               MOVE TBL-DSH-IMAGE(WS-DSH-IX)
                                   TO TBL-CRT-IMAGE(WS-CART-COUNT)
               MOVE TBL-DSH-PRICE(WS-DSH-IX)
                                   TO TBL-CRT-AMOUNT(WS-CART-COUNT)
           ELSE
               MOVE CTX-SETMEAL-ID TO WS-SEARCH-SET-ID
               PERFORM 700-FIND-SETMEAL THRU 700-EXIT
               IF NOT SET-FOUND
                   SUBTRACT 1 FROM WS-CART-COUNT
                   SET WS-ADD-FAILED TO TRUE
                   DISPLAY 'CRTPOST - SETMEAL NOT FOUND: '
                           CTX-SETMEAL-ID
                   GO TO 550-EXIT
               END-IF
               MOVE TBL-SET-NAME(WS-SET-IX)
                                   TO TBL-CRT-NAME(WS-CART-COUNT)
               MOVE TBL-SET-IMAGE(WS-SET-IX)
                                   TO TBL-CRT-IMAGE(WS-CART-COUNT)
               MOVE TBL-SET-PRICE(WS-SET-IX)
                                   TO TBL-CRT-AMOUNT(WS-CART-COUNT)
           END-IF.
           ADD 1 TO WS-NEXT-CART-ID.
           MOVE WS-NEXT-CART-ID    TO TBL-CRT-ID(WS-CART-COUNT).
           MOVE CTX-USER-ID        TO TBL-CRT-USER-ID(WS-CART-COUNT).
           MOVE CTX-DISH-ID        TO TBL-CRT-DISH-ID(WS-CART-COUNT).
           MOVE CTX-SETMEAL-ID     TO
                                   TBL-CRT-SETMEAL-ID(WS-CART-COUNT).
           MOVE CTX-FLAVOR         TO TBL-CRT-FLAVOR(WS-CART-COUNT).
           MOVE 1                  TO TBL-CRT-NUMBER(WS-CART-COUNT).
           MOVE WS-RUN-TIME        TO
                                   TBL-CRT-CREATE-TIME(WS-CART-COUNT).
           MOVE 'N'                TO TBL-CRT-DELETE-SW(WS-CART-COUNT).
       550-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    600/700 - BINARY SEARCH OF THE SORTED DISH / SETMEAL
      *    LOOKUP TABLES BUILT AT 760/770.
      *--------------------------------------------------------------
       600-FIND-DISH.
           MOVE 'N' TO WS-DISH-FOUND-SW.
           MOVE 1             TO WS-BS-LOW.
           MOVE WS-DISH-COUNT TO WS-BS-HIGH.
           PERFORM 610-BISECT-DISH
               UNTIL WS-BS-LOW > WS-BS-HIGH
                  OR DISH-FOUND.
       600-EXIT.
           EXIT.

       610-BISECT-DISH.
           COMPUTE WS-BS-MID = (WS-BS-LOW + WS-BS-HIGH) / 2.
           SET WS-DSH-IX TO WS-BS-MID.
           EVALUATE TRUE
               WHEN TBL-DSH-ID(WS-DSH-IX) = WS-SEARCH-DISH-ID
                   SET DISH-FOUND TO TRUE
               WHEN TBL-DSH-ID(WS-DSH-IX) < WS-SEARCH-DISH-ID
                   COMPUTE WS-BS-LOW = WS-BS-MID + 1
               WHEN OTHER
                   COMPUTE WS-BS-HIGH = WS-BS-MID - 1
           END-EVALUATE.

       700-FIND-SETMEAL.
           MOVE 'N' TO WS-SET-FOUND-SW.
           MOVE 1                TO WS-BS-LOW.
           MOVE WS-SETMEAL-COUNT TO WS-BS-HIGH.
           PERFORM 710-BISECT-SETMEAL
               UNTIL WS-BS-LOW > WS-BS-HIGH
                  OR SET-FOUND.
       700-EXIT.
           EXIT.

       710-BISECT-SETMEAL.
           COMPUTE WS-BS-MID = (WS-BS-LOW + WS-BS-HIGH) / 2.
           SET WS-SET-IX TO WS-BS-MID.
           EVALUATE TRUE
               WHEN TBL-SET-ID(WS-SET-IX) = WS-SEARCH-SET-ID
                   SET SET-FOUND TO TRUE
               WHEN TBL-SET-ID(WS-SET-IX) < WS-SEARCH-SET-ID
                   COMPUTE WS-BS-LOW = WS-BS-MID + 1
               WHEN OTHER
                   COMPUTE WS-BS-HIGH = WS-BS-MID - 1
           END-EVALUATE.

      *--------------------------------------------------------------
       700-OPEN-FILES.
           OPEN INPUT  CART-TRANSACTIONS
                       SHOPPING-CART-IN
                       DISHES
                       SETMEALS
                OUTPUT SHOPPING-CART-OUT
                       REPORT-FILE.
           IF WS-CTXFILE-STATUS NOT = '00'
               DISPLAY 'CRTPOST - ERROR OPENING CART-TRANSACTIONS '
                       WS-CTXFILE-STATUS
               MOVE 16 TO RETURN-CODE
               SET CTX-EOF TO TRUE
           END-IF.
           IF WS-CARTIN-STATUS NOT = '00'
               DISPLAY 'CRTPOST - ERROR OPENING SHOPPING-CART-IN '
                       WS-CARTIN-STATUS
               MOVE 16 TO RETURN-CODE
               SET CTX-EOF TO TRUE
           END-IF.
       700-EXIT.
           EXIT.

       750-LOAD-CART-TABLE.
           PERFORM 755-READ-ONE-CART-REC.
           PERFORM 756-STORE-CART-REC
               UNTIL WS-CARTIN-STATUS = '10'.
       750-EXIT.
           EXIT.

       755-READ-ONE-CART-REC.
           READ SHOPPING-CART-IN.

       756-STORE-CART-REC.
           ADD 1 TO WS-CART-COUNT.
           ADD 1 TO NUM-CART-LINES-IN.
           MOVE CRT-ID          TO TBL-CRT-ID(WS-CART-COUNT).
           MOVE CRT-USER-ID     TO TBL-CRT-USER-ID(WS-CART-COUNT).
           MOVE CRT-DISH-ID     TO TBL-CRT-DISH-ID(WS-CART-COUNT).
           MOVE CRT-SETMEAL-ID  TO
                                TBL-CRT-SETMEAL-ID(WS-CART-COUNT).
           MOVE CRT-FLAVOR      TO TBL-CRT-FLAVOR(WS-CART-COUNT).
           MOVE CRT-NAME        TO TBL-CRT-NAME(WS-CART-COUNT).
           MOVE CRT-IMAGE       TO TBL-CRT-IMAGE(WS-CART-COUNT).
           MOVE CRT-AMOUNT      TO TBL-CRT-AMOUNT(WS-CART-COUNT).
           MOVE CRT-NUMBER      TO TBL-CRT-NUMBER(WS-CART-COUNT).
           MOVE CRT-CREATE-TIME TO
                                TBL-CRT-CREATE-TIME(WS-CART-COUNT).
           MOVE 'N'             TO TBL-CRT-DELETE-SW(WS-CART-COUNT).
           IF CRT-ID > WS-NEXT-CART-ID
               MOVE CRT-ID TO WS-NEXT-CART-ID
           END-IF.
           PERFORM 755-READ-ONE-CART-REC.

       760-LOAD-DISH-TABLE.
           PERFORM 765-READ-ONE-DISH-REC.
           PERFORM 766-STORE-DISH-REC
               UNTIL WS-DSHFILE-STATUS = '10'.
       760-EXIT.
           EXIT.

       765-READ-ONE-DISH-REC.
           READ DISHES.

       766-STORE-DISH-REC.
           ADD 1 TO WS-DISH-COUNT.
           MOVE DSH-ID    TO TBL-DSH-ID(WS-DISH-COUNT).
           MOVE DSH-NAME  TO TBL-DSH-NAME(WS-DISH-COUNT).
           MOVE DSH-PRICE TO TBL-DSH-PRICE(WS-DISH-COUNT).
           MOVE DSH-IMAGE TO TBL-DSH-IMAGE(WS-DISH-COUNT).
           PERFORM 765-READ-ONE-DISH-REC.

       770-LOAD-SETMEAL-TABLE.
           PERFORM 775-READ-ONE-SET-REC.
           PERFORM 776-STORE-SET-REC
               UNTIL WS-SETFILE-STATUS = '10'.
       770-EXIT.
           EXIT.

       775-READ-ONE-SET-REC.
           READ SETMEALS.

       776-STORE-SET-REC.
           ADD 1 TO WS-SETMEAL-COUNT.
           MOVE SET-ID    TO TBL-SET-ID(WS-SETMEAL-COUNT).
           MOVE SET-NAME  TO TBL-SET-NAME(WS-SETMEAL-COUNT).
           MOVE SET-PRICE TO TBL-SET-PRICE(WS-SETMEAL-COUNT).
           MOVE SET-IMAGE TO TBL-SET-IMAGE(WS-SETMEAL-COUNT).
           PERFORM 775-READ-ONE-SET-REC.

       780-READ-TRANSACTION.
           READ CART-TRANSACTIONS
               AT END
                   SET CTX-EOF TO TRUE.
       780-EXIT.
           EXIT.

       790-WRITE-CART-TABLE.
           IF WS-CART-COUNT > 0
               PERFORM 791-WRITE-ONE-ENTRY
                   VARYING WS-CART-IX FROM 1 BY 1
                   UNTIL WS-CART-IX > WS-CART-COUNT
           END-IF.
       790-EXIT.
           EXIT.

       791-WRITE-ONE-ENTRY.
           IF NOT TBL-CRT-DELETED(WS-CART-IX)
               MOVE TBL-CRT-ID(WS-CART-IX)          TO OUT-CRT-ID
               MOVE TBL-CRT-USER-ID(WS-CART-IX)      TO
                                                OUT-CRT-USER-ID
               MOVE TBL-CRT-DISH-ID(WS-CART-IX)      TO
                                                OUT-CRT-DISH-ID
               MOVE TBL-CRT-SETMEAL-ID(WS-CART-IX)   TO
                                                OUT-CRT-SETMEAL-ID
               MOVE TBL-CRT-FLAVOR(WS-CART-IX)       TO OUT-CRT-FLAVOR
               MOVE TBL-CRT-NAME(WS-CART-IX)         TO OUT-CRT-NAME
               MOVE TBL-CRT-IMAGE(WS-CART-IX)        TO OUT-CRT-IMAGE
               MOVE TBL-CRT-AMOUNT(WS-CART-IX)       TO OUT-CRT-AMOUNT
               MOVE TBL-CRT-NUMBER(WS-CART-IX)       TO OUT-CRT-NUMBER
               MOVE TBL-CRT-CREATE-TIME(WS-CART-IX)  TO
                                                OUT-CRT-CREATE-TIME
               WRITE OUT-CART-RECORD
               ADD 1 TO NUM-CART-LINES-OUT
               IF CRT-DEBUG-TRACE
                   DISPLAY 'CRTPOST TRACE - LINE ' TBL-CRT-ID(WS-CART-IX)
                           ' CREATED ' TBL-CRT-CR-DATE(WS-CART-IX)
                           '/' TBL-CRT-CR-CLOCK(WS-CART-IX)
               END-IF
           END-IF.

       795-CLOSE-FILES.
           CLOSE CART-TRANSACTIONS
                 SHOPPING-CART-IN
                 SHOPPING-CART-OUT
                 DISHES
                 SETMEALS
                 REPORT-FILE.
       795-EXIT.
           EXIT.

       800-INIT-REPORT.
           MOVE CURRENT-YEAR   TO RPT-YY.
           MOVE CURRENT-MONTH  TO RPT-MM.
           MOVE CURRENT-DAY    TO RPT-DD.
           MOVE CURRENT-HOUR   TO RPT-HH.
           MOVE CURRENT-MINUTE TO RPT-MIN.
           MOVE CURRENT-SECOND TO RPT-SS.
           WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
       800-EXIT.
           EXIT.

       850-REPORT-TRAN-STATS.
           WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
           WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
           WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.

           MOVE 'ADD    '           TO RPT-TRAN.
           MOVE NUM-ADD-REQUESTS    TO RPT-NUM-TRANS.
           MOVE NUM-ADD-PROCESSED   TO RPT-NUM-TRAN-PROC.
           COMPUTE RPT-NUM-TRAN-ERR =
                      NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.

           MOVE 'SUB    '           TO RPT-TRAN.
           MOVE NUM-SUB-REQUESTS    TO RPT-NUM-TRANS.
           MOVE NUM-SUB-PROCESSED   TO RPT-NUM-TRAN-PROC.
           COMPUTE RPT-NUM-TRAN-ERR =
                      NUM-SUB-REQUESTS - NUM-SUB-PROCESSED.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.

           MOVE 'CLR    '           TO RPT-TRAN.
           MOVE NUM-CLR-REQUESTS    TO RPT-NUM-TRANS.
           MOVE NUM-CLR-REQUESTS    TO RPT-NUM-TRAN-PROC.
           MOVE ZERO                TO RPT-NUM-TRAN-ERR.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.

           MOVE NUM-CART-LINES-IN   TO RPT-LINES-IN.
           MOVE NUM-CART-LINES-OUT  TO RPT-LINES-OUT.
           WRITE REPORT-RECORD FROM RPT-CART-LINE-TOTAL AFTER 2.
       850-EXIT.
           EXIT.
