      *----------------------------------------------------------
      *    CRTREC - SHOPPING-CART LINE RECORD, ASCENDING CRT-ID.
      *    INSTANCED TWICE IN CRTPOST: ONCE AS :TAG:==CRT FOR THE
      *    OLD-CART FD RECORD, ONCE AS :TAG:==OUT FOR THE NEW-CART
      *    FD RECORD WRITTEN AT END-OF-RUN.
      *----------------------------------------------------------
       01  :TAG:-CART-RECORD.
           05  :TAG:-ID                    PIC 9(10).
           05  :TAG:-USER-ID               PIC 9(10).
           05  :TAG:-DISH-ID               PIC 9(10).
           05  :TAG:-SETMEAL-ID            PIC 9(10).
           05  :TAG:-FLAVOR                PIC X(40).
           05  :TAG:-NAME                  PIC X(30).
           05  :TAG:-IMAGE                 PIC X(40).
           05  :TAG:-AMOUNT                PIC S9(5)V99 COMP-3.
           05  :TAG:-NUMBER                PIC 9(3).
           05  :TAG:-CREATE-TIME           PIC 9(14).
           05  FILLER                      PIC X(09).
