      *----------------------------------------------------------
      *    ORDDTL - ORDER LINE-ITEM RECORD, GROUPED BY
      *    DET-ORDER-ID.  READ BY RPTSTA01 WHILE BUILDING THE
      *    SALES TOP-10 FOR COMPLETED ORDERS.
      *----------------------------------------------------------
       01  ORDER-DETAIL-RECORD.
           05  DET-ORDER-ID                PIC 9(10).
           05  DET-ITEM-NAME               PIC X(30).
           05  DET-NUMBER                  PIC 9(5).
           05  FILLER                      PIC X(15).
