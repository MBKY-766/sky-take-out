      ****************************************************************
      * LICENSED MATERIALS - PROPERTY OF THE TAKE-OUT OPERATIONS GROUP
      * ALL RIGHTS RESERVED
      ****************************************************************
      * PROGRAM:  RPTSTA01
      *
      * AUTHOR :  D. Okafor
      *
      * DAILY OPERATIONS STATISTICS REPORT.  FOR EACH DAY IN THE
      * RUN-PARAMETER CARD'S BEGIN-DATE/END-DATE RANGE, PRINTS
      * TURNOVER (COMPLETED-ORDER AMOUNT), CUMULATIVE AND NEW USER
      * COUNTS, AND ORDER/VALID-ORDER COUNTS.  AFTER THE DAY LIST,
      * PRINTS RANGE TOTALS WITH THE OVERALL COMPLETION RATE AND A
      * TOP-10 RANKING OF ITEMS SOLD ON COMPLETED ORDERS.
      ****************************************************************
      * CHANGE LOG
      *   04/11/94  DO   ORIGINAL PROGRAM
      *   09/02/94  DO   NEW/TOTAL USER COLUMNS ADDED TO THE DAY LIST
      *   06/19/95  RMT  TOP-10 ITEM RANKING ADDED
      *   02/27/97  KP   COMPLETION-RATE LINE ADDED AFTER THE DAY LIST
      *   08/08/98  RMT  Y2K - BEGIN/END-DATE AND ORD-ORDER-DATE ARE
      *                  BOTH FULL CCYYMMDD; NO CENTURY WINDOW NEEDED
      *   04/03/03  KP   PAGE BREAK EVERY 60 LINES ADDED FOR THE
      *                  LONGER RANGE REQUESTS NOW BEING RUN
      *   11/18/09  DO   TOP-10 TABLE REWRITTEN AS A KEPT-SORTED
      *                  INSERTION TABLE INSTEAD OF A FULL SORT STEP
      *   06/05/14  KP   COMPLETION RATE CORRECTED TO A 4-DECIMAL
      *                  FRACTION - WAS WRONGLY SHOWN AS A PERCENT
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    RPTSTA01.
       AUTHOR.        D. OKAFOR.
       INSTALLATION.  TAKE-OUT OPERATIONS GROUP.
       DATE-WRITTEN.  04/11/94.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS STATUS-DIGIT IS '0' THRU '9'
           UPSI-0 ON STATUS IS RPT-DEBUG-TRACE
                  OFF STATUS IS RPT-NO-DEBUG-TRACE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT ORDER-FILE      ASSIGN TO ORDFILE
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-ORDER-STATUS.

           SELECT ORDER-DETAIL-FILE ASSIGN TO ORDDTL
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-ORDDTL-STATUS.

           SELECT USER-FILE        ASSIGN TO USRFILE
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-USER-STATUS.

           SELECT PARM-FILE        ASSIGN TO RUNPARM
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-PARMFILE-STATUS.

           SELECT REPORT-FILE      ASSIGN TO STARPT
                  FILE STATUS IS WS-REPORT-STATUS.

      ****************************************************************
       DATA DIVISION.
       FILE SECTION.

       FD  ORDER-FILE
           RECORDING MODE IS F.
       COPY ORDREC.

       FD  ORDER-DETAIL-FILE
           RECORDING MODE IS F.
       COPY ORDDTL.

       FD  USER-FILE
           RECORDING MODE IS F.
       COPY USRREC.

       FD  PARM-FILE
           RECORDING MODE IS F.
       COPY RPTPRM.

       FD  REPORT-FILE
           RECORDING MODE IS F.
       01  REPORT-RECORD               PIC X(132).

      ****************************************************************
       WORKING-STORAGE SECTION.
      ****************************************************************
       01  SYSTEM-DATE-AND-TIME.
           05  CURRENT-DATE.
               10  CURRENT-YEAR            PIC 9(2).
               10  CURRENT-MONTH           PIC 9(2).
               10  CURRENT-DAY             PIC 9(2).
           05  CURRENT-TIME.
               10  CURRENT-HOUR            PIC 9(2).
               10  CURRENT-MINUTE          PIC 9(2).
               10  CURRENT-SECOND          PIC 9(2).
               10  CURRENT-HNDSEC          PIC 9(2).
           05  FILLER                      PIC X(08).

       01  WS-FIELDS.
           05  WS-ORDER-STATUS         PIC X(2)  VALUE SPACES.
           05  WS-ORDDTL-STATUS        PIC X(2)  VALUE SPACES.
           05  WS-USER-STATUS          PIC X(2)  VALUE SPACES.
           05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.
           05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
           05  WS-ORD-EOF-SW           PIC X     VALUE 'N'.
               88  ORD-EOF             VALUE 'Y'.
           05  WS-USR-EOF-SW           PIC X     VALUE 'N'.
               88  USR-EOF             VALUE 'Y'.
           05  WS-PRINT-LINE-CT        PIC S9(3) COMP VALUE 0.
           05  WS-CUM-USER-COUNT       PIC S9(7) COMP VALUE 0.
           05  FILLER                  PIC X(08) VALUE SPACES.

      *--------------------------------------------------------------
      *    DAY-LIST TABLE - ONE ENTRY PER CALENDAR DAY IN THE
      *    BEGIN-DATE/END-DATE RANGE.  LOADED ONCE AT 1000-BUILD-
      *    DAY-LIST, THEN SCORED BY A SINGLE ORDER-FILE PASS
      *    (2000-SCAN-ORDERS) AND A SINGLE USER-FILE PASS
      *    (3000-SCAN-USERS).  BOTH PASSES ARE FORWARD-ONLY MERGES
      *    AGAINST THIS TABLE - NEITHER THE ORDER NOR THE USER
      *    MASTER NEEDS A SEPARATE SORT BY DATE, SINCE ORD-ID AND
      *    USR-ID ARE THEMSELVES ASSIGNED IN ARRIVAL SEQUENCE.
      *--------------------------------------------------------------
       01  WS-DAY-TABLE.
           05  WS-DAY-COUNT            PIC 9(3) COMP VALUE 0.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  WS-DAY-ENTRY OCCURS 1 TO 366 TIMES
                   DEPENDING ON WS-DAY-COUNT
                   INDEXED BY WS-DAY-IX.
               10  TBL-DAY-DATE        PIC 9(08).
               10  TBL-DAY-TURNOVER    PIC S9(9)V99 COMP-3.
               10  TBL-DAY-TOTAL-USERS PIC S9(7) COMP.
               10  TBL-DAY-NEW-USERS   PIC S9(7) COMP.
               10  TBL-DAY-ORDER-CT    PIC S9(7) COMP.
               10  TBL-DAY-VALID-CT    PIC S9(7) COMP.

      *--------------------------------------------------------------
      *    ORDER-STATUS LOOKUP - ONE ENTRY PER IN-RANGE ORDER,
      *    BUILT IN ASCENDING ORD-ID ORDER DURING 2000-SCAN-ORDERS.
      *    3000-SCAN-DETAILS BINARY-SEARCHES THIS TO TELL WHETHER
      *    AN ORDER-DETAIL LINE BELONGS TO A COMPLETED ORDER, SINCE
      *    THE ORDER MASTER ITSELF IS NO LONGER POSITIONED THERE.
      *--------------------------------------------------------------
       01  WS-ORDSTAT-TABLE.
           05  WS-ORDSTAT-COUNT        PIC 9(7) COMP VALUE 0.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  TBL-ORDSTAT-ENTRY OCCURS 1 TO 50000 TIMES
                   DEPENDING ON WS-ORDSTAT-COUNT
                   INDEXED BY WS-OS-IX.
               10  TBL-ORDSTAT-ID          PIC 9(10).
               10  TBL-ORDSTAT-COMPL-SW    PIC X(01).
                   88  TBL-ORDSTAT-COMPLETED VALUE 'Y'.

      *--------------------------------------------------------------
      *    SALES TOP-10 TABLE, KEPT SORTED DESCENDING BY QUANTITY
      *    AS EACH QUALIFYING ORDER-DETAIL LINE IS ADDED - NO SORT
      *    STEP NEEDED FOR JUST 10 SLOTS.
      *--------------------------------------------------------------
       01  WS-TOP10-TABLE.
           05  WS-TOP10-COUNT          PIC 9(2) COMP VALUE 0.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  TBL-T10-ENTRY OCCURS 10 TIMES
                   INDEXED BY WS-TOP10-IX.
               10  TBL-T10-NAME        PIC X(30).
               10  TBL-T10-QTY         PIC S9(9) COMP.

       01  WS-TOP10-HOLD.
           05  WS-TOP10-HOLD-NAME      PIC X(30).
           05  WS-TOP10-HOLD-QTY       PIC S9(9) COMP.

       01  WS-CALC-FIELDS.
           05  WS-CALC-DATE            PIC 9(08).
           05  WS-CALC-DT-PARTS REDEFINES WS-CALC-DATE.
               10  WS-CALC-CCYY        PIC 9(04).
               10  WS-CALC-MM          PIC 9(02).
               10  WS-CALC-DD          PIC 9(02).
           05  WS-CALC-JDN             PIC S9(9) COMP.
           05  FILLER                  PIC X(04) VALUE SPACES.

       01  WS-JULIAN-FIELDS.
           05  WS-JD-A                 PIC S9(4) COMP VALUE 0.
           05  WS-JD-Y                 PIC S9(6) COMP VALUE 0.
           05  WS-JD-M                 PIC S9(4) COMP VALUE 0.
           05  FILLER                  PIC X(04) VALUE SPACES.

       01  WS-SEARCH-FIELDS.
           05  WS-BS-LOW               PIC S9(7) COMP VALUE 0.
           05  WS-BS-HIGH              PIC S9(7) COMP VALUE 0.
           05  WS-BS-MID               PIC S9(7) COMP VALUE 0.
           05  WS-TODAY-JDN            PIC S9(9) COMP VALUE 0.
           05  WS-BEGIN-JDN            PIC S9(9) COMP VALUE 0.
           05  WS-END-JDN              PIC S9(9) COMP VALUE 0.
           05  WS-ORDSTAT-FOUND-SW     PIC X(1)  VALUE 'N'.
               88  ORDSTAT-FOUND       VALUE 'Y'.
           05  FILLER                  PIC X(04) VALUE SPACES.

       01  REPORT-TOTALS.
           05  TOTAL-TURNOVER          PIC S9(9)V99 COMP-3 VALUE 0.
           05  TOTAL-ORDERS            PIC S9(7) COMP VALUE +0.
           05  TOTAL-VALID-ORDERS      PIC S9(7) COMP VALUE +0.
           05  FILLER                  PIC X(08) VALUE SPACES.

       01  RPT-HEADER1.
           05  FILLER                  PIC X(40)
               VALUE 'DAILY OPERATIONS STATISTICS    DATE: '.
           05  RPT-MM                  PIC 99.
           05  FILLER                  PIC X     VALUE '/'.
           05  RPT-DD                  PIC 99.
           05  FILLER                  PIC X     VALUE '/'.
           05  RPT-YY                  PIC 99.
           05  FILLER                  PIC X(57) VALUE SPACES.
       01  RPT-RANGE-LINE.
           05  FILLER PIC X(18) VALUE 'Range requested: '.
           05  RPT-BEGIN-DATE          PIC 9(8).
           05  FILLER PIC X(4) VALUE ' to '.
           05  RPT-END-DATE            PIC 9(8).
           05  FILLER PIC X(94) VALUE SPACES.
       01  RPT-DAY-HDR1.
           05  FILLER PIC X(66) VALUE
               'DATE          TURNOVER TOTAL USERS NEW USERS'.
           05  FILLER PIC X(10) VALUE ' ORDERS'.
           05  FILLER PIC X(56) VALUE SPACES.
       01  RPT-DAY-DETAIL.
           05  RPT-DAY-CCYY            PIC 9(4).
           05  FILLER                  PIC X     VALUE '-'.
           05  RPT-DAY-MM              PIC 9(2).
           05  FILLER                  PIC X     VALUE '-'.
           05  RPT-DAY-DD              PIC 9(2).
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  RPT-DAY-TURNOVER        PIC ZZ,ZZZ,ZZ9.99.
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  RPT-DAY-TOTAL-USERS     PIC ZZZZ9.
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  RPT-DAY-NEW-USERS       PIC ZZZZ9.
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  RPT-DAY-ORDERS          PIC ZZZZ9.
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  RPT-DAY-VALID           PIC ZZZZ9.
           05  FILLER                  PIC X(79) VALUE SPACES.
       01  RPT-TOTALS-HDR1.
           05  FILLER PIC X(19) VALUE 'Range totals:      '.
           05  FILLER PIC X(113) VALUE SPACES.
       01  RPT-TOTALS-LINE.
           05  FILLER PIC X(19) VALUE 'Turnover          '.
           05  RPT-TOT-TURNOVER        PIC ZZ,ZZZ,ZZ9.99.
           05  FILLER PIC X(3) VALUE SPACES.
           05  FILLER PIC X(8) VALUE 'Orders  '.
           05  RPT-TOT-ORDERS          PIC ZZZ,ZZ9.
           05  FILLER PIC X(3) VALUE SPACES.
           05  FILLER PIC X(14) VALUE 'Valid orders  '.
           05  RPT-TOT-VALID           PIC ZZZ,ZZ9.
           05  FILLER PIC X(3) VALUE SPACES.
           05  FILLER PIC X(17) VALUE 'Completion rate '.
           05  RPT-COMPLETION-RATE     PIC 9.9999.
           05  FILLER PIC X(50) VALUE SPACES.
       01  RPT-TOP10-HDR1.
           05  FILLER PIC X(40) VALUE 'Top 10 items by quantity sold:'.
           05  FILLER PIC X(92) VALUE SPACES.
       01  RPT-TOP10-DETAIL.
           05  RPT-T10-RANK            PIC Z9.
           05  FILLER                  PIC X(2) VALUE SPACES.
           05  RPT-T10-NAME            PIC X(30).
           05  FILLER                  PIC X(3) VALUE SPACES.
           05  RPT-T10-QTY             PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(92) VALUE SPACES.

       LINKAGE SECTION.

      ****************************************************************
       PROCEDURE DIVISION.
      ****************************************************************

       000-MAIN.
           ACCEPT CURRENT-DATE FROM DATE.
           ACCEPT CURRENT-TIME FROM TIME.
           DISPLAY 'RPTSTA01 STARTED DATE = ' CURRENT-MONTH '/'
                  CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.

           PERFORM 700-OPEN-FILES THRU 700-EXIT.
           PERFORM 730-READ-PARM-RECORD THRU 730-EXIT.

           PERFORM 800-INIT-REPORT THRU 800-EXIT.
           PERFORM 1000-BUILD-DAY-LIST THRU 1000-EXIT.
           PERFORM 2000-SCAN-ORDERS THRU 2000-EXIT.
           PERFORM 3000-SCAN-USERS THRU 3000-EXIT.
           PERFORM 4000-SCAN-DETAILS THRU 4000-EXIT.

           PERFORM 5100-PRINT-DAY-LIST THRU 5100-EXIT.
           PERFORM 5200-PRINT-RANGE-TOTALS THRU 5200-EXIT.
           PERFORM 5300-PRINT-TOP10 THRU 5300-EXIT.

           PERFORM 790-CLOSE-FILES THRU 790-EXIT.
           GOBACK.

      *--------------------------------------------------------------
      *    1000-BUILD-DAY-LIST - ONE ENTRY PER CALENDAR DAY FROM
      *    PRM-BEGIN-DATE TO PRM-END-DATE, INCLUSIVE, DERIVED BY
      *    WALKING JULIAN DAY NUMBERS SO MONTH/YEAR BOUNDARIES ARE
      *    HANDLED WITHOUT A CALENDAR TABLE.
      *--------------------------------------------------------------
       1000-BUILD-DAY-LIST.
           MOVE PRM-BEGIN-DATE TO WS-CALC-DATE.
           PERFORM 950-CALC-JDN THRU 950-EXIT.
           MOVE WS-CALC-JDN TO WS-BEGIN-JDN.

           MOVE PRM-END-DATE TO WS-CALC-DATE.
           PERFORM 950-CALC-JDN THRU 950-EXIT.
           MOVE WS-CALC-JDN TO WS-END-JDN.

           MOVE WS-BEGIN-JDN TO WS-TODAY-JDN.
           PERFORM 1010-ADD-ONE-DAY THRU 1010-EXIT
                   VARYING WS-TODAY-JDN FROM WS-BEGIN-JDN BY 1
                   UNTIL WS-TODAY-JDN > WS-END-JDN.
       1000-EXIT.
           EXIT.

       1010-ADD-ONE-DAY.
           ADD 1 TO WS-DAY-COUNT.
           PERFORM 960-JDN-TO-DATE THRU 960-EXIT.
           MOVE WS-CALC-DATE TO TBL-DAY-DATE(WS-DAY-COUNT).
           MOVE 0 TO TBL-DAY-TURNOVER(WS-DAY-COUNT).
           MOVE 0 TO TBL-DAY-TOTAL-USERS(WS-DAY-COUNT).
           MOVE 0 TO TBL-DAY-NEW-USERS(WS-DAY-COUNT).
           MOVE 0 TO TBL-DAY-ORDER-CT(WS-DAY-COUNT).
           MOVE 0 TO TBL-DAY-VALID-CT(WS-DAY-COUNT).
       1010-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    2000-SCAN-ORDERS - ONE PASS OVER THE ORDER MASTER.
      *    EACH IN-RANGE ORDER IS CHARGED TO ITS DAY-LIST ENTRY AND
      *    RECORDED IN WS-ORDSTAT-TABLE FOR THE LATER DETAIL SCAN.
      *--------------------------------------------------------------
       2000-SCAN-ORDERS.
           SET WS-DAY-IX TO 1.
           PERFORM 720-READ-ORDER THRU 720-EXIT.
           PERFORM 2100-PROCESS-ONE-ORDER THRU 2100-EXIT
                   UNTIL ORD-EOF.
       2000-EXIT.
           EXIT.

       2100-PROCESS-ONE-ORDER.
           IF ORD-ORDER-DATE >= PRM-BEGIN-DATE AND
              ORD-ORDER-DATE <= PRM-END-DATE
               ADD 1 TO TOTAL-ORDERS
               PERFORM 2200-FIND-DAY-LINE THRU 2200-EXIT
               ADD 1 TO TBL-DAY-ORDER-CT(WS-DAY-IX)
               IF ORD-COMPLETED
                   ADD 1 TO TOTAL-VALID-ORDERS
                   ADD 1 TO TBL-DAY-VALID-CT(WS-DAY-IX)
                   ADD ORD-AMOUNT TO TOTAL-TURNOVER
                   ADD ORD-AMOUNT TO TBL-DAY-TURNOVER(WS-DAY-IX)
               END-IF
               PERFORM 2300-RECORD-ORDER-STATUS THRU 2300-EXIT
           END-IF.

           PERFORM 720-READ-ORDER THRU 720-EXIT.
       2100-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    2200-FIND-DAY-LINE - ORD-ID IS ASSIGNED SEQUENTIALLY AT
      *    ORDER TIME, SO THE ASCENDING-ORD-ID MASTER IS ALSO IN
      *    ASCENDING ORDER-TIME SEQUENCE.  WS-DAY-IX THEREFORE ONLY
      *    EVER MOVES FORWARD ACROSS THE WHOLE SCAN - NO SEARCH IS
      *    NEEDED, JUST A POSITIONING ADVANCE PER CHANGE OF DAY.
      *--------------------------------------------------------------
       2200-FIND-DAY-LINE.
           PERFORM 2210-ADVANCE-DAY-IX THRU 2210-EXIT
                   UNTIL TBL-DAY-DATE(WS-DAY-IX) >= ORD-ORDER-DATE.
       2200-EXIT.
           EXIT.

       2210-ADVANCE-DAY-IX.
           SET WS-DAY-IX UP BY 1.
       2210-EXIT.
           EXIT.

      *--------------------------------------------------------------
       2300-RECORD-ORDER-STATUS.
           ADD 1 TO WS-ORDSTAT-COUNT.
           MOVE ORD-ID TO TBL-ORDSTAT-ID(WS-ORDSTAT-COUNT).
           IF ORD-COMPLETED
               SET TBL-ORDSTAT-COMPLETED TO TRUE
           ELSE
               MOVE 'N' TO TBL-ORDSTAT-COMPL-SW(WS-ORDSTAT-COUNT)
           END-IF.
       2300-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    3000-SCAN-USERS - MERGES THE ASCENDING-BY-REGISTRATION
      *    USER MASTER AGAINST THE DAY LIST.  TOTAL-USERS(D) IS
      *    CUMULATIVE FROM THE START OF THE USER FILE, NOT JUST THE
      *    REQUESTED RANGE, SO WS-CUM-USER-COUNT IS NEVER RESET.
      *--------------------------------------------------------------
       3000-SCAN-USERS.
           PERFORM 722-READ-USER THRU 722-EXIT.
           PERFORM 3100-PROCESS-ONE-DAY THRU 3100-EXIT
                   VARYING WS-DAY-IX FROM 1 BY 1
                   UNTIL WS-DAY-IX > WS-DAY-COUNT.
       3000-EXIT.
           EXIT.

       3100-PROCESS-ONE-DAY.
           PERFORM 3110-ABSORB-ONE-USER THRU 3110-EXIT
                   UNTIL USR-EOF
                      OR USR-CREATE-DATE > TBL-DAY-DATE(WS-DAY-IX).
           MOVE WS-CUM-USER-COUNT TO TBL-DAY-TOTAL-USERS(WS-DAY-IX).
       3100-EXIT.
           EXIT.

       3110-ABSORB-ONE-USER.
           ADD 1 TO WS-CUM-USER-COUNT.
           IF USR-CREATE-DATE = TBL-DAY-DATE(WS-DAY-IX)
               ADD 1 TO TBL-DAY-NEW-USERS(WS-DAY-IX)
           END-IF.
           PERFORM 722-READ-USER THRU 722-EXIT.
       3110-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    4000-SCAN-DETAILS - ONE PASS OVER THE ORDER-DETAIL FILE.
      *    EACH LINE'S OWNING ORDER IS LOOKED UP IN WS-ORDSTAT-TABLE
      *    BY BINARY SEARCH; ONLY LINES BELONGING TO A COMPLETED
      *    ORDER FEED THE TOP-10 TABLE.
      *--------------------------------------------------------------
       4000-SCAN-DETAILS.
           PERFORM 725-READ-DETAIL THRU 725-EXIT.
           PERFORM 4100-PROCESS-ONE-DETAIL THRU 4100-EXIT
                   UNTIL WS-ORDDTL-STATUS = '10'.
       4000-EXIT.
           EXIT.

       4100-PROCESS-ONE-DETAIL.
           PERFORM 4200-FIND-ORDER-STATUS THRU 4200-EXIT.
           IF ORDSTAT-FOUND AND TBL-ORDSTAT-COMPLETED(WS-BS-MID)
               PERFORM 4300-INSERT-TOP10 THRU 4300-EXIT
           END-IF.
           PERFORM 725-READ-DETAIL THRU 725-EXIT.
       4100-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    4200-FIND-ORDER-STATUS - BINARY SEARCH THE ASCENDING-BY-
      *    ORD-ID WS-ORDSTAT-TABLE.  RESULT SLOT IS WS-BS-MID WHEN
      *    ORDSTAT-FOUND.
      *--------------------------------------------------------------
       4200-FIND-ORDER-STATUS.
           MOVE 'N' TO WS-ORDSTAT-FOUND-SW.
           MOVE 1 TO WS-BS-LOW.
           MOVE WS-ORDSTAT-COUNT TO WS-BS-HIGH.
           PERFORM 4210-BISECT-ORDSTAT THRU 4210-EXIT
                   UNTIL WS-BS-LOW > WS-BS-HIGH
                      OR ORDSTAT-FOUND.
       4200-EXIT.
           EXIT.

       4210-BISECT-ORDSTAT.
           COMPUTE WS-BS-MID = (WS-BS-LOW + WS-BS-HIGH) / 2.
           IF DET-ORDER-ID = TBL-ORDSTAT-ID(WS-BS-MID)
               SET ORDSTAT-FOUND TO TRUE
           ELSE
               IF DET-ORDER-ID < TBL-ORDSTAT-ID(WS-BS-MID)
                   COMPUTE WS-BS-HIGH = WS-BS-MID - 1
               ELSE
                   COMPUTE WS-BS-LOW = WS-BS-MID + 1
               END-IF
           END-IF.
       4210-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    4300-INSERT-TOP10 - A LINEAR SCAN IS USED RATHER THAN A
      *    SORT STEP SINCE THE TABLE IS HELD TO 10 SLOTS; THE
      *    SLOWEST SLOT IS DROPPED ONCE THE TABLE IS FULL.
      *--------------------------------------------------------------
       4300-INSERT-TOP10.
           MOVE 0 TO WS-BS-MID.
           PERFORM 4310-FIND-ITEM-SLOT THRU 4310-EXIT
                   VARYING WS-TOP10-IX FROM 1 BY 1
                   UNTIL WS-TOP10-IX > WS-TOP10-COUNT
                      OR WS-BS-MID NOT = 0.

           IF WS-BS-MID NOT = 0
               ADD DET-NUMBER TO TBL-T10-QTY(WS-BS-MID)
           ELSE
               IF WS-TOP10-COUNT < 10
                   ADD 1 TO WS-TOP10-COUNT
                   MOVE DET-ITEM-NAME TO TBL-T10-NAME(WS-TOP10-COUNT)
                   MOVE DET-NUMBER    TO TBL-T10-QTY(WS-TOP10-COUNT)
               ELSE
                   PERFORM 4320-REPLACE-LOWEST THRU 4320-EXIT
               END-IF
           END-IF.

           PERFORM 4330-RESORT-TOP10 THRU 4330-EXIT.
       4300-EXIT.
           EXIT.

       4310-FIND-ITEM-SLOT.
           IF TBL-T10-NAME(WS-TOP10-IX) = DET-ITEM-NAME
               MOVE WS-TOP10-IX TO WS-BS-MID
           END-IF.
       4310-EXIT.
           EXIT.

       4320-REPLACE-LOWEST.
           IF DET-NUMBER > TBL-T10-QTY(10)
               MOVE DET-ITEM-NAME TO TBL-T10-NAME(10)
               MOVE DET-NUMBER    TO TBL-T10-QTY(10)
           END-IF.
       4320-EXIT.
           EXIT.

       4330-RESORT-TOP10.
           PERFORM 4340-BUBBLE-ONE-PASS THRU 4340-EXIT
                   VARYING WS-TOP10-IX FROM WS-TOP10-COUNT BY -1
                   UNTIL WS-TOP10-IX < 2.
       4330-EXIT.
           EXIT.

       4340-BUBBLE-ONE-PASS.
           IF TBL-T10-QTY(WS-TOP10-IX) > TBL-T10-QTY(WS-TOP10-IX - 1)
               MOVE TBL-T10-ENTRY(WS-TOP10-IX)   TO WS-TOP10-HOLD
               MOVE TBL-T10-ENTRY(WS-TOP10-IX - 1)
                                   TO TBL-T10-ENTRY(WS-TOP10-IX)
               MOVE WS-TOP10-HOLD TO TBL-T10-ENTRY(WS-TOP10-IX - 1)
           END-IF.
       4340-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    950/960 - JULIAN DAY NUMBER CONVERSION (FLIEGEL & VAN
      *    FLANDERN).  950 CONVERTS CCYYMMDD TO A JDN; 960 IS THE
      *    INVERSE, USED WHEN WALKING THE DAY LIST FORWARD.
      *--------------------------------------------------------------
       950-CALC-JDN.
           COMPUTE WS-JD-A = (14 - WS-CALC-MM) / 12.
           COMPUTE WS-JD-Y = WS-CALC-CCYY + 4800 - WS-JD-A.
           COMPUTE WS-JD-M = WS-CALC-MM + (12 * WS-JD-A) - 3.
           COMPUTE WS-CALC-JDN =
                   WS-CALC-DD
                   + (((153 * WS-JD-M) + 2) / 5)
                   + (365 * WS-JD-Y)
                   + (WS-JD-Y / 4)
                   - (WS-JD-Y / 100)
                   + (WS-JD-Y / 400)
                   - 32045.
       950-EXIT.
           EXIT.

       960-JDN-TO-DATE.
           COMPUTE WS-JD-A = WS-TODAY-JDN + 32044.
           COMPUTE WS-JD-Y = ((4 * WS-JD-A) + 3) / 146097.
           COMPUTE WS-JD-M = WS-JD-A - ((146097 * WS-JD-Y) / 4).
           COMPUTE WS-JD-A = ((4 * WS-JD-M) + 3) / 1461.
           COMPUTE WS-JD-Y = WS-JD-M - ((1461 * WS-JD-A) / 4).
           COMPUTE WS-JD-M = ((5 * WS-JD-Y) + 2) / 153.
           COMPUTE WS-CALC-DD = WS-JD-Y - (((153 * WS-JD-M) + 2) / 5)
                   + 1.
           COMPUTE WS-CALC-MM = WS-JD-M + 3 - (12 * (WS-JD-M / 10)).
           COMPUTE WS-CALC-CCYY = (100 * WS-JD-A) + WS-JD-Y - 4800
                   + (WS-JD-M / 10).
       960-EXIT.
           EXIT.

      *--------------------------------------------------------------
       700-OPEN-FILES.
           OPEN INPUT  ORDER-FILE
                       ORDER-DETAIL-FILE
                       USER-FILE
                       PARM-FILE
                OUTPUT REPORT-FILE.
           IF WS-ORDER-STATUS NOT = '00'
               DISPLAY 'RPTSTA01 - ERROR OPENING ORDER-FILE '
                       WS-ORDER-STATUS
               MOVE 16 TO RETURN-CODE
               SET ORD-EOF TO TRUE
           END-IF.
       700-EXIT.
           EXIT.

       720-READ-ORDER.
           READ ORDER-FILE
               AT END
                   SET ORD-EOF TO TRUE.
       720-EXIT.
           EXIT.

       722-READ-USER.
           READ USER-FILE
               AT END
                   SET USR-EOF TO TRUE.
       722-EXIT.
           EXIT.

       725-READ-DETAIL.
           READ ORDER-DETAIL-FILE.
       725-EXIT.
           EXIT.

       730-READ-PARM-RECORD.
           READ PARM-FILE
               AT END
                   DISPLAY 'RPTSTA01 - MISSING RUN-PARAMETER CARD'
                   MOVE 16 TO RETURN-CODE
                   SET ORD-EOF TO TRUE
                   SET USR-EOF TO TRUE.
       730-EXIT.
           EXIT.

       790-CLOSE-FILES.
           CLOSE ORDER-FILE
                 ORDER-DETAIL-FILE
                 USER-FILE
                 PARM-FILE
                 REPORT-FILE.
       790-EXIT.
           EXIT.

       800-INIT-REPORT.
           MOVE CURRENT-YEAR  TO RPT-YY.
           MOVE CURRENT-MONTH TO RPT-MM.
           MOVE CURRENT-DAY   TO RPT-DD.
           WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
           MOVE PRM-BEGIN-DATE TO RPT-BEGIN-DATE.
           MOVE PRM-END-DATE   TO RPT-END-DATE.
           WRITE REPORT-RECORD FROM RPT-RANGE-LINE AFTER 2.
           MOVE 4 TO WS-PRINT-LINE-CT.
       800-EXIT.
           EXIT.

      *--------------------------------------------------------------
       5100-PRINT-DAY-LIST.
           WRITE REPORT-RECORD FROM RPT-DAY-HDR1 AFTER 2.
           ADD 2 TO WS-PRINT-LINE-CT.
           PERFORM 5110-PRINT-ONE-DAY THRU 5110-EXIT
                   VARYING WS-DAY-IX FROM 1 BY 1
                   UNTIL WS-DAY-IX > WS-DAY-COUNT.
       5100-EXIT.
           EXIT.

       5110-PRINT-ONE-DAY.
           IF WS-PRINT-LINE-CT > 60
               WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE
               MOVE 1 TO WS-PRINT-LINE-CT
           END-IF.
           MOVE TBL-DAY-DATE(WS-DAY-IX) TO WS-CALC-DATE.
           MOVE WS-CALC-CCYY               TO RPT-DAY-CCYY.
           MOVE WS-CALC-MM                  TO RPT-DAY-MM.
           MOVE WS-CALC-DD                   TO RPT-DAY-DD.
           MOVE TBL-DAY-TURNOVER(WS-DAY-IX)    TO RPT-DAY-TURNOVER.
           MOVE TBL-DAY-TOTAL-USERS(WS-DAY-IX) TO RPT-DAY-TOTAL-USERS.
           MOVE TBL-DAY-NEW-USERS(WS-DAY-IX)   TO RPT-DAY-NEW-USERS.
           MOVE TBL-DAY-ORDER-CT(WS-DAY-IX)     TO RPT-DAY-ORDERS.
           MOVE TBL-DAY-VALID-CT(WS-DAY-IX)       TO RPT-DAY-VALID.
           WRITE REPORT-RECORD FROM RPT-DAY-DETAIL AFTER 1.
           ADD 1 TO WS-PRINT-LINE-CT.
       5110-EXIT.
           EXIT.

       5200-PRINT-RANGE-TOTALS.
           WRITE REPORT-RECORD FROM RPT-TOTALS-HDR1 AFTER 2.
           MOVE TOTAL-TURNOVER     TO RPT-TOT-TURNOVER.
           MOVE TOTAL-ORDERS       TO RPT-TOT-ORDERS.
           MOVE TOTAL-VALID-ORDERS TO RPT-TOT-VALID.
           IF TOTAL-ORDERS > 0
               COMPUTE RPT-COMPLETION-RATE ROUNDED =
                       TOTAL-VALID-ORDERS / TOTAL-ORDERS
           ELSE
               MOVE 0 TO RPT-COMPLETION-RATE
           END-IF.
           WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.
           ADD 3 TO WS-PRINT-LINE-CT.
       5200-EXIT.
           EXIT.

       5300-PRINT-TOP10.
           WRITE REPORT-RECORD FROM RPT-TOP10-HDR1 AFTER 2.
           ADD 2 TO WS-PRINT-LINE-CT.
           PERFORM 5310-PRINT-ONE-ITEM THRU 5310-EXIT
                   VARYING WS-TOP10-IX FROM 1 BY 1
                   UNTIL WS-TOP10-IX > WS-TOP10-COUNT.
       5300-EXIT.
           EXIT.

       5310-PRINT-ONE-ITEM.
           MOVE WS-TOP10-IX                TO RPT-T10-RANK.
           MOVE TBL-T10-NAME(WS-TOP10-IX)  TO RPT-T10-NAME.
           MOVE TBL-T10-QTY(WS-TOP10-IX)   TO RPT-T10-QTY.
           WRITE REPORT-RECORD FROM RPT-TOP10-DETAIL AFTER 1.
           ADD 1 TO WS-PRINT-LINE-CT.
       5310-EXIT.
           EXIT.
