      *----------------------------------------------------------
      *    CATTRN - CATALOG MAINTENANCE REQUEST RECORD.  ARRIVAL-
      *    ORDER INPUT TO CATMAINT.  ONE RECORD PER REQUESTED
      *    ACTION; CAT-ACTION DRIVES THE DISPATCH AT
      *    100-PROCESS-REQUESTS.  CAT-OPERATOR-ID IS THE ACTING
      *    OPERATOR FOR THE AUDIT-STAMP RULE.
      *----------------------------------------------------------
       01  CATALOG-TRANSACTION-RECORD.
           05  CAT-ACTION                  PIC X(03).
               88  CAT-IS-DISH-DELETE      VALUE 'DDL'.
               88  CAT-IS-DISH-INSERT      VALUE 'DIN'.
               88  CAT-IS-SETMEAL-INSERT   VALUE 'SIN'.
           05  CAT-OPERATOR-ID             PIC 9(10).
           05  CAT-NEW-DSH-NAME            PIC X(30).
           05  CAT-NEW-DSH-PRICE           PIC S9(5)V99.
           05  CAT-NEW-DSH-STATUS          PIC 9(01).
           05  CAT-NEW-DSH-IMAGE           PIC X(40).
           05  CAT-NEW-SET-NAME            PIC X(30).
           05  CAT-NEW-SET-PRICE           PIC S9(5)V99.
           05  CAT-NEW-SET-IMAGE           PIC X(40).
           05  CAT-FLV-COUNT               PIC 9(01).
           05  CAT-FLV-ENTRY OCCURS 5 TIMES.
               10  CAT-FLV-NAME            PIC X(20).
               10  CAT-FLV-VALUE           PIC X(40).
           05  CAT-MBR-COUNT               PIC 9(02).
           05  CAT-MBR-ENTRY OCCURS 10 TIMES.
               10  CAT-MBR-DISH-ID         PIC 9(10).
               10  CAT-MBR-COPIES          PIC 9(03).
           05  CAT-DEL-COUNT               PIC 9(02).
           05  CAT-DEL-DISH-ID OCCURS 20 TIMES PIC 9(10).
           05  FILLER                      PIC X(17).
