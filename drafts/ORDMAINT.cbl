      ****************************************************************
      * LICENSED MATERIALS - PROPERTY OF THE TAKE-OUT OPERATIONS GROUP
      * ALL RIGHTS RESERVED
      ****************************************************************
      * PROGRAM:  ORDMAINT
      *
      * AUTHOR :  R. Metzger
      *
      * NIGHTLY/INTRA-DAY ORDER HOUSEKEEPING SWEEP.  READS THE
      * ORDER MASTER OLDEST-TO-NEWEST AND REWRITES IT, APPLYING TWO
      * INDEPENDENT RULES AS EACH RECORD PASSES THROUGH:
      *   SWEEP 1 - PENDING-PAYMENT ORDERS OLDER THAN 15 MINUTES
      *             ARE AUTO-CANCELLED.
      *   SWEEP 2 - IN-DELIVERY ORDERS OLDER THAN 1 HOUR ARE
      *             AUTO-COMPLETED.
      * "OLDER THAN" IS MEASURED AGAINST THE RUN-PARAMETER CARD'S
      * RUN-TIME, NOT THE SYSTEM CLOCK, SO A RERUN REPRODUCES THE
      * SAME RESULTS.
      ****************************************************************
      * CHANGE LOG
      *   02/08/94  RMT  ORIGINAL PROGRAM - REPLACES THE MANUAL
      *                  ORDER-DESK TIMEOUT LOG
      *   07/22/94  RMT  DELIVERY CLOSE-OUT SWEEP ADDED
      *   03/15/95  DO   CUTOFFS NOW READ FROM RUN-PARAMETER CARD
      *                  RATHER THAN HARD-CODED
      *   11/09/96  KP   JULIAN-DAY MATH REPLACES NAIVE SUBTRACTION
      *                  SO CUTOFFS HOLD ACROSS MONTH-END
      *   08/08/98  RMT  Y2K - CONFIRMED 4-DIGIT CCYY THROUGHOUT,
      *                  NO 2-DIGIT YEAR FIELDS REMAIN IN THIS PGM
      *   05/14/01  DO   EXAMINED/CHANGED COUNTS SPLIT PER SWEEP
      *   09/30/06  KP   REMOVED OBSOLETE GRACE-PERIOD OVERRIDE FLAG
      *   03/02/15  KP   CANCEL-REASON LITERAL WAS ONE CHAR SHORT OF
      *                  THE STANDARD WORDING - CORRECTED
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ORDMAINT.
       AUTHOR.        R. METZGER.
       INSTALLATION.  TAKE-OUT OPERATIONS GROUP.
       DATE-WRITTEN.  02/08/94.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS STATUS-DIGIT IS '0' THRU '9'
           UPSI-0 ON STATUS IS ORD-DEBUG-TRACE
                  OFF STATUS IS ORD-NO-DEBUG-TRACE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT ORDER-FILE-IN  ASSIGN TO ORDFILE
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-ORDIN-STATUS.

           SELECT ORDER-FILE-OUT ASSIGN TO ORDOUT
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-ORDOUT-STATUS.

           SELECT PARM-FILE      ASSIGN TO RUNPARM
                  ACCESS IS SEQUENTIAL
                  FILE STATUS IS WS-PARMFILE-STATUS.

           SELECT REPORT-FILE    ASSIGN TO ORDRPT
                  FILE STATUS IS WS-REPORT-STATUS.

      ****************************************************************
       DATA DIVISION.
       FILE SECTION.

       FD  ORDER-FILE-IN
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       COPY ORDREC.

       FD  ORDER-FILE-OUT
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  ORD-OUT-RECORD              PIC X(93).

       FD  PARM-FILE
           RECORDING MODE IS F.
       COPY RPTPRM.

       FD  REPORT-FILE
           RECORDING MODE IS F.
       01  REPORT-RECORD               PIC X(132).

      ****************************************************************
       WORKING-STORAGE SECTION.
      ****************************************************************
       01  SYSTEM-DATE-AND-TIME.
           05  CURRENT-DATE.
               10  CURRENT-YEAR            PIC 9(2).
               10  CURRENT-MONTH           PIC 9(2).
               10  CURRENT-DAY             PIC 9(2).
           05  CURRENT-TIME.
               10  CURRENT-HOUR            PIC 9(2).
               10  CURRENT-MINUTE          PIC 9(2).
               10  CURRENT-SECOND          PIC 9(2).
               10  CURRENT-HNDSEC          PIC 9(2).
           05  FILLER                      PIC X(08).

       01  WS-FIELDS.
           05  WS-ORDIN-STATUS         PIC X(2)  VALUE SPACES.
           05  WS-ORDOUT-STATUS        PIC X(2)  VALUE SPACES.
           05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.
           05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
           05  WS-ORD-EOF-SW           PIC X     VALUE 'N'.
               88  ORD-EOF             VALUE 'Y'.
           05  WS-RUN-TIME             PIC 9(14) VALUE 0.
           05  FILLER                  PIC X(08) VALUE SPACES.

      *--------------------------------------------------------------
      *    ABSOLUTE-SECONDS CONVERSION WORK AREA - SHARED SCRATCH
      *    USED BY 900-CALC-ABS-SECS FOR BOTH THE RUN-TIME STAMP
      *    AND EACH ORDER'S ORD-ORDER-TIME.  JULIAN-DAY-NUMBER
      *    ARITHMETIC KEEPS THE 15-MINUTE/1-HOUR CUTOFFS CORRECT
      *    ACROSS A MONTH OR YEAR BOUNDARY.
      *--------------------------------------------------------------
       01  WS-CALC-FIELDS.
           05  WS-CALC-TIMESTAMP       PIC 9(14).
           05  WS-CALC-DT-PARTS REDEFINES WS-CALC-TIMESTAMP.
               10  WS-CALC-CCYY        PIC 9(04).
               10  WS-CALC-MM          PIC 9(02).
               10  WS-CALC-DD          PIC 9(02).
               10  WS-CALC-HH          PIC 9(02).
               10  WS-CALC-MI          PIC 9(02).
               10  WS-CALC-SS          PIC 9(02).
           05  WS-CALC-ABS-SECS        PIC S9(11) COMP-3.
           05  FILLER                  PIC X(04) VALUE SPACES.

       01  WS-JULIAN-FIELDS.
           05  WS-JD-A                 PIC S9(4) COMP VALUE 0.
           05  WS-JD-Y                 PIC S9(6) COMP VALUE 0.
           05  WS-JD-M                 PIC S9(4) COMP VALUE 0.
           05  WS-JD-JDN                PIC S9(9) COMP VALUE 0.
           05  FILLER                  PIC X(04) VALUE SPACES.

       01  WS-CUTOFF-FIELDS.
           05  WS-RUN-ABS-SECS         PIC S9(11) COMP-3 VALUE 0.
           05  WS-TIMEOUT-CUTOFF       PIC S9(11) COMP-3 VALUE 0.
           05  WS-CLOSEOUT-CUTOFF      PIC S9(11) COMP-3 VALUE 0.
           05  WS-ORDER-TIME-ABS       PIC S9(11) COMP-3 VALUE 0.
           05  FILLER                  PIC X(04) VALUE SPACES.

       01  REPORT-TOTALS.
           05  NUM-ORDERS-READ         PIC S9(7) COMP VALUE +0.
           05  NUM-TIMEOUT-EXAMINED    PIC S9(7) COMP VALUE +0.
           05  NUM-TIMEOUT-CANCELLED   PIC S9(7) COMP VALUE +0.
           05  NUM-CLOSEOUT-EXAMINED   PIC S9(7) COMP VALUE +0.
           05  NUM-CLOSEOUT-COMPLETED  PIC S9(7) COMP VALUE +0.
           05  FILLER                  PIC X(08) VALUE SPACES.

       01  WS-CANCEL-REASON-TEXT       PIC X(30)
               VALUE 'order timed out, auto-cancelle'.

       01  RPT-HEADER1.
           05  FILLER                  PIC X(40)
               VALUE 'ORDER MAINTENANCE SWEEP REPORT    DATE: '.
           05  RPT-MM                  PIC 99.
           05  FILLER                  PIC X     VALUE '/'.
           05  RPT-DD                  PIC 99.
           05  FILLER                  PIC X     VALUE '/'.
           05  RPT-YY                  PIC 99.
           05  FILLER                  PIC X(20)
               VALUE ' (mm/dd/yy)   TIME: '.
           05  RPT-HH                  PIC 99.
           05  FILLER                  PIC X     VALUE ':'.
           05  RPT-MIN                 PIC 99.
           05  FILLER                  PIC X     VALUE ':'.
           05  RPT-SS                  PIC 99.
           05  FILLER                  PIC X(55) VALUE SPACES.
       01  RPT-RUNTIME-LINE.
           05  FILLER PIC X(26) VALUE 'Cutoffs measured against: '.
           05  RPT-RUNTIME             PIC 9(14).
           05  FILLER PIC X(92) VALUE SPACES.
       01  RPT-STATS-HDR1.
           05  FILLER PIC X(26) VALUE 'Sweep Totals:             '.
           05  FILLER PIC X(106) VALUE SPACES.
       01  RPT-STATS-HDR2.
           05  FILLER PIC X(26) VALUE 'Sweep            Number of'.
           05  FILLER PIC X(14) VALUE '        Number'.
           05  FILLER PIC X(92) VALUE SPACES.
       01  RPT-STATS-HDR3.
           05  FILLER PIC X(26) VALUE 'Name             Examined '.
           05  FILLER PIC X(14) VALUE '        Changed'.
           05  FILLER PIC X(92) VALUE SPACES.
       01  RPT-STATS-DETAIL.
           05  RPT-SWEEP               PIC X(18).
           05  RPT-NUM-EXAMINED        PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                  PIC X(3)  VALUE SPACES.
           05  RPT-NUM-CHANGED         PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                  PIC X(93) VALUE SPACES.

       LINKAGE SECTION.

      ****************************************************************
       PROCEDURE DIVISION.
      ****************************************************************

       000-MAIN.
           ACCEPT CURRENT-DATE FROM DATE.
           ACCEPT CURRENT-TIME FROM TIME.
           DISPLAY 'ORDMAINT STARTED DATE = ' CURRENT-MONTH '/'
                  CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.

           PERFORM 700-OPEN-FILES THRU 700-EXIT.
           PERFORM 730-READ-PARM-RECORD THRU 730-EXIT.
           MOVE PRM-RUN-TIME TO WS-RUN-TIME.

           MOVE WS-RUN-TIME     TO WS-CALC-TIMESTAMP.
           PERFORM 900-CALC-ABS-SECS THRU 900-EXIT.
           MOVE WS-CALC-ABS-SECS TO WS-RUN-ABS-SECS.
           COMPUTE WS-TIMEOUT-CUTOFF  = WS-RUN-ABS-SECS - 900.
           COMPUTE WS-CLOSEOUT-CUTOFF = WS-RUN-ABS-SECS - 3600.

           IF ORD-DEBUG-TRACE
               DISPLAY 'ORDMAINT TRACE - RUN ABS SECS    = '
                       WS-RUN-ABS-SECS
               DISPLAY 'ORDMAINT TRACE - TIMEOUT CUTOFF  = '
                       WS-TIMEOUT-CUTOFF
               DISPLAY 'ORDMAINT TRACE - CLOSEOUT CUTOFF = '
                       WS-CLOSEOUT-CUTOFF
           END-IF.

           PERFORM 800-INIT-REPORT THRU 800-EXIT.

           PERFORM 720-READ-ORDER THRU 720-EXIT.
           PERFORM 100-PROCESS-ORDER THRU 100-EXIT
                   UNTIL ORD-EOF.

           PERFORM 850-REPORT-SWEEP-STATS THRU 850-EXIT.
           PERFORM 790-CLOSE-FILES THRU 790-EXIT.

           GOBACK.

      *--------------------------------------------------------------
      *    100-PROCESS-ORDER - EACH RECORD IS EXAMINED AGAINST BOTH
      *    SWEEPS, BUT A GIVEN STATUS CAN ONLY MATCH ONE OF THEM.
      *--------------------------------------------------------------
       100-PROCESS-ORDER.
           ADD 1 TO NUM-ORDERS-READ.

           MOVE ORD-ORDER-TIME  TO WS-CALC-TIMESTAMP.
           PERFORM 900-CALC-ABS-SECS THRU 900-EXIT.
           MOVE WS-CALC-ABS-SECS TO WS-ORDER-TIME-ABS.

           EVALUATE TRUE
               WHEN ORD-PENDING-PAYMENT
                   ADD 1 TO NUM-TIMEOUT-EXAMINED
                   IF WS-ORDER-TIME-ABS < WS-TIMEOUT-CUTOFF
                       PERFORM 200-CANCEL-ORDER THRU 200-EXIT
                       ADD 1 TO NUM-TIMEOUT-CANCELLED
                   END-IF
               WHEN ORD-IN-DELIVERY
                   ADD 1 TO NUM-CLOSEOUT-EXAMINED
                   IF WS-ORDER-TIME-ABS < WS-CLOSEOUT-CUTOFF
                       PERFORM 300-COMPLETE-ORDER THRU 300-EXIT
                       ADD 1 TO NUM-CLOSEOUT-COMPLETED
                   END-IF
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.

           PERFORM 400-WRITE-ORDER THRU 400-EXIT.
           PERFORM 720-READ-ORDER THRU 720-EXIT.
       100-EXIT.
           EXIT.

      *--------------------------------------------------------------
       200-CANCEL-ORDER.
           MOVE 6                  TO ORD-STATUS.
           MOVE WS-CANCEL-REASON-TEXT TO ORD-CANCEL-REASON.
           MOVE WS-RUN-TIME        TO ORD-CANCEL-TIME.
       200-EXIT.
           EXIT.

       300-COMPLETE-ORDER.
           MOVE 5                  TO ORD-STATUS.
       300-EXIT.
           EXIT.

       400-WRITE-ORDER.
           WRITE ORD-OUT-RECORD FROM ORDER-RECORD.
           IF WS-ORDOUT-STATUS NOT = '00'
               DISPLAY 'ORDMAINT - ERROR WRITING ORDER-FILE-OUT '
                       WS-ORDOUT-STATUS
               MOVE 16 TO RETURN-CODE
           END-IF.
       400-EXIT.
           EXIT.

      *--------------------------------------------------------------
      *    900-CALC-ABS-SECS - JULIAN DAY NUMBER (FLIEGEL & VAN
      *    FLANDERN FORMULA) TIMES 86400 PLUS TIME-OF-DAY SECONDS.
      *    INPUT  WS-CALC-TIMESTAMP, OUTPUT WS-CALC-ABS-SECS.
      *--------------------------------------------------------------
       900-CALC-ABS-SECS.
           COMPUTE WS-JD-A = (14 - WS-CALC-MM) / 12.
           COMPUTE WS-JD-Y = WS-CALC-CCYY + 4800 - WS-JD-A.
           COMPUTE WS-JD-M = WS-CALC-MM + (12 * WS-JD-A) - 3.
           COMPUTE WS-JD-JDN =
                   WS-CALC-DD
                   + (((153 * WS-JD-M) + 2) / 5)
                   + (365 * WS-JD-Y)
                   + (WS-JD-Y / 4)
                   - (WS-JD-Y / 100)
                   + (WS-JD-Y / 400)
                   - 32045.
           COMPUTE WS-CALC-ABS-SECS =
                   (WS-JD-JDN * 86400)
                   + (WS-CALC-HH * 3600)
                   + (WS-CALC-MI * 60)
                   + WS-CALC-SS.
       900-EXIT.
           EXIT.

      *--------------------------------------------------------------
       700-OPEN-FILES.
           OPEN INPUT  ORDER-FILE-IN
                       PARM-FILE
                OUTPUT ORDER-FILE-OUT
                       REPORT-FILE.
           IF WS-ORDIN-STATUS NOT = '00'
               DISPLAY 'ORDMAINT - ERROR OPENING ORDER-FILE-IN '
                       WS-ORDIN-STATUS
               MOVE 16 TO RETURN-CODE
               SET ORD-EOF TO TRUE
           END-IF.
           IF WS-PARMFILE-STATUS NOT = '00'
               DISPLAY 'ORDMAINT - ERROR OPENING PARM-FILE '
                       WS-PARMFILE-STATUS
               MOVE 16 TO RETURN-CODE
               SET ORD-EOF TO TRUE
           END-IF.
       700-EXIT.
           EXIT.

       720-READ-ORDER.
           READ ORDER-FILE-IN
               AT END
                   SET ORD-EOF TO TRUE.
       720-EXIT.
           EXIT.

       730-READ-PARM-RECORD.
           READ PARM-FILE
               AT END
                   DISPLAY 'ORDMAINT - MISSING RUN-PARAMETER CARD'
                   MOVE 16 TO RETURN-CODE
                   SET ORD-EOF TO TRUE.
       730-EXIT.
           EXIT.

       790-CLOSE-FILES.
           CLOSE ORDER-FILE-IN
                 ORDER-FILE-OUT
                 PARM-FILE
                 REPORT-FILE.
       790-EXIT.
           EXIT.

       800-INIT-REPORT.
           MOVE CURRENT-YEAR   TO RPT-YY.
           MOVE CURRENT-MONTH  TO RPT-MM.
           MOVE CURRENT-DAY    TO RPT-DD.
           MOVE CURRENT-HOUR   TO RPT-HH.
           MOVE CURRENT-MINUTE TO RPT-MIN.
           MOVE CURRENT-SECOND TO RPT-SS.
           WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
           MOVE WS-RUN-TIME TO RPT-RUNTIME.
           WRITE REPORT-RECORD FROM RPT-RUNTIME-LINE AFTER 2.
       800-EXIT.
           EXIT.

       850-REPORT-SWEEP-STATS.
           WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
           WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
           WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.

           MOVE 'TIMEOUT-CANCEL'    TO RPT-SWEEP.
           MOVE NUM-TIMEOUT-EXAMINED  TO RPT-NUM-EXAMINED.
           MOVE NUM-TIMEOUT-CANCELLED TO RPT-NUM-CHANGED.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.

           MOVE 'DELIVERY-CLOSE'    TO RPT-SWEEP.
           MOVE NUM-CLOSEOUT-EXAMINED  TO RPT-NUM-EXAMINED.
           MOVE NUM-CLOSEOUT-COMPLETED TO RPT-NUM-CHANGED.
           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
       850-EXIT.
           EXIT.
