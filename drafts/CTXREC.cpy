      *----------------------------------------------------------
      *    CTXREC - CART TRANSACTION RECORD.  ARRIVAL-ORDER INPUT
      *    TO CRTPOST.  DRIVES THE ADD/SUB/CLR DISPATCH AT
      *    100-PROCESS-TRANSACTIONS.
      *----------------------------------------------------------
       01  CART-TRANSACTION-RECORD.
           05  CTX-ACTION                  PIC X(03).
               88  CTX-IS-ADD              VALUE 'ADD'.
               88  CTX-IS-SUB              VALUE 'SUB'.
               88  CTX-IS-CLR              VALUE 'CLR'.
           05  CTX-USER-ID                 PIC 9(10).
           05  CTX-DISH-ID                 PIC 9(10).
           05  CTX-SETMEAL-ID              PIC 9(10).
           05  CTX-FLAVOR                  PIC X(40).
           05  FILLER                      PIC X(12).
