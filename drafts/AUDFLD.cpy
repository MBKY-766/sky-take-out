      *----------------------------------------------------------
      *    AUDFLD - AUDIT STAMP SUFFIX COPIED INTO EVERY
      *    MAINTAINED MASTER RECORD (DISH, SETMEAL).  INSERT SETS
      *    ALL FOUR FIELDS FROM THE RUN TIME/OPERATOR ID; UPDATE
      *    WOULD TOUCH ONLY THE UPDATE PAIR, BUT THIS SUITE HAS NO
      *    UPDATE TRANSACTION.  SEE 800-STAMP-INSERT IN CATMAINT.
      *----------------------------------------------------------
           05  AUD-CREATE-TIME             PIC 9(14).
           05  AUD-UPDATE-TIME             PIC 9(14).
           05  AUD-CREATE-USER             PIC 9(10).
           05  AUD-UPDATE-USER             PIC 9(10).
