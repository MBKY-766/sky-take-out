      *----------------------------------------------------------
      *    ORDREC - ORDER MASTER RECORD.  ASCENDING ORD-ID.
      *    SHARED BY RPTSTA01 (STATISTICS) AND ORDMAINT (TIMEOUT
      *    CANCEL / DELIVERY CLOSE-OUT SWEEPS, WHICH REWRITE IT).
      *----------------------------------------------------------
       01  ORDER-RECORD.
           05  ORD-ID                      PIC 9(10).
           05  ORD-USER-ID                 PIC 9(10).
           05  ORD-STATUS                  PIC 9(1).
               88  ORD-PENDING-PAYMENT     VALUE 1.
               88  ORD-AWAITING-CONFIRM    VALUE 2.
               88  ORD-CONFIRMED           VALUE 3.
               88  ORD-IN-DELIVERY         VALUE 4.
               88  ORD-COMPLETED           VALUE 5.
               88  ORD-CANCELLED           VALUE 6.
           05  ORD-AMOUNT                  PIC S9(7)V99 COMP-3.
           05  ORD-ORDER-TIME              PIC 9(14).
           05  ORD-ORDER-TM-PARTS REDEFINES ORD-ORDER-TIME.
               10  ORD-ORDER-DATE          PIC 9(8).
               10  ORD-ORDER-CLOCK         PIC 9(6).
           05  ORD-CANCEL-REASON           PIC X(30).
           05  ORD-CANCEL-TIME             PIC 9(14).
           05  ORD-CANCEL-TM-PARTS REDEFINES ORD-CANCEL-TIME.
               10  ORD-CANCEL-DATE         PIC 9(8).
               10  ORD-CANCEL-CLOCK        PIC 9(6).
           05  FILLER                      PIC X(09).
