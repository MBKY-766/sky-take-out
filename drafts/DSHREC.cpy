      *----------------------------------------------------------
      *    DSHREC - DISH MASTER RECORD.  ASCENDING DSH-ID.
      *    MAINTAINED BY CATMAINT (INSERT/DELETE); LOOKED UP
      *    READ-ONLY BY CRTPOST FOR CART-LINE PRICE/NAME/IMAGE.
      *    CARRIES THE STANDARD AUDFLD AUDIT SUFFIX.
      *----------------------------------------------------------
       01  DISH-RECORD.
           05  DSH-ID                      PIC 9(10).
           05  DSH-NAME                    PIC X(30).
           05  DSH-PRICE                   PIC S9(5)V99 COMP-3.
           05  DSH-STATUS                  PIC 9(1).
               88  DSH-ON-SALE             VALUE 1.
               88  DSH-OFF-SALE            VALUE 0.
           05  DSH-IMAGE                   PIC X(40).
           COPY AUDFLD.
           05  FILLER                      PIC X(06).
