      *----------------------------------------------------------
      *    USRREC - CUSTOMER (USER) MASTER RECORD.  ASCENDING
      *    USR-ID.  READ-ONLY IN THIS SUITE; FED BY THE ONLINE
      *    REGISTRATION/LOGIN SYSTEM, NOT MAINTAINED HERE.
      *----------------------------------------------------------
       01  USER-RECORD.
           05  USR-ID                      PIC 9(10).
           05  USR-OPENID                  PIC X(28).
           05  USR-CREATE-TIME             PIC 9(14).
           05  USR-CREATE-TM-PARTS REDEFINES USR-CREATE-TIME.
               10  USR-CREATE-DATE         PIC 9(8).
               10  USR-CREATE-CLOCK        PIC 9(6).
           05  FILLER                      PIC X(08).
